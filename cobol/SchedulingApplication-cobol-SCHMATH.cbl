000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHMATH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMMON MATH/STATISTICS UTILITY, CALLED BY SCHRULE AND
001300*          BY EACH OF THE THREE OPTIMIZERS (SCHCSP/SCHSA/SCHGA)
001400*          AND BY SCHVAL.  ONE FUNCTION-CODE SWITCH, SAME SHAPE
001500*          AS THE OLD COST-CALC ROUTINE THIS REPLACED.
001600*
001700*          RD  ROUND-HALF-UP A VALUE TO N DECIMALS      (R12)
001800*          RS  ROUND TO NEAREST STEP                    (R12)
001900*          NM  NON-NEGATIVE MODULO                      (R12)
002000*          MN  MEAN OF AN ARRAY                         (R11)
002100*          MD  MEDIAN OF AN ARRAY                       (R11)
002200*          SD  STANDARD DEVIATION OF AN ARRAY (POP FORM)(R11)
002300*          CL  CLAMP A VALUE INTO [LOW,HIGH]
002400*          OV  OVERLAP RATIO OF TWO TIME WINDOWS
002500*          SB  SUBSET TEST - IS ARRAY A CONTAINED IN ARRAY B
002600*          IX  INTERSECT COUNT OF ARRAY A AND ARRAY B
002700*
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* DATE     PGMR  REQUEST#   DESCRIPTION                          *
003100* -------- ----  ---------  ------------------------------------ *
003200* 01/01/08 JS    INIT       ORIGINAL CODING - RD/RS/NM ONLY.     *
003300* 03/14/08 JS    SCH-0009   ADDED MN/MD/SD FOR THE COMPARISON    *
003400*                           REPORT (ALGORITHM COMPARISON).       *
003500* 09/02/09 MM    SCH-0022   ADDED CL/OV FOR THE VALIDATOR.       *
003600* 05/11/11 AK    SCH-0041   ADDED SB/IX FOR CAPABILITY MATCHING  *
003700*                           - GA WAS RE-DOING THIS INLINE.       *
003800* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - NO DATE FIELDS IN *
003900*                           THIS ROUTINE, NO CHANGE REQUIRED.    *
004000* 07/30/13 RH    SCH-0067   MEDIAN WAS NOT SORTING A COPY OF THE *
004100*                           ARRAY - CALLER'S ARRAY CAME BACK     *
004200*                           SCRAMBLED.  NOW SORTS MATH-SORT-TBL. *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  MISC-FIELDS.
005800     05  WS-SCALE-0-DEC          PIC S9(9) COMP-3.
005900     05  WS-SCALE-2-DEC          PIC S9(9)V99 COMP-3.
006000     05  WS-TEMP-VAL             PIC S9(9)V9(4) COMP-3.
006100     05  WS-SUM                  PIC S9(11)V9(4) COMP-3.
006200     05  WS-SUM-SQ-DIFF          PIC S9(11)V9(4) COMP-3.
006300     05  WS-VARIANCE             PIC S9(11)V9(4) COMP-3.
006400     05  WS-MEAN-WORK            PIC S9(9)V9(4) COMP-3.
006500     05  WS-SORT-IDX-1           PIC 9(03) COMP.
006600     05  WS-SORT-IDX-2           PIC 9(03) COMP.
006700     05  WS-SORT-SWAPPED         PIC X(01).
006800         88  WS-A-SWAP-HAPPENED VALUE "Y".
006900     05  WS-MID-IDX              PIC 9(03) COMP.
007000     05  WS-NEWT-GUESS           PIC S9(9)V9(8) COMP-3.
007100     05  WS-NEWT-PRIOR           PIC S9(9)V9(8) COMP-3.
007200     05  WS-NEWT-LOOP-GUARD      PIC 9(03) COMP.
007300     05  WS-A-IDX                PIC 9(03) COMP.
007400     05  WS-B-IDX                PIC 9(03) COMP.
007500     05  WS-MATCH-FOUND          PIC X(01).
007600         88  WS-A-MATCH-FOUND VALUE "Y".
007700      05  FILLER                      PIC X(01).
007800
007900* PROBLEM-DETERMINATION FIELDS - PICKED UP BY THE 950-TRACE
008000* PARAGRAPH WHEN A CAPABILITY LOOKUP FAILS.  KEPT AS SEPARATE
008100* REDEFINITIONS SO THE TRACE LINE CAN BE BUILT WITHOUT DISTURBING
008200* THE WORKING FIELDS THEMSELVES.
008300 01  WS-CAP-CODE-WORK            PIC X(20).
008400 01  WS-CAP-CODE-PARTS REDEFINES WS-CAP-CODE-WORK.
008500     05  WS-CAP-PREFIX           PIC X(04).
008600     05  WS-CAP-SUFFIX           PIC X(16).
008700
008800 01  WS-SORT-IDX-PAIR.
008900     05  WS-SORT-IDX-1-D         PIC 9(03).
009000     05  WS-SORT-IDX-2-D         PIC 9(03).
009100 01  WS-SORT-IDX-COMBINED REDEFINES WS-SORT-IDX-PAIR PIC 9(06).
009200
009300 01  WS-ARRAY-CNT-DISPLAY        PIC 9(03).
009400 01  WS-ARRAY-CNT-EDIT REDEFINES WS-ARRAY-CNT-DISPLAY PIC ZZ9.
009500
009600* SCRATCH COPY OF THE CALLER'S ARRAY - MEDIAN/SD SORT THIS ONE,
009700* NEVER THE LINKAGE ARRAY, SO THE CALLER'S DATA COMES BACK CLEAN.
009800 01  MATH-SORT-TBL.
009900     05  MST-ROW OCCURS 100 TIMES INDEXED BY MST-IDX
010000                                   PIC S9(9)V9(4) COMP-3.
010100
010200 LINKAGE SECTION.
010300 01  MATH-CALC-REC.
010400     05  MATH-FUNCTION-CODE      PIC X(02).
010500         88  MATH-ROUND          VALUE "RD".
010600         88  MATH-ROUND-STEP     VALUE "RS".
010700         88  MATH-NONNEG-MOD     VALUE "NM".
010800         88  MATH-MEAN           VALUE "MN".
010900         88  MATH-MEDIAN         VALUE "MD".
011000         88  MATH-STD-DEV        VALUE "SD".
011100         88  MATH-CLAMP          VALUE "CL".
011200         88  MATH-OVERLAP-RATIO  VALUE "OV".
011300         88  MATH-SUBSET-TEST    VALUE "SB".
011400         88  MATH-INTERSECT-CNT  VALUE "IX".
011500     05  MATH-VAL-1              PIC S9(09)V9(04) COMP-3.
011600     05  MATH-VAL-2              PIC S9(09)V9(04) COMP-3.
011700     05  MATH-VAL-3              PIC S9(09)V9(04) COMP-3.
011800     05  MATH-VAL-4              PIC S9(09)V9(04) COMP-3.
011900     05  MATH-DECIMALS           PIC 9(01) COMP.
012000     05  MATH-STEP               PIC S9(09)V9(04) COMP-3.
012100     05  MATH-ARRAY-CNT          PIC 9(03) COMP.
012200     05  MATH-ARRAY OCCURS 100 TIMES INDEXED BY MATH-ARR-IDX
012300                                    PIC S9(09)V9(04) COMP-3.
012400     05  MATH-CAP-A-CNT          PIC 9(02) COMP.
012500     05  MATH-CAP-A-TBL OCCURS 10 TIMES
012600                              INDEXED BY MATH-CAP-A-IDX
012700                                    PIC X(20).
012800     05  MATH-CAP-B-CNT          PIC 9(02) COMP.
012900     05  MATH-CAP-B-TBL OCCURS 10 TIMES
013000                              INDEXED BY MATH-CAP-B-IDX
013100                                    PIC X(20).
013200     05  MATH-RESULT             PIC S9(09)V9(04) COMP-3.
013300     05  MATH-RESULT-FLAG        PIC X(01).
013400         88  MATH-RESULT-TRUE    VALUE "Y".
013500         88  MATH-RESULT-FALSE   VALUE "N".
013600     05  MATH-RESULT-CNT         PIC 9(02) COMP.
013700 01  RETURN-CD                   PIC S9(04) COMP.
013800
013900 PROCEDURE DIVISION USING MATH-CALC-REC, RETURN-CD.
014000     MOVE ZERO TO RETURN-CD.
014100     EVALUATE TRUE
014200         WHEN MATH-ROUND
014300             PERFORM 100-ROUND THRU 100-EXIT
014400         WHEN MATH-ROUND-STEP
014500             PERFORM 200-ROUND-STEP THRU 200-EXIT
014600         WHEN MATH-NONNEG-MOD
014700             PERFORM 300-NONNEG-MOD THRU 300-EXIT
014800         WHEN MATH-MEAN
014900             PERFORM 400-MEAN THRU 400-EXIT
015000         WHEN MATH-MEDIAN
015100             PERFORM 500-MEDIAN THRU 500-EXIT
015200         WHEN MATH-STD-DEV
015300             PERFORM 600-STD-DEV THRU 600-EXIT
015400         WHEN MATH-CLAMP
015500             PERFORM 700-CLAMP THRU 700-EXIT
015600         WHEN MATH-OVERLAP-RATIO
015700             PERFORM 750-OVERLAP-RATIO THRU 750-EXIT
015800         WHEN MATH-SUBSET-TEST
015900             PERFORM 800-SUBSET-TEST THRU 800-EXIT
016000         WHEN MATH-INTERSECT-CNT
016100             PERFORM 900-INTERSECT THRU 900-EXIT
016200         WHEN OTHER
016300             MOVE -1 TO RETURN-CD
016400     END-EVALUATE.
016500     GOBACK.
016600
016700******************************************************************
016800* 100-ROUND - HALF-UP MATH-VAL-1 TO MATH-DECIMALS PLACES.  WE
016900* ONLY EVER NEED 0, 2 OR 4 DECIMALS IN THIS SUITE SO THE THREE
017000* ARE CODED OUT RATHER THAN BUILDING A GENERAL SCALE ROUTINE.
017100******************************************************************
017200 100-ROUND.
017300     EVALUATE MATH-DECIMALS
017400         WHEN 0
017500             COMPUTE WS-SCALE-0-DEC ROUNDED = MATH-VAL-1
017600             MOVE WS-SCALE-0-DEC TO MATH-RESULT
017700         WHEN 2
017800             COMPUTE WS-SCALE-2-DEC ROUNDED = MATH-VAL-1
017900             MOVE WS-SCALE-2-DEC TO MATH-RESULT
018000         WHEN OTHER
018100             COMPUTE MATH-RESULT ROUNDED = MATH-VAL-1
018200     END-EVALUATE.
018300 100-EXIT.
018400     EXIT.
018500
018600 200-ROUND-STEP.
018700* ROUND-TO-NEAREST(V,STEP) = STEP * ROUND-HALF-UP(V/STEP)
018800     IF MATH-STEP = ZERO
018900         MOVE MATH-VAL-1 TO MATH-RESULT
019000         GO TO 200-EXIT.
019100     COMPUTE WS-TEMP-VAL ROUNDED = MATH-VAL-1 / MATH-STEP.
019200     COMPUTE MATH-RESULT ROUNDED = WS-TEMP-VAL * MATH-STEP.
019300 200-EXIT.
019400     EXIT.
019500
019600 300-NONNEG-MOD.
019700* MOD(A,B) - ADD B WHEN THE REMAINDER COMES BACK NEGATIVE
019800     DIVIDE MATH-VAL-1 BY MATH-VAL-2
019900         GIVING WS-TEMP-VAL REMAINDER MATH-RESULT.
020000     IF MATH-RESULT < ZERO
020100         ADD MATH-VAL-2 TO MATH-RESULT.
020200 300-EXIT.
020300     EXIT.
020400
020500 400-MEAN.
020600     MOVE ZERO TO WS-SUM.
020700     IF MATH-ARRAY-CNT = ZERO
020800         MOVE ZERO TO MATH-RESULT
020900         GO TO 400-EXIT.
021000     PERFORM 410-SUM-ARRAY THRU 410-EXIT
021100         VARYING MATH-ARR-IDX FROM 1 BY 1
021200         UNTIL MATH-ARR-IDX > MATH-ARRAY-CNT.
021300     COMPUTE MATH-RESULT ROUNDED = WS-SUM / MATH-ARRAY-CNT.
021400 400-EXIT.
021500     EXIT.
021600
021700 410-SUM-ARRAY.
021800     ADD MATH-ARRAY(MATH-ARR-IDX) TO WS-SUM.
021900 410-EXIT.
022000     EXIT.
022100
022200 500-MEDIAN.
022300     IF MATH-ARRAY-CNT = ZERO
022400         MOVE ZERO TO MATH-RESULT
022500         GO TO 500-EXIT.
022600     PERFORM 510-COPY-TO-SORT-TBL THRU 510-EXIT
022700         VARYING MATH-ARR-IDX FROM 1 BY 1
022800         UNTIL MATH-ARR-IDX > MATH-ARRAY-CNT.
022900     PERFORM 520-BUBBLE-SORT THRU 520-EXIT.
023000
023100     COMPUTE WS-MID-IDX = MATH-ARRAY-CNT / 2.
023200     DIVIDE MATH-ARRAY-CNT BY 2 GIVING WS-SORT-IDX-1
023300         REMAINDER WS-SORT-IDX-2.
023400     IF WS-SORT-IDX-2 = 1
023500         MOVE MST-ROW(WS-MID-IDX + 1) TO MATH-RESULT
023600     ELSE
023700         COMPUTE MATH-RESULT ROUNDED =
023800             (MST-ROW(WS-MID-IDX) + MST-ROW(WS-MID-IDX + 1)) / 2.
023900 500-EXIT.
024000     EXIT.
024100
024200 510-COPY-TO-SORT-TBL.
024300     MOVE MATH-ARRAY(MATH-ARR-IDX) TO MST-ROW(MATH-ARR-IDX).
024400 510-EXIT.
024500     EXIT.
024600
024700* PLAIN BUBBLE SORT - THE ARRAYS IN THIS SUITE TOP OUT AT 100
024800* ENTRIES SO THERE IS NO NEED FOR ANYTHING FANCIER.
024900 520-BUBBLE-SORT.
025000     MOVE "Y" TO WS-SORT-SWAPPED.
025100     PERFORM 530-SORT-PASS THRU 530-EXIT
025200         UNTIL WS-SORT-SWAPPED = "N".
025300 520-EXIT.
025400     EXIT.
025500
025600 530-SORT-PASS.
025700     MOVE "N" TO WS-SORT-SWAPPED.
025800     PERFORM 540-SORT-COMPARE THRU 540-EXIT
025900         VARYING WS-SORT-IDX-1 FROM 1 BY 1
026000         UNTIL WS-SORT-IDX-1 > MATH-ARRAY-CNT - 1.
026100 530-EXIT.
026200     EXIT.
026300
026400 540-SORT-COMPARE.
026500     IF MST-ROW(WS-SORT-IDX-1) > MST-ROW(WS-SORT-IDX-1 + 1)
026600         MOVE MST-ROW(WS-SORT-IDX-1) TO WS-TEMP-VAL
026700         MOVE MST-ROW(WS-SORT-IDX-1 + 1) TO MST-ROW(WS-SORT-IDX-1)
026800         MOVE WS-TEMP-VAL TO MST-ROW(WS-SORT-IDX-1 + 1)
026900         MOVE WS-SORT-IDX-1 TO WS-SORT-IDX-1-D
027000         ADD 1 TO WS-SORT-IDX-1 GIVING WS-SORT-IDX-2
027100         MOVE WS-SORT-IDX-2 TO WS-SORT-IDX-2-D
027200         MOVE "Y" TO WS-SORT-SWAPPED.
027300 540-EXIT.
027400     EXIT.
027500
027600 600-STD-DEV.
027700* POPULATION STANDARD DEVIATION - ZERO WHEN N < 2 PER R11
027800     IF MATH-ARRAY-CNT < 2
027900         MOVE ZERO TO MATH-RESULT
028000         GO TO 600-EXIT.
028100     MOVE ZERO TO WS-SUM.
028200     PERFORM 410-SUM-ARRAY THRU 410-EXIT
028300         VARYING MATH-ARR-IDX FROM 1 BY 1
028400         UNTIL MATH-ARR-IDX > MATH-ARRAY-CNT.
028500     COMPUTE WS-MEAN-WORK ROUNDED = WS-SUM / MATH-ARRAY-CNT.
028600
028700     MOVE ZERO TO WS-SUM-SQ-DIFF.
028800     PERFORM 610-SUM-SQ-DIFF THRU 610-EXIT
028900         VARYING MATH-ARR-IDX FROM 1 BY 1
029000         UNTIL MATH-ARR-IDX > MATH-ARRAY-CNT.
029100     COMPUTE WS-VARIANCE ROUNDED =
029200         WS-SUM-SQ-DIFF / MATH-ARRAY-CNT.
029300
029400     PERFORM 620-NEWTON-SQRT THRU 620-EXIT.
029500     MOVE WS-NEWT-GUESS TO MATH-RESULT.
029600 600-EXIT.
029700     EXIT.
029800
029900 610-SUM-SQ-DIFF.
030000     COMPUTE WS-TEMP-VAL =
030100         MATH-ARRAY(MATH-ARR-IDX) - WS-MEAN-WORK.
030200     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
030300         (WS-TEMP-VAL * WS-TEMP-VAL).
030400 610-EXIT.
030500     EXIT.
030600
030700* SQUARE ROOT BY NEWTON'S METHOD - NO INTRINSIC FUNCTION FOR
030800* SQRT IS AVAILABLE ON THIS COMPILER RELEASE, SO WE ITERATE.
030900 620-NEWTON-SQRT.
031000     IF WS-VARIANCE = ZERO
031100         MOVE ZERO TO WS-NEWT-GUESS
031200         GO TO 620-EXIT.
031300     MOVE ZERO TO WS-NEWT-LOOP-GUARD.
031400     COMPUTE WS-NEWT-GUESS = WS-VARIANCE / 2.
031500     IF WS-NEWT-GUESS = ZERO
031600         MOVE 1 TO WS-NEWT-GUESS.
031700     PERFORM 630-NEWTON-ITERATE THRU 630-EXIT
031800         UNTIL WS-NEWT-LOOP-GUARD > 40.
031900 620-EXIT.
032000     EXIT.
032100
032200 630-NEWTON-ITERATE.
032300     ADD 1 TO WS-NEWT-LOOP-GUARD.
032400     MOVE WS-NEWT-GUESS TO WS-NEWT-PRIOR.
032500     COMPUTE WS-NEWT-GUESS ROUNDED =
032600         (WS-NEWT-GUESS + (WS-VARIANCE / WS-NEWT-GUESS)) / 2.
032700     IF WS-NEWT-GUESS = WS-NEWT-PRIOR
032800         MOVE 99 TO WS-NEWT-LOOP-GUARD.
032900 630-EXIT.
033000     EXIT.
033100
033200 700-CLAMP.
033300* MATH-VAL-1 = VALUE, MATH-VAL-2 = LOW, MATH-VAL-3 = HIGH
033400     IF MATH-VAL-1 < MATH-VAL-2
033500         MOVE MATH-VAL-2 TO MATH-RESULT
033600     ELSE IF MATH-VAL-1 > MATH-VAL-3
033700         MOVE MATH-VAL-3 TO MATH-RESULT
033800     ELSE
033900         MOVE MATH-VAL-1 TO MATH-RESULT.
034000 700-EXIT.
034100     EXIT.
034200
034300 750-OVERLAP-RATIO.
034400* MATH-VAL-1/2 = WINDOW A START/END, MATH-VAL-3/4 = WINDOW B
034500* START/END (MINUTES SINCE AN ARBITRARY EPOCH).  RATIO OF THE
034600* OVERLAP LENGTH TO THE SHORTER OF THE TWO WINDOWS.
034700     IF MATH-VAL-1 >= MATH-VAL-4 OR MATH-VAL-3 >= MATH-VAL-2
034800         MOVE ZERO TO MATH-RESULT
034900         GO TO 750-EXIT.
035000     IF MATH-VAL-2 < MATH-VAL-4
035100         COMPUTE WS-TEMP-VAL = MATH-VAL-2 - MATH-VAL-3
035200     ELSE
035300         COMPUTE WS-TEMP-VAL = MATH-VAL-4 - MATH-VAL-1.
035400     IF (MATH-VAL-2 - MATH-VAL-1) <
035500        (MATH-VAL-4 - MATH-VAL-3)
035600         COMPUTE MATH-RESULT ROUNDED =
035700             WS-TEMP-VAL / (MATH-VAL-2 - MATH-VAL-1)
035800     ELSE
035900         COMPUTE MATH-RESULT ROUNDED =
036000             WS-TEMP-VAL / (MATH-VAL-4 - MATH-VAL-3).
036100 750-EXIT.
036200     EXIT.
036300
036400 800-SUBSET-TEST.
036500* IS EVERY ENTRY OF CAP-A PRESENT SOMEWHERE IN CAP-B?  (R6, R5)
036600     MOVE "Y" TO MATH-RESULT-FLAG.
036700     IF MATH-CAP-A-CNT = ZERO
036800         GO TO 800-EXIT.
036900     PERFORM 820-CHECK-ONE-MEMBER THRU 820-EXIT
037000         VARYING MATH-CAP-A-IDX FROM 1 BY 1
037100         UNTIL MATH-CAP-A-IDX > MATH-CAP-A-CNT
037200            OR MATH-RESULT-FALSE.
037300 800-EXIT.
037400     EXIT.
037500
037600 820-CHECK-ONE-MEMBER.
037700     MOVE "N" TO WS-MATCH-FOUND.
037800     PERFORM 830-SCAN-CAP-B THRU 830-EXIT
037900         VARYING MATH-CAP-B-IDX FROM 1 BY 1
038000         UNTIL MATH-CAP-B-IDX > MATH-CAP-B-CNT
038100            OR WS-A-MATCH-FOUND.
038200     IF NOT WS-A-MATCH-FOUND
038300         MOVE "N" TO MATH-RESULT-FLAG
038400         PERFORM 950-TRACE-MISS THRU 950-EXIT.
038500 820-EXIT.
038600     EXIT.
038700
038800 830-SCAN-CAP-B.
038900     IF MATH-CAP-A-TBL(MATH-CAP-A-IDX) =
039000        MATH-CAP-B-TBL(MATH-CAP-B-IDX)
039100         MOVE "Y" TO WS-MATCH-FOUND.
039200 830-EXIT.
039300     EXIT.
039400
039500 900-INTERSECT.
039600* COUNT OF CAP-A ENTRIES THAT ALSO APPEAR IN CAP-B (PREFERRED
039700* CAPABILITY OVERLAP TEST FOR RULE R6)
039800     MOVE ZERO TO MATH-RESULT-CNT.
039900     IF MATH-CAP-A-CNT = ZERO OR MATH-CAP-B-CNT = ZERO
040000         GO TO 900-EXIT.
040100     PERFORM 920-COUNT-ONE-MEMBER THRU 920-EXIT
040200         VARYING MATH-CAP-A-IDX FROM 1 BY 1
040300         UNTIL MATH-CAP-A-IDX > MATH-CAP-A-CNT.
040400 900-EXIT.
040500     EXIT.
040600
040700 920-COUNT-ONE-MEMBER.
040800     MOVE "N" TO WS-MATCH-FOUND.
040900     PERFORM 830-SCAN-CAP-B THRU 830-EXIT
041000         VARYING MATH-CAP-B-IDX FROM 1 BY 1
041100         UNTIL MATH-CAP-B-IDX > MATH-CAP-B-CNT
041200            OR WS-A-MATCH-FOUND.
041300     IF WS-A-MATCH-FOUND
041400         ADD 1 TO MATH-RESULT-CNT.
041500 920-EXIT.
041600     EXIT.
041700
041800******************************************************************
041900* 950-TRACE-MISS - SCH-0041 PROBLEM DETERMINATION AID.  BREAKS
042000* THE UNMATCHED CAPABILITY CODE INTO PREFIX/SUFFIX AND SHOWS THE
042100* SIZE OF THE TABLE IT WAS SEARCHED AGAINST.  LEAVE IN - MM ASKED
042200* FOR THIS TO STAY AFTER THE SCH-0041 CAPABILITY MIX-UP.
042300******************************************************************
042400 950-TRACE-MISS.
042500     MOVE MATH-CAP-A-TBL(MATH-CAP-A-IDX) TO WS-CAP-CODE-WORK.
042600     MOVE MATH-CAP-B-CNT TO WS-ARRAY-CNT-DISPLAY.
042700     DISPLAY "SCHMATH: NO MATCH FOR CAP " WS-CAP-PREFIX
042800         WS-CAP-SUFFIX " AGAINST " WS-ARRAY-CNT-EDIT " ENTRIES".
042900 950-EXIT.
043000     EXIT.
