000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHTS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/21/94.
000700 DATE-COMPILED. 02/21/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED UTILITY THAT DOES TIMESTAMP ARITHMETIC
001300*          FOR THE SCHEDULING SUITE.  TIMESTAMPS ARE CARRIED
001400*          EVERYWHERE ELSE AS A PLAIN 14-DIGIT YYYYMMDDHHMISS
001500*          NUMBER SO THEY SORT AND COMPARE WITHOUT UNPACKING --
001600*          THIS IS THE ONE PLACE THAT KNOWS HOW MANY DAYS ARE
001700*          IN A MONTH.
001800*
001900*          FUNCTION-CODE "A" - ADD A SIGNED NUMBER OF MINUTES TO
002000*                              TS-INPUT-1, CARRYING THROUGH THE
002100*                              HOUR/DAY/MONTH/YEAR, RETURNED IN
002200*                              TS-RESULT.  A NEGATIVE TS-INPUT-2
002300*                              SUBTRACTS (USED FOR THE FLEXIBLE
002400*                              APPOINTMENT WINDOW, RULE R2).
002500*          FUNCTION-CODE "D" - RETURN THE WHOLE-MINUTE DIFFERENCE
002600*                              TS-INPUT-2 MINUS TS-INPUT-1 IN
002700*                              TS-RESULT-MINUTES (RULE R13).
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* DATE     PGMR  REQUEST#   DESCRIPTION                          *
003200* -------- ----  ---------  ------------------------------------ *
003300* 02/21/94 JS    INIT       ORIGINAL CODING - ADD-MINUTES ONLY.  *
003400* 03/02/94 JS    SCH-0012   ADDED DIFF-MINUTES ENTRY POINT FOR   *
003500*                           THE VALIDATOR'S CONFLICT CHECK.      *
003600* 07/19/94 MM    SCH-0031   FIXED MONTH ROLLOVER AT YEAR END --  *
003700*                           WAS LEAVING WS-MM AT 13.             *
003800* 11/02/95 AK    SCH-0058   LEAP-YEAR TABLE WAS TESTING YEAR MOD *
003900*                           4 ONLY - ADDED CENTURY/400 RULE.     *
004000* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - CONFIRMED 4-DIGIT *
004100*                           YEAR THROUGHOUT, NO WINDOWING USED.  *
004200*                           NO CODE CHANGE REQUIRED.             *
004300* 06/03/99 TGD   SCH-0077   ROLLOVER LOOP COULD SPIN IF CALLER   *
004400*                           PASSED A BAD DAY-OF-MONTH ON INPUT - *
004500*                           ADDED A LOOP GUARD.                  *
004600* 08/14/01 RH    SCH-0094   RETURN-CD NOW SET NEGATIVE ON A      *
004700*                           MONTH VALUE OUTSIDE 1-12 ON INPUT.   *
004800* 04/22/04 LP    SCH-0126   DIFF-MINUTES NOW HANDLES TS-INPUT-2  *
004900*                           EARLIER THAN TS-INPUT-1 (NEGATIVE    *
005000*                           RESULT) FOR THE OUT-OF-ORDER SORT    *
005100*                           EDIT COMPLAINT FROM SCHEDULING.      *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700* NON-LEAP DAYS IN EACH MONTH, JAN=1 THRU DEC=12
006800 01  DAYS-IN-MONTH-TABLE.
006900     05  FILLER            PIC 9(02) VALUE 31.
007000     05  FILLER            PIC 9(02) VALUE 28.
007100     05  FILLER            PIC 9(02) VALUE 31.
007200     05  FILLER            PIC 9(02) VALUE 30.
007300     05  FILLER            PIC 9(02) VALUE 31.
007400     05  FILLER            PIC 9(02) VALUE 30.
007500     05  FILLER            PIC 9(02) VALUE 31.
007600     05  FILLER            PIC 9(02) VALUE 31.
007700     05  FILLER            PIC 9(02) VALUE 30.
007800     05  FILLER            PIC 9(02) VALUE 31.
007900     05  FILLER            PIC 9(02) VALUE 30.
008000     05  FILLER            PIC 9(02) VALUE 31.
008100 01  DAYS-IN-MONTH-RDEF REDEFINES DAYS-IN-MONTH-TABLE.
008200     05  DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
008300
008400* CUMULATIVE NON-LEAP DAYS BEFORE MONTH, JAN=0 THRU DEC=334
008500 01  CUM-DAYS-TABLE.
008600     05  FILLER            PIC 9(03) VALUE 000.
008700     05  FILLER            PIC 9(03) VALUE 031.
008800     05  FILLER            PIC 9(03) VALUE 059.
008900     05  FILLER            PIC 9(03) VALUE 090.
009000     05  FILLER            PIC 9(03) VALUE 120.
009100     05  FILLER            PIC 9(03) VALUE 151.
009200     05  FILLER            PIC 9(03) VALUE 181.
009300     05  FILLER            PIC 9(03) VALUE 212.
009400     05  FILLER            PIC 9(03) VALUE 243.
009500     05  FILLER            PIC 9(03) VALUE 273.
009600     05  FILLER            PIC 9(03) VALUE 304.
009700     05  FILLER            PIC 9(03) VALUE 334.
009800 01  CUM-DAYS-RDEF REDEFINES CUM-DAYS-TABLE.
009900     05  CDT-ENTRY OCCURS 12 TIMES PIC 9(03).
010000
010100* WORKING TIMESTAMP UNPACKED INTO ITS SIX COMPONENTS
010200 01  WS-TS-1.
010300     05  WS-1-YYYY         PIC 9(04).
010400     05  WS-1-MM           PIC 9(02).
010500     05  WS-1-DD           PIC 9(02).
010600     05  WS-1-HH           PIC 9(02).
010700     05  WS-1-MI           PIC 9(02).
010800     05  WS-1-SS           PIC 9(02).
010900 01  WS-TS-1-NUM REDEFINES WS-TS-1 PIC 9(14).
011000
011100 01  WS-TS-2.
011200     05  WS-2-YYYY         PIC 9(04).
011300     05  WS-2-MM           PIC 9(02).
011400     05  WS-2-DD           PIC 9(02).
011500     05  WS-2-HH           PIC 9(02).
011600     05  WS-2-MI           PIC 9(02).
011700     05  WS-2-SS           PIC 9(02).
011800 01  WS-TS-2-NUM REDEFINES WS-TS-2 PIC 9(14).
011900
012000 01  MISC-FIELDS.
012100     05  WS-DELTA-MIN      PIC S9(09) COMP.
012200     05  WS-D-HOURS        PIC S9(09) COMP.
012300     05  WS-D-MINS         PIC S9(04) COMP.
012400     05  WS-D-DAYS         PIC S9(09) COMP.
012500     05  WS-D-HRS-REM      PIC S9(04) COMP.
012600     05  WS-NEW-MIN        PIC S9(04) COMP.
012700     05  WS-NEW-HOUR       PIC S9(04) COMP.
012800     05  WS-DAYS-THIS-MO   PIC 9(02) COMP.
012900     05  WS-DAYNUM-1       PIC S9(09) COMP.
013000     05  WS-DAYNUM-2       PIC S9(09) COMP.
013100     05  WS-LEAP-DAYS      PIC S9(09) COMP.
013200     05  WS-LOOP-GUARD     PIC 9(07) COMP.
013300     05  WS-LEAP-SW        PIC X(01).
013400         88  WS-IS-LEAP-YR VALUE "Y".
013500     05  WS-MOD-QUOT       PIC S9(09) COMP.
013600     05  WS-MOD-REM        PIC S9(04) COMP.
013700      05  FILLER                      PIC X(01).
013800
013900 LINKAGE SECTION.
014000 01  TS-CALC-REC.
014100     05  TS-FUNCTION-CODE  PIC X(01).
014200         88  TS-ADD-MINUTES   VALUE "A".
014300         88  TS-DIFF-MINUTES  VALUE "D".
014400     05  TS-INPUT-1        PIC 9(14).
014500     05  TS-INPUT-2        PIC S9(14).
014600     05  TS-RESULT         PIC 9(14).
014700     05  TS-RESULT-MINUTES PIC S9(09).
014800 01  RETURN-CD             PIC S9(04).
014900
015000 PROCEDURE DIVISION USING TS-CALC-REC, RETURN-CD.
015100     MOVE ZERO TO RETURN-CD.
015200     IF TS-ADD-MINUTES
015300         PERFORM 100-ADD-MINUTES THRU 100-EXIT
015400     ELSE IF TS-DIFF-MINUTES
015500         PERFORM 200-DIFF-MINUTES THRU 200-EXIT
015600     ELSE
015700         MOVE -1 TO RETURN-CD.
015800     GOBACK.
015900
016000 100-ADD-MINUTES.
016100     MOVE TS-INPUT-1 TO WS-TS-1-NUM.
016200     IF WS-1-MM < 1 OR WS-1-MM > 12
016300         MOVE -2 TO RETURN-CD
016400         GO TO 100-EXIT.
016500
016600     MOVE TS-INPUT-2 TO WS-DELTA-MIN.
016700
016800* SPLIT THE DELTA INTO WHOLE HOURS AND A 0-59 MINUTE REMAINDER
016900     DIVIDE WS-DELTA-MIN BY 60
017000         GIVING WS-D-HOURS REMAINDER WS-D-MINS.
017100     IF WS-D-MINS < 0
017200         SUBTRACT 1 FROM WS-D-HOURS
017300         ADD 60 TO WS-D-MINS.
017400
017500     COMPUTE WS-NEW-MIN = WS-1-MI + WS-D-MINS.
017600     IF WS-NEW-MIN > 59
017700         SUBTRACT 60 FROM WS-NEW-MIN
017800         ADD 1 TO WS-D-HOURS.
017900     MOVE WS-NEW-MIN TO WS-1-MI.
018000
018100* SPLIT THE HOUR CARRY INTO WHOLE DAYS AND A 0-23 HOUR REMAINDER
018200     DIVIDE WS-D-HOURS BY 24
018300         GIVING WS-D-DAYS REMAINDER WS-D-HRS-REM.
018400     IF WS-D-HRS-REM < 0
018500         SUBTRACT 1 FROM WS-D-DAYS
018600         ADD 24 TO WS-D-HRS-REM.
018700
018800     COMPUTE WS-NEW-HOUR = WS-1-HH + WS-D-HRS-REM.
018900     IF WS-NEW-HOUR > 23
019000         SUBTRACT 24 FROM WS-NEW-HOUR
019100         ADD 1 TO WS-D-DAYS.
019200     MOVE WS-NEW-HOUR TO WS-1-HH.
019300
019400* WALK THE CALENDAR ONE DAY AT A TIME FOR WHATEVER DAYS ARE LEFT
019500     MOVE ZERO TO WS-LOOP-GUARD.
019600     PERFORM 150-DAY-CARRY-LOOP THRU 150-EXIT
019700         UNTIL WS-D-DAYS = 0 OR WS-LOOP-GUARD > 200000.
019800
019900     MOVE WS-TS-1-NUM TO TS-RESULT.
020000 100-EXIT.
020100     EXIT.
020200
020300 150-DAY-CARRY-LOOP.
020400     ADD 1 TO WS-LOOP-GUARD.
020500     IF WS-D-DAYS > 0
020600         PERFORM 600-ADD-ONE-DAY THRU 600-EXIT
020700         SUBTRACT 1 FROM WS-D-DAYS
020800     ELSE
020900         PERFORM 700-SUBTRACT-ONE-DAY THRU 700-EXIT
021000         ADD 1 TO WS-D-DAYS
021100     END-IF.
021200 150-EXIT.
021300     EXIT.
021400
021500 200-DIFF-MINUTES.
021600     MOVE TS-INPUT-1 TO WS-TS-1-NUM.
021700     MOVE TS-INPUT-2 TO WS-TS-2-NUM.
021800
021900     PERFORM 800-DAYNUM-1 THRU 800-EXIT.
022000     PERFORM 810-DAYNUM-2 THRU 810-EXIT.
022100
022200     COMPUTE TS-RESULT-MINUTES =
022300           (WS-DAYNUM-2 - WS-DAYNUM-1) * 1440
022400         + (WS-2-HH * 60 + WS-2-MI)
022500         - (WS-1-HH * 60 + WS-1-MI).
022600 200-EXIT.
022700     EXIT.
022800
022900 600-ADD-ONE-DAY.
023000     PERFORM 620-DAYS-IN-MONTH-1 THRU 620-EXIT.
023100     ADD 1 TO WS-1-DD.
023200     IF WS-1-DD > WS-DAYS-THIS-MO
023300         MOVE 1 TO WS-1-DD
023400         ADD 1 TO WS-1-MM
023500         IF WS-1-MM > 12
023600             MOVE 1 TO WS-1-MM
023700             ADD 1 TO WS-1-YYYY
023800         END-IF
023900     END-IF.
024000 600-EXIT.
024100     EXIT.
024200
024300 620-DAYS-IN-MONTH-1.
024400     MOVE DIM-ENTRY(WS-1-MM) TO WS-DAYS-THIS-MO.
024500     IF WS-1-MM = 2
024600         PERFORM 900-LEAP-TEST-1 THRU 900-EXIT
024700         IF WS-IS-LEAP-YR
024800             MOVE 29 TO WS-DAYS-THIS-MO.
024900 620-EXIT.
025000     EXIT.
025100
025200 700-SUBTRACT-ONE-DAY.
025300     SUBTRACT 1 FROM WS-1-DD.
025400     IF WS-1-DD < 1
025500         SUBTRACT 1 FROM WS-1-MM
025600         IF WS-1-MM < 1
025700             MOVE 12 TO WS-1-MM
025800             SUBTRACT 1 FROM WS-1-YYYY
025900         END-IF
026000         PERFORM 620-DAYS-IN-MONTH-1 THRU 620-EXIT
026100         MOVE WS-DAYS-THIS-MO TO WS-1-DD
026200     END-IF.
026300 700-EXIT.
026400     EXIT.
026500
026600 800-DAYNUM-1.
026700     PERFORM 900-LEAP-TEST-1 THRU 900-EXIT.
026800     COMPUTE WS-LEAP-DAYS =
026900           (WS-1-YYYY - 1) / 4
027000         - (WS-1-YYYY - 1) / 100
027100         + (WS-1-YYYY - 1) / 400.
027200     COMPUTE WS-DAYNUM-1 =
027300           365 * (WS-1-YYYY - 1) + WS-LEAP-DAYS
027400         + CDT-ENTRY(WS-1-MM) + (WS-1-DD - 1).
027500     IF WS-1-MM > 2 AND WS-IS-LEAP-YR
027600         ADD 1 TO WS-DAYNUM-1.
027700 800-EXIT.
027800     EXIT.
027900
028000 810-DAYNUM-2.
028100     PERFORM 910-LEAP-TEST-2 THRU 910-EXIT.
028200     COMPUTE WS-LEAP-DAYS =
028300           (WS-2-YYYY - 1) / 4
028400         - (WS-2-YYYY - 1) / 100
028500         + (WS-2-YYYY - 1) / 400.
028600     COMPUTE WS-DAYNUM-2 =
028700           365 * (WS-2-YYYY - 1) + WS-LEAP-DAYS
028800         + CDT-ENTRY(WS-2-MM) + (WS-2-DD - 1).
028900     IF WS-2-MM > 2 AND WS-IS-LEAP-YR
029000         ADD 1 TO WS-DAYNUM-2.
029100 810-EXIT.
029200     EXIT.
029300
029400 900-LEAP-TEST-1.
029500     MOVE "N" TO WS-LEAP-SW.
029600     DIVIDE WS-1-YYYY BY 4 GIVING WS-MOD-QUOT
029700         REMAINDER WS-MOD-REM.
029800     IF WS-MOD-REM = 0
029900         DIVIDE WS-1-YYYY BY 100 GIVING WS-MOD-QUOT
030000             REMAINDER WS-MOD-REM
030100         IF WS-MOD-REM NOT = 0
030200             MOVE "Y" TO WS-LEAP-SW
030300         ELSE
030400             DIVIDE WS-1-YYYY BY 400 GIVING WS-MOD-QUOT
030500                 REMAINDER WS-MOD-REM
030600             IF WS-MOD-REM = 0
030700                 MOVE "Y" TO WS-LEAP-SW.
030800 900-EXIT.
030900     EXIT.
031000
031100 910-LEAP-TEST-2.
031200     MOVE "N" TO WS-LEAP-SW.
031300     DIVIDE WS-2-YYYY BY 4 GIVING WS-MOD-QUOT
031400         REMAINDER WS-MOD-REM.
031500     IF WS-MOD-REM = 0
031600         DIVIDE WS-2-YYYY BY 100 GIVING WS-MOD-QUOT
031700             REMAINDER WS-MOD-REM
031800         IF WS-MOD-REM NOT = 0
031900             MOVE "Y" TO WS-LEAP-SW
032000         ELSE
032100             DIVIDE WS-2-YYYY BY 400 GIVING WS-MOD-QUOT
032200                 REMAINDER WS-MOD-REM
032300             IF WS-MOD-REM = 0
032400                 MOVE "Y" TO WS-LEAP-SW.
032500 910-EXIT.
032600     EXIT.
