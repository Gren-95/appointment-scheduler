000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHCSP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CONSTRAINT-SATISFACTION SCHEDULE BUILDER.  CALLED BY
001400*          SCHDRV WITH THE IN-CORE APPOINTMENT AND RESOURCE
001500*          TABLES ALREADY LOADED.  APPOINTMENTS ARE PROCESSED
001600*          HIGH-PRIORITY-FIRST (TIES BROKEN ON SCORE), AND FOR
001700*          EACH ONE THE CHEAPEST ELIGIBLE, NON-CONFLICTING
001800*          RESOURCE IS TAKEN.  A BACKTRACK-ENTRY COUNTER GUARDS
001900*          AGAINST A RUNAWAY SEARCH ON A PATHOLOGICAL INPUT SET.
002000*
002100*          THIS REPLACES THE OLD DAILY-CHARGES EDIT RUN - SAME
002200*          SHAPE (HOUSEKEEPING / MAINLINE / A FIELD-BY-FIELD
002300*          PASS / CLEANUP), DIFFERENT BUSINESS.
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* DATE     PGMR  REQUEST#   DESCRIPTION                          *
002800* -------- ----  ---------  ------------------------------------ *
002900* 01/23/88 JS    INIT       ORIGINAL CODING.                     *
003000* 03/14/90 JS    REQ-0091   ADDED THE 10,000-ENTRY BACKTRACK      *
003100*                           GUARD AFTER THE OVERNIGHT RUN HUNG   *
003200*                           ON A HAND-BUILT TEST FILE.           *
003300* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - ALL TIMESTAMPS    *
003400*                           CARRY A 4-DIGIT YEAR VIA SCHTS, NO   *
003500*                           CHANGE REQUIRED.                     *
003600* 07/11/03 LP    SCH-0071   CANDIDATE ORDERING NOW SUBTRACTS THE *
003700*                           CAPABILITY-MATCH BONUS FROM COST     *
003800*                           BEFORE THE SORT (WAS COST ONLY).     *
003900* 09/02/09 MM    SCH-0031   SCHEDULE-METRICS CALCULATION MOVED   *
004000*                           HERE FROM SCHDRV SO ALL THREE        *
004100*                           OPTIMIZERS COMPUTE IT THE SAME WAY.  *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600
005700* LOCAL CALL AREA FOR SCHRULE - SAME SHAPE AS ITS OWN LINKAGE.
005800 01  RULE-CALC-REC.
005900     05  RULE-FUNCTION-CODE      PIC X(02).
006000         88  RULE-OVERLAP-TEST   VALUE "OV".
006100         88  RULE-FLEX-TEST      VALUE "FW".
006200         88  RULE-APT-SCORE      VALUE "SC".
006300         88  RULE-BOOKING-COST   VALUE "BC".
006400         88  RULE-AVAIL-TEST     VALUE "AV".
006500         88  RULE-CAP-BONUS      VALUE "CM".
006600     05  RULE-TS-A-START         PIC 9(14).
006700     05  RULE-TS-A-END           PIC 9(14).
006800     05  RULE-TS-B-START         PIC 9(14).
006900     05  RULE-TS-B-END           PIC 9(14).
007000     05  RULE-FLEXIBLE-FLAG      PIC X(01).
007100         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
007200     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
007300     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
007400     05  RULE-PRIORITY           PIC 9(01).
007500     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
007600     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
007700                              INDEXED BY RULE-REQ-IDX
007800                                    PIC X(20).
007900     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
008000     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
008100                              INDEXED BY RULE-PREF-IDX
008200                                    PIC X(20).
008300     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
008400     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
008500                              INDEXED BY RULE-RES-CAP-IDX
008600                                    PIC X(20).
008700     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
008800         88  RULE-RES-IS-ACTIVE  VALUE "Y".
008900     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
009000     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
009100     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
009200     05  RULE-DURATION-MIN       PIC 9(04) COMP.
009300     05  RULE-RESULT-FLAG        PIC X(01).
009400         88  RULE-RESULT-TRUE    VALUE "Y".
009500         88  RULE-RESULT-FALSE   VALUE "N".
009600     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
009700     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
009800     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
009900     05  FILLER                  PIC X(08).
010000 01  RULE-RETURN-CD               PIC S9(04) COMP.
010100
010200* LOCAL CALL AREA FOR SCHTS - SCHEDULE-WINDOW LENGTH IN MINUTES.
010300 01  TS-CALC-REC.
010400     05  TS-FUNCTION-CODE            PIC X(01).
010500         88  TS-ADD-MINUTES          VALUE "A".
010600         88  TS-DIFF-MINUTES         VALUE "D".
010700     05  TS-INPUT-1                  PIC 9(14).
010800     05  TS-INPUT-2                  PIC S9(14).
010900     05  TS-RESULT                   PIC 9(14).
011000     05  TS-RESULT-MINUTES           PIC S9(09).
011100 01  TS-RETURN-CD                    PIC S9(04) COMP.
011200
011300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011400     05  WS-BACKTRACK-CNT            PIC 9(09) COMP.
011500     05  WS-ORDER-IDX                PIC 9(03) COMP.
011600     05  WS-SORT-I                   PIC 9(03) COMP.
011700     05  WS-SORT-J                   PIC 9(03) COMP.
011800     05  WS-SORT-SWAP-ORD            PIC 9(03) COMP.
011900     05  WS-SORT-SWAP-KEY            PIC S9(05)V9(04) COMP-3.
012000     05  WS-CAND-CNT                 PIC 9(02) COMP.
012100     05  WS-CAND-IDX                 PIC 9(02) COMP.
012200     05  WS-CAND-SORT-I              PIC 9(02) COMP.
012300     05  WS-CAND-SORT-J              PIC 9(02) COMP.
012400     05  WS-CAND-SWAP-IDX            PIC 9(02) COMP.
012500     05  WS-CAND-SWAP-COST           PIC S9(09)V9(04) COMP-3.
012600     05  WS-CHECK-IDX                PIC 9(03) COMP.
012700     05  WS-USED-RES-CNT             PIC 9(02) COMP.
012800     05  WS-ASSIGNED-CNT             PIC 9(03) COMP.
012900     05  WS-SCHEDULE-WIN-MIN         PIC S9(09) COMP.
013000     05  WS-SCHED-MIN-TOTAL          PIC 9(09) COMP.
013100    05  WS-CFL-IDX                  PIC 9(03) COMP.
013200    05  WS-CFL-IDX-2                PIC 9(03) COMP.
013300      05  FILLER                      PIC X(01).
013400
013500 01  FLAGS-AND-SWITCHES.
013600     05  WS-ASSIGNED-THIS-APT        PIC X(01).
013700         88  WS-APT-WAS-ASSIGNED     VALUE "Y".
013800     05  WS-CONFLICT-SW              PIC X(01).
013900         88  WS-CANDIDATE-CONFLICTS  VALUE "Y".
014000      05  FILLER                      PIC X(01).
014100
014200 01  MISC-WS-FLDS.
014300     05  WS-EARLIEST-START           PIC 9(14).
014400     05  WS-LATEST-END               PIC 9(14).
014500     05  WS-CONFLICT-PENALTY         PIC 9(01)V9(04) COMP-3.
014600     05  WS-ASSIGN-RATE              PIC 9(01)V9(04) COMP-3.
014700      05  FILLER                      PIC X(01).
014800
014900* WHOLE-TABLE ORDER OF ATTACK - ROW N HOLDS THE APT-TBL SUBSCRIPT
015000* OF THE Nth APPOINTMENT TO SCHEDULE, WITH ITS SORT KEY CARRIED
015100* ALONGSIDE SO THE BUBBLE SORT NEVER RE-VISITS APTT-PRIORITY.
015200 01  WS-ORDER-TBL OCCURS 100 TIMES INDEXED BY WS-ORD-IDX
015300                                          PIC 9(03) COMP.
015400 01  WS-SORT-KEY-TBL OCCURS 100 TIMES INDEXED BY WS-KEY-IDX
015500                                          PIC S9(05)V9(04) COMP-3.
015600
015700* CANDIDATE-RESOURCE LIST BUILT FRESH FOR EACH APPOINTMENT,
015800* SORTED ASCENDING BY NET COST (R4 - R6).
015900 01  WS-CAND-TBL.
016000     05  WS-CAND-ROW OCCURS 50 TIMES INDEXED BY WS-CAND-ROW-IDX.
016100         10  WS-CAND-RES-IDX         PIC 9(02) COMP.
016200         10  WS-CAND-NET-COST        PIC S9(09)V9(04) COMP-3.
016300
016400* TRACE BREAKOUT FOR AN APPOINTMENT THAT RUNS OUT OF CANDIDATES -
016500* SAME IDEA AS THE ONE IN SCHTYPE/SCHRULE.
016600 01  WS-APT-ID-TRACE-WORK            PIC X(08).
016700 01  WS-APT-ID-TRACE-PARTS REDEFINES WS-APT-ID-TRACE-WORK.
016800     05  WS-TRACE-PFX                PIC X(03).
016900     05  WS-TRACE-SFX                PIC X(05).
017000
017100* RESOURCE-IN-USE MARK TABLE FOR THE UTILIZATION CALCULATION -
017200* ONE BYTE PER RESOURCE ROW, "Y" IF ANY APPOINTMENT LANDED ON IT.
017300 01  WS-RES-USED-TBL.
017400     05  WS-RES-USED-ROW OCCURS 50 TIMES INDEXED BY WS-RUI
017500                                          PIC X(01).
017600 01  WS-RES-USED-RDEF REDEFINES WS-RES-USED-TBL
017700                                          PIC X(50).
017800
017900* TRACE BREAKOUT FOR A ZERO-WIDTH SCHEDULE WINDOW - LETS THE
018000* DISPLAY SHOW DATE AND TIME SEPARATELY RATHER THAN ONE LONG
018100* 14-DIGIT STRING (REQ-0091 FOLLOW-UP).
018200 01  WS-WINDOW-TRACE-WORK             PIC 9(14).
018300 01  WS-WINDOW-TRACE-PARTS REDEFINES WS-WINDOW-TRACE-WORK.
018400     05  WS-WINDOW-TRACE-DATE         PIC 9(08).
018500     05  WS-WINDOW-TRACE-TIME         PIC 9(06).
018600
018700 LINKAGE SECTION.
018800 01  APPOINTMENT-TABLE.
018900     05  APT-TBL-CNT                 PIC 9(03) COMP.
019000     05  APT-TBL-ROW OCCURS 100 TIMES INDEXED BY APT-IDX.
019100         10  APTT-ID                 PIC X(08).
019200         10  APTT-TITLE              PIC X(30).
019300         10  APTT-CLIENT-ID          PIC X(10).
019400         10  APTT-START-TS           PIC 9(14) COMP.
019500         10  APTT-END-TS             PIC 9(14) COMP.
019600         10  APTT-DURATION-MIN       PIC 9(04) COMP.
019700         10  APTT-TYPE               PIC X(12).
019800         10  APTT-PRIORITY           PIC 9(01).
019900         10  APTT-FLEXIBLE-FLAG      PIC X(01).
020000         10  APTT-FLEX-WINDOW-MIN    PIC 9(04) COMP.
020100         10  APTT-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
020200         10  APTT-SCORE              PIC 9(03)V9(04) COMP-3.
020300         10  APTT-REQ-CAP-CNT        PIC 9(01) COMP.
020400         10  APTT-REQ-CAP-TBL OCCURS 5 TIMES
020500                                    INDEXED BY APTT-REQ-IDX.
020600             15  APTT-REQ-CAP        PIC X(20).
020700         10  APTT-PREF-CAP-CNT       PIC 9(01) COMP.
020800         10  APTT-PREF-CAP-TBL OCCURS 5 TIMES
020900                                    INDEXED BY APTT-PREF-IDX.
021000             15  APTT-PREF-CAP       PIC X(20).
021100         10  FILLER                  PIC X(06).
021200
021300 01  RESOURCE-TABLE.
021400     05  RES-TBL-CNT                 PIC 9(02) COMP.
021500     05  RES-TBL-ROW OCCURS 50 TIMES INDEXED BY RES-IDX.
021600         10  REST-ID                 PIC X(08).
021700         10  REST-NAME               PIC X(30).
021800         10  REST-TYPE               PIC X(10).
021900         10  REST-COST-PER-HOUR      PIC 9(05)V99 COMP-3.
022000         10  REST-ACTIVE-FLAG        PIC X(01).
022100         10  REST-AVAIL-FROM-TS      PIC 9(14) COMP.
022200         10  REST-AVAIL-TO-TS        PIC 9(14) COMP.
022300         10  REST-CAP-CNT            PIC 9(02) COMP.
022400         10  REST-CAP-TBL OCCURS 10 TIMES
022500                                    INDEXED BY REST-CAP-IDX.
022600             15  REST-CAP            PIC X(20).
022700         10  FILLER                  PIC X(05).
022800
022900 COPY ASGVEC.
023000
023100 COPY SCHMET.
023200
023300 01  RETURN-CD                       PIC S9(04) COMP.
023400
023500 PROCEDURE DIVISION USING APPOINTMENT-TABLE, RESOURCE-TABLE,
023600         ASSIGN-VECTOR, SCHEDULE-METRICS, RETURN-CD.
023700
023800 100-MAINLINE.
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024000     PERFORM 200-SORT-BY-PRIORITY THRU 200-EXIT.
024100     PERFORM 300-BACKTRACK-ASSIGN THRU 300-EXIT
024200         VARYING WS-ORDER-IDX FROM 1 BY 1
024300         UNTIL WS-ORDER-IDX > APT-TBL-CNT
024400            OR WS-BACKTRACK-CNT > 10000.
024500     PERFORM 900-CLEANUP THRU 900-EXIT.
024600     GOBACK.
024700 100-EXIT.
024800     EXIT.
024900
025000 000-HOUSEKEEPING.
025100     MOVE ZERO TO RETURN-CD.
025200     MOVE ZERO TO WS-BACKTRACK-CNT.
025300     MOVE APT-TBL-CNT TO ASV-CNT.
025400     PERFORM 010-INIT-ASSIGN-ROW THRU 010-EXIT
025500         VARYING APT-IDX FROM 1 BY 1
025600         UNTIL APT-IDX > APT-TBL-CNT.
025700     PERFORM 020-INIT-ORDER-ROW THRU 020-EXIT
025800         VARYING WS-ORD-IDX FROM 1 BY 1
025900         UNTIL WS-ORD-IDX > APT-TBL-CNT.
026000 000-EXIT.
026100     EXIT.
026200
026300 010-INIT-ASSIGN-ROW.
026400     MOVE SPACES TO ASV-RES-ID(APT-IDX).
026500     MOVE "N" TO ASV-ASSIGNED-FLAG(APT-IDX).
026600 010-EXIT.
026700     EXIT.
026800
026900 020-INIT-ORDER-ROW.
027000     MOVE WS-ORD-IDX TO WS-ORDER-TBL(WS-ORD-IDX).
027100     COMPUTE WS-SORT-KEY-TBL(WS-ORD-IDX) =
027200         APTT-PRIORITY(WS-ORD-IDX) * 1000 +
027300         APTT-SCORE(WS-ORD-IDX).
027400 020-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* 200-SORT-BY-PRIORITY - BUBBLE SORT WS-ORDER-TBL/WS-SORT-KEY-TBL
027900* IN TANDEM, DESCENDING BY KEY (PRIORITY DOMINATES, SCORE BREAKS
028000* TIES SINCE SCORE NEVER REACHES 1000).  A 100-ROW TABLE MAKES A
028100* PLAIN BUBBLE SORT FAST ENOUGH FOR AN OVERNIGHT RUN.
028200******************************************************************
028300 200-SORT-BY-PRIORITY.
028400     IF APT-TBL-CNT < 2
028500         GO TO 200-EXIT.
028600     PERFORM 210-OUTER-PASS THRU 210-EXIT
028700         VARYING WS-SORT-I FROM 1 BY 1
028800         UNTIL WS-SORT-I > APT-TBL-CNT - 1.
028900 200-EXIT.
029000     EXIT.
029100
029200 210-OUTER-PASS.
029300     PERFORM 220-INNER-COMPARE THRU 220-EXIT
029400         VARYING WS-SORT-J FROM 1 BY 1
029500         UNTIL WS-SORT-J > APT-TBL-CNT - WS-SORT-I.
029600 210-EXIT.
029700     EXIT.
029800
029900 220-INNER-COMPARE.
030000     IF WS-SORT-KEY-TBL(WS-SORT-J) <
030100         WS-SORT-KEY-TBL(WS-SORT-J + 1)
030200         MOVE WS-ORDER-TBL(WS-SORT-J)    TO WS-SORT-SWAP-ORD
030300         MOVE WS-SORT-KEY-TBL(WS-SORT-J) TO WS-SORT-SWAP-KEY
030400         MOVE WS-ORDER-TBL(WS-SORT-J + 1)
030500             TO WS-ORDER-TBL(WS-SORT-J)
030600         MOVE WS-SORT-KEY-TBL(WS-SORT-J + 1)
030700             TO WS-SORT-KEY-TBL(WS-SORT-J)
030800         MOVE WS-SORT-SWAP-ORD TO WS-ORDER-TBL(WS-SORT-J + 1)
030900         MOVE WS-SORT-SWAP-KEY TO WS-SORT-KEY-TBL(WS-SORT-J + 1).
031000 220-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* 300-BACKTRACK-ASSIGN - ONE ENTRY PER APPOINTMENT IN PRIORITY
031500* ORDER.  THE FIRST NON-CONFLICTING CANDIDATE, CHEAPEST FIRST,
031600* IS TAKEN; NO CANDIDATE MEANS THE APPOINTMENT STAYS UNASSIGNED.
031700******************************************************************
031800 300-BACKTRACK-ASSIGN.
031900     ADD 1 TO WS-BACKTRACK-CNT.
032000     IF WS-BACKTRACK-CNT > 10000                                  REQ-0091
032100         GO TO 300-EXIT.
032200     MOVE WS-ORDER-TBL(WS-ORDER-IDX) TO APT-IDX.
032300     MOVE "N" TO WS-ASSIGNED-THIS-APT.
032400     PERFORM 400-CANDIDATE-ORDER THRU 400-EXIT.
032500     PERFORM 500-ACCEPT-TEST THRU 500-EXIT
032600         VARYING WS-CAND-IDX FROM 1 BY 1
032700         UNTIL WS-CAND-IDX > WS-CAND-CNT
032800            OR WS-APT-WAS-ASSIGNED.
032900     IF NOT WS-APT-WAS-ASSIGNED
033000         MOVE APTT-ID(APT-IDX) TO WS-APT-ID-TRACE-WORK
033100         DISPLAY "SCHCSP: NO ELIGIBLE RESOURCE FOR " WS-TRACE-PFX
033200             WS-TRACE-SFX " - LEFT UNASSIGNED".
033300 300-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700* 400-CANDIDATE-ORDER (R5/R4/R6) - EVERY ACTIVE, CAPABLE,
033800* AVAILABLE RESOURCE IS A CANDIDATE; ORDERED ASCENDING BY
033900* COST MINUS CAPABILITY-MATCH BONUS (SCH-0071).
034000******************************************************************
034100 400-CANDIDATE-ORDER.
034200     MOVE ZERO TO WS-CAND-CNT.
034300     PERFORM 410-TEST-ONE-RESOURCE THRU 410-EXIT
034400         VARYING RES-IDX FROM 1 BY 1
034500         UNTIL RES-IDX > RES-TBL-CNT.
034600     IF WS-CAND-CNT > 1
034700         PERFORM 420-SORT-CANDIDATES THRU 420-EXIT.
034800 400-EXIT.
034900     EXIT.
035000
035100 410-TEST-ONE-RESOURCE.
035200     MOVE "AV" TO RULE-FUNCTION-CODE.
035300     MOVE APTT-START-TS(APT-IDX) TO RULE-TS-A-START.
035400     MOVE APTT-END-TS(APT-IDX)   TO RULE-TS-A-END.
035500     MOVE APTT-REQ-CAP-CNT(APT-IDX) TO RULE-REQ-CAP-CNT.
035600     PERFORM 411-COPY-REQ-CAPS THRU 411-EXIT
035700         VARYING APTT-REQ-IDX FROM 1 BY 1
035800         UNTIL APTT-REQ-IDX > APTT-REQ-CAP-CNT(APT-IDX).
035900     MOVE REST-ACTIVE-FLAG(RES-IDX) TO RULE-RES-ACTIVE-FLAG.
036000     MOVE REST-AVAIL-FROM-TS(RES-IDX) TO RULE-RES-AVAIL-FROM-TS.
036100     MOVE REST-AVAIL-TO-TS(RES-IDX)   TO RULE-RES-AVAIL-TO-TS.
036200     MOVE REST-CAP-CNT(RES-IDX) TO RULE-RES-CAP-CNT.
036300     PERFORM 412-COPY-RES-CAPS THRU 412-EXIT
036400         VARYING REST-CAP-IDX FROM 1 BY 1
036500         UNTIL REST-CAP-IDX > REST-CAP-CNT(RES-IDX).
036600     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
036700     IF NOT RULE-RESULT-TRUE
036800         GO TO 410-EXIT.
036900
037000     ADD 1 TO WS-CAND-CNT.
037100     MOVE RES-IDX TO WS-CAND-RES-IDX(WS-CAND-CNT).
037200
037300     MOVE "BC" TO RULE-FUNCTION-CODE.
037400     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
037500     MOVE REST-COST-PER-HOUR(RES-IDX) TO RULE-RES-COST-PER-HOUR.
037600     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
037700     MOVE RULE-RESULT-COST TO WS-CAND-NET-COST(WS-CAND-CNT).
037800
037900     MOVE "CM" TO RULE-FUNCTION-CODE.
038000     MOVE APTT-PREF-CAP-CNT(APT-IDX) TO RULE-PREF-CAP-CNT.
038100     PERFORM 413-COPY-PREF-CAPS THRU 413-EXIT
038200         VARYING APTT-PREF-IDX FROM 1 BY 1
038300         UNTIL APTT-PREF-IDX > APTT-PREF-CAP-CNT(APT-IDX).
038400     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
038500     SUBTRACT RULE-RESULT-BONUS
038600         FROM WS-CAND-NET-COST(WS-CAND-CNT).
038700 410-EXIT.
038800     EXIT.
038900
039000 411-COPY-REQ-CAPS.
039100     MOVE APTT-REQ-CAP(APT-IDX, APTT-REQ-IDX)
039200         TO RULE-REQ-CAP-TBL(APTT-REQ-IDX).
039300 411-EXIT.
039400     EXIT.
039500
039600 412-COPY-RES-CAPS.
039700     MOVE REST-CAP(RES-IDX, REST-CAP-IDX)
039800         TO RULE-RES-CAP-TBL(REST-CAP-IDX).
039900 412-EXIT.
040000     EXIT.
040100
040200 413-COPY-PREF-CAPS.
040300     MOVE APTT-PREF-CAP(APT-IDX, APTT-PREF-IDX)
040400         TO RULE-PREF-CAP-TBL(APTT-PREF-IDX).
040500 413-EXIT.
040600     EXIT.
040700
040800 420-SORT-CANDIDATES.
040900     PERFORM 430-CAND-OUTER-PASS THRU 430-EXIT
041000         VARYING WS-CAND-SORT-I FROM 1 BY 1
041100         UNTIL WS-CAND-SORT-I > WS-CAND-CNT - 1.
041200 420-EXIT.
041300     EXIT.
041400
041500 430-CAND-OUTER-PASS.
041600     PERFORM 440-CAND-INNER-COMPARE THRU 440-EXIT
041700         VARYING WS-CAND-SORT-J FROM 1 BY 1
041800         UNTIL WS-CAND-SORT-J > WS-CAND-CNT - WS-CAND-SORT-I.
041900 430-EXIT.
042000     EXIT.
042100
042200 440-CAND-INNER-COMPARE.
042300     IF WS-CAND-NET-COST(WS-CAND-SORT-J) >
042400        WS-CAND-NET-COST(WS-CAND-SORT-J + 1)
042500         MOVE WS-CAND-RES-IDX(WS-CAND-SORT-J)  TO WS-CAND-SWAP-IDX
042600         MOVE WS-CAND-NET-COST(WS-CAND-SORT-J)
042700             TO WS-CAND-SWAP-COST
042800         MOVE WS-CAND-RES-IDX(WS-CAND-SORT-J + 1)
042900             TO WS-CAND-RES-IDX(WS-CAND-SORT-J)
043000         MOVE WS-CAND-NET-COST(WS-CAND-SORT-J + 1)
043100             TO WS-CAND-NET-COST(WS-CAND-SORT-J)
043200         MOVE WS-CAND-SWAP-IDX  TO
043300             WS-CAND-RES-IDX(WS-CAND-SORT-J + 1)
043400         MOVE WS-CAND-SWAP-COST TO
043500             WS-CAND-NET-COST(WS-CAND-SORT-J + 1).
043600 440-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000* 500-ACCEPT-TEST (R1) - THE CANDIDATE AT WS-CAND-IDX IS TAKEN
044100* IF THE CURRENT APPOINTMENT DOES NOT OVERLAP ANY APPOINTMENT
044200* ALREADY ON THAT RESOURCE.
044300******************************************************************
044400 500-ACCEPT-TEST.
044500     MOVE WS-CAND-RES-IDX(WS-CAND-IDX) TO RES-IDX.
044600     MOVE "N" TO WS-CONFLICT-SW.
044700     PERFORM 510-CHECK-ONE-ASSIGNED THRU 510-EXIT
044800         VARYING WS-CHECK-IDX FROM 1 BY 1
044900         UNTIL WS-CHECK-IDX > APT-TBL-CNT
045000            OR WS-CANDIDATE-CONFLICTS.
045100     IF WS-CANDIDATE-CONFLICTS
045200         GO TO 500-EXIT.
045300     MOVE REST-ID(RES-IDX) TO ASV-RES-ID(APT-IDX).
045400     MOVE "Y" TO ASV-ASSIGNED-FLAG(APT-IDX).
045500     MOVE "Y" TO WS-ASSIGNED-THIS-APT.
045600 500-EXIT.
045700     EXIT.
045800
045900 510-CHECK-ONE-ASSIGNED.
046000     IF NOT ASV-IS-ASSIGNED(WS-CHECK-IDX)
046100         GO TO 510-EXIT.
046200     IF ASV-RES-ID(WS-CHECK-IDX) NOT = REST-ID(RES-IDX)
046300         GO TO 510-EXIT.
046400     MOVE "OV" TO RULE-FUNCTION-CODE.
046500     MOVE APTT-START-TS(APT-IDX) TO RULE-TS-A-START.
046600     MOVE APTT-END-TS(APT-IDX)   TO RULE-TS-A-END.
046700     MOVE APTT-START-TS(WS-CHECK-IDX) TO RULE-TS-B-START.
046800     MOVE APTT-END-TS(WS-CHECK-IDX)   TO RULE-TS-B-END.
046900     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
047000     IF RULE-RESULT-TRUE
047100         MOVE "Y" TO WS-CONFLICT-SW.
047200 510-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600* 900-CLEANUP (U2/R7-R10) - ROLL UP THE SCHEDULE-METRICS RECORD
047700* FOR THE COMPARISON REPORT.  UNASSIGNED ROWS WERE ALREADY LEFT
047800* "N" BY 010-INIT-ASSIGN-ROW, NOTHING FURTHER TO MARK.
047900******************************************************************
048000 900-CLEANUP.                                                     SCH-0031
048100     MOVE "CSP" TO MET-ALGORITHM.
048200     MOVE WS-BACKTRACK-CNT TO MET-ITERATIONS.
048300     MOVE ZERO TO MET-CONFLICT-CNT.
048400     MOVE ZERO TO MET-TOTAL-COST.
048500     MOVE ZERO TO MET-TOTAL-SCORE.
048600     MOVE ZERO TO WS-ASSIGNED-CNT.
048700     PERFORM 910-ROLL-UP-ONE-APT THRU 910-EXIT
048800         VARYING APT-IDX FROM 1 BY 1
048900         UNTIL APT-IDX > APT-TBL-CNT.
049000     PERFORM 912-COUNT-CONFLICTS THRU 912-EXIT.
049100     PERFORM 920-CALC-UTILIZATION THRU 920-EXIT.
049200     COMPUTE WS-CONFLICT-PENALTY = 1 - (0.1 * MET-CONFLICT-CNT).
049300     IF WS-CONFLICT-PENALTY < 0
049400         MOVE ZERO TO WS-CONFLICT-PENALTY.
049500     IF APT-TBL-CNT > ZERO
049600         COMPUTE WS-ASSIGN-RATE ROUNDED =
049700             WS-ASSIGNED-CNT / APT-TBL-CNT
049800     ELSE
049900         MOVE ZERO TO WS-ASSIGN-RATE.
050000     MOVE WS-ASSIGN-RATE TO MET-ASSIGN-RATE.
050100     COMPUTE MET-EFFICIENCY ROUNDED =
050200         (MET-UTILIZATION * 0.4 + WS-CONFLICT-PENALTY * 0.4 +
050300          WS-ASSIGN-RATE * 0.2) * 100.
050400 900-EXIT.
050500     EXIT.
050600
050700 910-ROLL-UP-ONE-APT.
050800     ADD APTT-SCORE(APT-IDX) TO MET-TOTAL-SCORE.
050900     IF NOT ASV-IS-ASSIGNED(APT-IDX)
051000         GO TO 910-EXIT.
051100     ADD 1 TO WS-ASSIGNED-CNT.
051200     PERFORM 915-FIND-RES-BY-ID THRU 915-EXIT.
051300     MOVE "BC" TO RULE-FUNCTION-CODE.
051400     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
051500     MOVE REST-COST-PER-HOUR(RES-IDX) TO RULE-RES-COST-PER-HOUR.
051600     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
051700     ADD RULE-RESULT-COST TO MET-TOTAL-COST.
051800     MOVE "Y" TO WS-RES-USED-ROW(RES-IDX).
051900 910-EXIT.
052000     EXIT.
052100******************************************************************
052200* 912-COUNT-CONFLICTS (R7) - THE SCHEDULE-LEVEL CONFLICT COUNT
052300* REPORTED TO THE COMPARISON REPORT IS RESOURCE-AGNOSTIC: EVERY
052400* OVERLAPPING PAIR OF ASSIGNED APPOINTMENTS COUNTS AGAINST THE
052500* SCHEDULE, REGARDLESS OF WHICH RESOURCE EACH LANDED ON.  THIS
052600* IS SEPARATE FROM THE SAME-RESOURCE GUARD 500-ACCEPT-TEST
052700* APPLIES WHILE THE SCHEDULE IS BEING BUILT.
052800******************************************************************
052900 912-COUNT-CONFLICTS.
053000     PERFORM 913-OUTER-CONFLICT-APT THRU 913-EXIT
053100         VARYING WS-CFL-IDX FROM 1 BY 1
053200         UNTIL WS-CFL-IDX > APT-TBL-CNT.
053300 912-EXIT.
053400     EXIT.
053500
053600 913-OUTER-CONFLICT-APT.
053700     IF NOT ASV-IS-ASSIGNED(WS-CFL-IDX)
053800         GO TO 913-EXIT.
053900     COMPUTE WS-CFL-IDX-2 = WS-CFL-IDX + 1.
054000     PERFORM 914-INNER-CONFLICT-APT THRU 914-EXIT
054100         UNTIL WS-CFL-IDX-2 > APT-TBL-CNT.
054200 913-EXIT.
054300     EXIT.
054400
054500 914-INNER-CONFLICT-APT.
054600     IF ASV-IS-ASSIGNED(WS-CFL-IDX-2)
054700         MOVE "OV" TO RULE-FUNCTION-CODE
054800         MOVE APTT-START-TS(WS-CFL-IDX)   TO RULE-TS-A-START
054900         MOVE APTT-END-TS(WS-CFL-IDX)     TO RULE-TS-A-END
055000         MOVE APTT-START-TS(WS-CFL-IDX-2) TO RULE-TS-B-START
055100         MOVE APTT-END-TS(WS-CFL-IDX-2)   TO RULE-TS-B-END
055200         CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD
055300         IF RULE-RESULT-TRUE
055400             ADD 1 TO MET-CONFLICT-CNT
055500         END-IF
055600     END-IF.
055700     ADD 1 TO WS-CFL-IDX-2.
055800 914-EXIT.
055900     EXIT.
056000
056100
056200 915-FIND-RES-BY-ID.
056300     PERFORM 916-MATCH-ONE-RES THRU 916-EXIT
056400         VARYING RES-IDX FROM 1 BY 1
056500         UNTIL RES-IDX > RES-TBL-CNT
056600            OR REST-ID(RES-IDX) = ASV-RES-ID(APT-IDX).
056700 915-EXIT.
056800     EXIT.
056900
057000 916-MATCH-ONE-RES.
057100     CONTINUE.
057200 916-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* 920-CALC-UTILIZATION (R8) - SCHEDULED MINUTES OVER (RESOURCES
057700* IN USE TIMES SCHEDULE-WINDOW MINUTES).
057800******************************************************************
057900 920-CALC-UTILIZATION.
058000     MOVE ZERO TO MET-UTILIZATION.
058100     IF APT-TBL-CNT = ZERO
058200         GO TO 920-EXIT.
058300     MOVE SPACES TO WS-RES-USED-RDEF.
058400     PERFORM 921-MARK-USED-ROW THRU 921-EXIT
058500         VARYING APT-IDX FROM 1 BY 1
058600         UNTIL APT-IDX > APT-TBL-CNT.
058700     MOVE APTT-START-TS(1) TO WS-EARLIEST-START.
058800     MOVE APTT-END-TS(1)   TO WS-LATEST-END.
058900     PERFORM 925-SPAN-ONE-APT THRU 925-EXIT
059000         VARYING APT-IDX FROM 1 BY 1
059100         UNTIL APT-IDX > APT-TBL-CNT.
059200     MOVE "D" TO TS-FUNCTION-CODE.
059300     MOVE WS-EARLIEST-START TO TS-INPUT-1.
059400     MOVE WS-LATEST-END TO TS-INPUT-2.
059500     CALL "SCHTS" USING TS-CALC-REC, TS-RETURN-CD.
059600     MOVE TS-RESULT-MINUTES TO WS-SCHEDULE-WIN-MIN.
059700     MOVE ZERO TO WS-USED-RES-CNT.
059800     PERFORM 930-COUNT-USED-ROW THRU 930-EXIT
059900         VARYING WS-RUI FROM 1 BY 1
060000         UNTIL WS-RUI > RES-TBL-CNT.
060100     IF WS-USED-RES-CNT = ZERO OR WS-SCHEDULE-WIN-MIN = ZERO
060200         MOVE WS-EARLIEST-START TO WS-WINDOW-TRACE-WORK
060300         DISPLAY "SCHCSP: ZERO-WIDTH SCHEDULE WINDOW AT "
060400             WS-WINDOW-TRACE-DATE "-" WS-WINDOW-TRACE-TIME
060500         GO TO 920-EXIT.
060600     MOVE ZERO TO WS-SCHED-MIN-TOTAL.
060700     PERFORM 935-ADD-SCHEDULED-MIN THRU 935-EXIT
060800         VARYING APT-IDX FROM 1 BY 1
060900         UNTIL APT-IDX > APT-TBL-CNT.
061000     COMPUTE MET-UTILIZATION ROUNDED =
061100         WS-SCHED-MIN-TOTAL /
061200         (WS-USED-RES-CNT * WS-SCHEDULE-WIN-MIN).
061300 920-EXIT.
061400     EXIT.
061500
061600 921-MARK-USED-ROW.
061700     IF ASV-IS-ASSIGNED(APT-IDX)
061800         PERFORM 915-FIND-RES-BY-ID THRU 915-EXIT
061900         MOVE "Y" TO WS-RES-USED-ROW(RES-IDX).
062000 921-EXIT.
062100     EXIT.
062200
062300 925-SPAN-ONE-APT.
062400     IF APTT-START-TS(APT-IDX) < WS-EARLIEST-START
062500         MOVE APTT-START-TS(APT-IDX) TO WS-EARLIEST-START.
062600     IF APTT-END-TS(APT-IDX) > WS-LATEST-END
062700         MOVE APTT-END-TS(APT-IDX) TO WS-LATEST-END.
062800 925-EXIT.
062900     EXIT.
063000
063100 930-COUNT-USED-ROW.
063200     IF WS-RES-USED-ROW(WS-RUI) = "Y"
063300         ADD 1 TO WS-USED-RES-CNT.
063400 930-EXIT.
063500     EXIT.
063600
063700 935-ADD-SCHEDULED-MIN.
063800     IF ASV-IS-ASSIGNED(APT-IDX)
063900         ADD APTT-DURATION-MIN(APT-IDX) TO WS-SCHED-MIN-TOTAL.
064000 935-EXIT.
064100     EXIT.
