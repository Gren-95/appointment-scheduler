000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHDRV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY SCHEDULING RUN.  LOADS THE APPOINTMENT AND
001300*          RESOURCE MASTERS INTO CORE, SCORES EACH APPOINTMENT
001400*          (RULE R3), THEN RUNS THE SAME DATA THROUGH ALL THREE
001500*          OPTIMIZERS - THE BACKTRACKING CSP PASS (SCHCSP), THE
001600*          SIMULATED-ANNEALING PASS (SCHSA) AND THE GENETIC-
001700*          ALGORITHM PASS (SCHGA) - AND PRINTS FIVE REPORTS OFF
001800*          THE RESULTS: THE INITIAL DATA LISTING, THE ALGORITHM
001900*          COMPARISON TABLE, THE BEST SCHEDULE DETAIL, THE
002000*          VALIDATION REPORT AND THE PERFORMANCE ANALYSIS
002100*          SUMMARY.  THE SCHEDULE WITH THE HIGHEST EFFICIENCY
002200*          SCORE IS WRITTEN BACK OUT TO THE ASSIGNMENT FILE, ONE
002300*          RECORD PER APPOINTMENT, IN THE SAME ORDER THE
002400*          APPOINTMENTS CAME IN ON.
002500*
002600*          SA AND GA EACH GET THEIR OWN SEED SO THE SAME INPUT
002700*          DECK GIVES THE SAME THREE SCHEDULES EVERY RUN - OPS
002800*          RELIES ON THIS FOR COMPARING TONIGHT'S RUN AGAINST
002900*          LAST NIGHT'S WHEN A SCHEDULE LOOKS WRONG.
003000*
003100******************************************************************
003200* CHANGE LOG                                                     *
003300* DATE     PGMR  REQUEST#   DESCRIPTION                          *
003400* -------- ----  ---------  ------------------------------------ *
003500* 01/23/88 JS    INIT       ORIGINAL CODING - LOAD MASTERS, RUN  *
003600*                           ALL THREE OPTIMIZERS, FIVE REPORTS,  *
003700*                           WRITE BACK THE WINNING SCHEDULE.     *
003800* 02/12/92 TGD   REQ-0058   TRAILING-RECORD BALANCE CHECK ON     *
003900*                           BOTH MASTERS - AN EMPTY INPUT FILE   *
004000*                           WAS PRODUCING A BLANK REPORT DECK    *
004100*                           INSTEAD OF AN ABEND.                 *
004200* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - TIMESTAMP FIELDS  *
004300*                           ARE ALL 4-DIGIT YEAR, NO CHANGE      *
004400*                           REQUIRED.                            *
004500* 09/02/09 MM    SCH-0031   METRICS ROLL-UP (R7-R10) MOVED OUT   *
004600*                           OF THIS PROGRAM AND INTO EACH        *
004700*                           OPTIMIZER'S OWN 900-CLEANUP SO ALL   *
004800*                           THREE COMPUTE IT IDENTICALLY -       *
004900*                           SCHDRV NOW JUST COMPARES THE THREE   *
005000*                           METRICS RECORDS IT GETS BACK.        *
005100* 05/22/89 JS    INIT       ADDED CALL TO SCHVAL FOR VALIDATION  *
005200*                           AND COMPARISON STATISTICS.           *
005300* 04/11/14 RH    SCH-0079   SEED VALUES FOR SA AND GA PULLED OUT *
005400*                           TO 77-LEVEL CONSTANTS AT THE TOP OF  *
005500*                           WORKING-STORAGE - THEY WERE BURIED   *
005600*                           IN-LINE IN 300-RUN-ALGORITHMS AND    *
005700*                           OPS KEPT ASKING WHAT THEY WERE.      *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT APPTMSTR
007000     ASSIGN TO UT-S-APPTMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS APPTMSTR-STATUS.
007300
007400     SELECT RESRCMST
007500     ASSIGN TO UT-S-RESRCMST
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS RESRCMST-STATUS.
007800
007900     SELECT ASSIGNFL
008000     ASSIGN TO UT-S-ASSIGNFL
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS ASSIGNFL-STATUS.
008300
008400     SELECT SCHDRPT
008500     ASSIGN TO UT-S-SCHDRPT
008600       ORGANIZATION IS SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  APPTMSTR
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 310 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS APPOINTMENT-RECORD.
009600 COPY APTREC.
009700
009800 FD  RESRCMST
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 300 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RESOURCE-RECORD.
010400 COPY RESREC.
010500
010600 FD  ASSIGNFL
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ASSIGNMENT-RECORD.
011200 COPY ASGREC.
011300
011400 FD  SCHDRPT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 132 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RPT-REC.
012000 01  RPT-REC                         PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  APPTMSTR-STATUS             PIC X(02).
012600         88  APPTMSTR-OK             VALUE "00".
012700         88  APPTMSTR-EOF            VALUE "10".
012800     05  RESRCMST-STATUS             PIC X(02).
012900         88  RESRCMST-OK             VALUE "00".
013000         88  RESRCMST-EOF            VALUE "10".
013100     05  ASSIGNFL-STATUS             PIC X(02).
013200         88  ASSIGNFL-OK             VALUE "00".
013300      05  FILLER                      PIC X(01).
013400
013500 01  WS-SEED-CONSTANTS.                                           SCH-0079
013600     05  WS-SA-SEED                  PIC S9(09) COMP VALUE 132581.
013700     05  WS-GA-SEED                  PIC S9(09) COMP VALUE 977531.
013800      05  FILLER                      PIC X(01).
013900
014000 COPY APTTAB.
014100 COPY RESTAB.
014200
014300* ONE ASSIGN-VECTOR-SHAPED WORKING AREA PER ALGORITHM - SAME
014400* LAYOUT AS ASGVEC.CPY BUT A SEPARATE 01 PER CANDIDATE SINCE
014500* ALL THREE ARE HELD IN CORE AT ONCE FOR THE COMPARISON REPORT.
014600 01  WS-ASV-CSP.
014700     05  ASVC-CNT                    PIC 9(03) COMP.
014800     05  ASVC-ROW OCCURS 100 TIMES INDEXED BY ASVC-IDX.
014900         10  ASVC-RES-ID             PIC X(08).
015000         10  ASVC-ASSIGNED-FLAG      PIC X(01).
015100             88  ASVC-IS-ASSIGNED    VALUE "Y".
015200             88  ASVC-NOT-ASSIGNED   VALUE "N".
015300         10  FILLER                  PIC X(09).
015400
015500 01  WS-ASV-SA.
015600     05  ASVS-CNT                    PIC 9(03) COMP.
015700     05  ASVS-ROW OCCURS 100 TIMES INDEXED BY ASVS-IDX.
015800         10  ASVS-RES-ID             PIC X(08).
015900         10  ASVS-ASSIGNED-FLAG      PIC X(01).
016000             88  ASVS-IS-ASSIGNED    VALUE "Y".
016100             88  ASVS-NOT-ASSIGNED   VALUE "N".
016200         10  FILLER                  PIC X(09).
016300
016400 01  WS-ASV-GA.
016500     05  ASVG-CNT                    PIC 9(03) COMP.
016600     05  ASVG-ROW OCCURS 100 TIMES INDEXED BY ASVG-IDX.
016700         10  ASVG-RES-ID             PIC X(08).
016800         10  ASVG-ASSIGNED-FLAG      PIC X(01).
016900             88  ASVG-IS-ASSIGNED    VALUE "Y".
017000             88  ASVG-NOT-ASSIGNED   VALUE "N".
017100         10  FILLER                  PIC X(09).
017200
017300* AFTER THE THREE ARE JUDGED, THE WINNER'S ROWS ARE COPIED HERE
017400* SO THE PRINT/VALIDATE/WRITE-BACK PARAGRAPHS DO NOT NEED TO
017500* KNOW WHICH ALGORITHM WON.
017600 01  WS-ASV-BEST.
017700     05  ASVB-CNT                    PIC 9(03) COMP.
017800     05  ASVB-ROW OCCURS 100 TIMES INDEXED BY ASVB-IDX.
017900         10  ASVB-RES-ID             PIC X(08).
018000         10  ASVB-ASSIGNED-FLAG      PIC X(01).
018100             88  ASVB-IS-ASSIGNED    VALUE "Y".
018200             88  ASVB-NOT-ASSIGNED   VALUE "N".
018300         10  FILLER                  PIC X(09).
018400
018500* ONE SCHEDULE-METRICS-SHAPED WORKING AREA PER ALGORITHM (SAME
018600* LAYOUT AS SCHMET.CPY).
018700 01  WS-MET-CSP.
018800     05  MTC-ALGORITHM               PIC X(03).
018900     05  MTC-ITERATIONS              PIC 9(09) COMP.
019000     05  MTC-TOTAL-COST              PIC 9(09)V99 COMP-3.
019100     05  MTC-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
019200     05  MTC-CONFLICT-CNT            PIC 9(05) COMP.
019300     05  MTC-UTILIZATION             PIC 9(01)V9(04) COMP-3.
019400     05  MTC-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
019500     05  MTC-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
019600     05  FILLER                      PIC X(08).
019700
019800 01  WS-MET-SA.
019900     05  MTS-ALGORITHM               PIC X(03).
020000     05  MTS-ITERATIONS              PIC 9(09) COMP.
020100     05  MTS-TOTAL-COST              PIC 9(09)V99 COMP-3.
020200     05  MTS-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
020300     05  MTS-CONFLICT-CNT            PIC 9(05) COMP.
020400     05  MTS-UTILIZATION             PIC 9(01)V9(04) COMP-3.
020500     05  MTS-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
020600     05  MTS-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
020700     05  FILLER                      PIC X(08).
020800
020900 01  WS-MET-GA.
021000     05  MTG-ALGORITHM               PIC X(03).
021100     05  MTG-ITERATIONS              PIC 9(09) COMP.
021200     05  MTG-TOTAL-COST              PIC 9(09)V99 COMP-3.
021300     05  MTG-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
021400     05  MTG-CONFLICT-CNT            PIC 9(05) COMP.
021500     05  MTG-UTILIZATION             PIC 9(01)V9(04) COMP-3.
021600     05  MTG-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
021700     05  MTG-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
021800     05  FILLER                      PIC X(08).
021900
022000 01  WS-MET-BEST.
022100     05  MTB-ALGORITHM               PIC X(03).
022200     05  MTB-ITERATIONS              PIC 9(09) COMP.
022300     05  MTB-TOTAL-COST              PIC 9(09)V99 COMP-3.
022400     05  MTB-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
022500     05  MTB-CONFLICT-CNT            PIC 9(05) COMP.
022600     05  MTB-UTILIZATION             PIC 9(01)V9(04) COMP-3.
022700     05  MTB-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
022800     05  MTB-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
022900     05  FILLER                      PIC X(08).
023000
023100* VALIDATION-RESULT AND COMPARISON-STATS - SAME SHAPES SCHVAL
023200* DECLARES IN ITS OWN LINKAGE.
023300 01  WS-VALIDATION-RESULT.
023400     05  VAL-VALID-FLAG              PIC X(01).
023500         88  VAL-SCHEDULE-VALID      VALUE "Y".
023600         88  VAL-SCHEDULE-NOT-VALID  VALUE "N".
023700     05  VAL-ERROR-CNT               PIC 9(03) COMP.
023800     05  VAL-WARN-CNT                PIC 9(03) COMP.
023900     05  VAL-MSG-CNT                 PIC 9(03) COMP.
024000     05  VAL-MSG-TBL OCCURS 50 TIMES INDEXED BY VAL-MSG-IDX.
024100         10  VAL-MSG-TYPE            PIC X(01).
024200             88  VAL-MSG-IS-ERROR    VALUE "E".
024300             88  VAL-MSG-IS-WARNING  VALUE "W".
024400         10  VAL-MSG-TEXT            PIC X(40).
024500         10  VAL-MSG-APT-ID-1        PIC X(08).
024600         10  VAL-MSG-APT-ID-2        PIC X(08).
024700         10  VAL-MSG-RES-ID          PIC X(08).
024800         10  FILLER                  PIC X(07).
024900     05  FILLER                      PIC X(08).
025000
025100 01  WS-COMPARISON-STATS.
025200     05  CMP-MEAN-EFFICIENCY         PIC 9(03)V9(04) COMP-3.
025300     05  CMP-STDDEV-EFFICIENCY       PIC 9(03)V9(04) COMP-3.
025400     05  CMP-MEAN-COST               PIC 9(09)V99 COMP-3.
025500     05  CMP-MEAN-CONFLICT-CNT       PIC 9(05)V9(04) COMP-3.
025600     05  FILLER                      PIC X(08).
025700
025800* LOCAL CALL AREA FOR SCHRULE (SCORING EACH APPOINTMENT AT LOAD
025900* TIME, RULE R3).
026000 01  RULE-CALC-REC.
026100     05  RULE-FUNCTION-CODE      PIC X(02).
026200         88  RULE-OVERLAP-TEST   VALUE "OV".
026300         88  RULE-FLEX-TEST      VALUE "FW".
026400         88  RULE-APT-SCORE      VALUE "SC".
026500         88  RULE-BOOKING-COST   VALUE "BC".
026600         88  RULE-AVAIL-TEST     VALUE "AV".
026700         88  RULE-CAP-BONUS      VALUE "CM".
026800     05  RULE-TS-A-START         PIC 9(14).
026900     05  RULE-TS-A-END           PIC 9(14).
027000     05  RULE-TS-B-START         PIC 9(14).
027100     05  RULE-TS-B-END           PIC 9(14).
027200     05  RULE-FLEXIBLE-FLAG      PIC X(01).
027300         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
027400     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
027500     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
027600     05  RULE-PRIORITY           PIC 9(01).
027700     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
027800     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
027900                              INDEXED BY RULE-REQ-IDX
028000                                    PIC X(20).
028100     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
028200     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
028300                              INDEXED BY RULE-PREF-IDX
028400                                    PIC X(20).
028500     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
028600     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
028700                              INDEXED BY RULE-RES-CAP-IDX
028800                                    PIC X(20).
028900     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
029000         88  RULE-RES-IS-ACTIVE  VALUE "Y".
029100     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
029200     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
029300     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
029400     05  RULE-DURATION-MIN       PIC 9(04) COMP.
029500     05  RULE-RESULT-FLAG        PIC X(01).
029600         88  RULE-RESULT-TRUE    VALUE "Y".
029700         88  RULE-RESULT-FALSE   VALUE "N".
029800     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
029900     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
030000     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
030100     05  FILLER                  PIC X(08).
030200 01  RULE-RETURN-CD              PIC S9(04) COMP.
030300
030400* LOCAL CALL AREA FOR SCHTS (END-TIMESTAMP DERIVATION AT LOAD
030500* TIME, RULE R13).
030600 01  TS-CALC-REC.
030700     05  TS-FUNCTION-CODE            PIC X(01).
030800         88  TS-ADD-MINUTES          VALUE "A".
030900         88  TS-DIFF-MINUTES         VALUE "D".
031000     05  TS-INPUT-1                  PIC 9(14).
031100     05  TS-INPUT-2                  PIC S9(14).
031200     05  TS-RESULT                   PIC 9(14).
031300     05  TS-RESULT-MINUTES           PIC S9(09).
031400 01  TS-RETURN-CD                    PIC S9(04) COMP.
031500
031600 01  SCHDRV-RETURN-CD                PIC S9(04) COMP.
031700
031800 01  COUNTERS-AND-IDXS.
031900     05  WS-APT-IDX                  PIC 9(03) COMP.
032000     05  WS-RES-IDX                  PIC 9(02) COMP.
032100     05  WS-LINE-CNT                 PIC 9(03) COMP.
032200     05  WS-PAGE-CNT                 PIC 9(03) COMP VALUE 1.
032300      05  FILLER                      PIC X(01).
032400
032500 01  FLAGS-AND-SWITCHES.
032600     05  WS-BEST-ALG                 PIC X(03).
032700         88  WS-BEST-IS-CSP          VALUE "CSP".
032800         88  WS-BEST-IS-SA           VALUE "SA ".
032900         88  WS-BEST-IS-GA           VALUE "GA ".
033000     05  WS-FIRST-ERR-FOUND-SW       PIC 9(01) COMP.
033100         88  WS-FIRST-ERR-FOUND      VALUE 1.
033200      05  FILLER                      PIC X(01).
033300
033400* TRACE BREAKOUT FOR AN OUT-OF-BALANCE MASTER (REQ-0058) - PFX
033500* NAMES WHICH FILE CAME UP EMPTY, SFX CARRIES THE STATUS WORD.
033600 01  WS-ABEND-FILE-CD                PIC X(01).
033700     88  WS-ABEND-IS-APPTMSTR        VALUE "A".
033800     88  WS-ABEND-IS-RESRCMST        VALUE "R".
033900 COPY SCHABND.
034000 01  WS-BAL-TRACE-WORK               PIC X(09).
034100 01  WS-BAL-TRACE-PARTS REDEFINES WS-BAL-TRACE-WORK.
034200     05  WS-BAL-TRACE-PFX            PIC X(03).
034300     05  WS-BAL-TRACE-SFX            PIC X(06).
034400
034500* ID BREAKOUT FOR THE CONSOLE TRACE SCHDRV DROPS WHEN THE
034600* WINNING SCHEDULE FAILS VALIDATION - SAME TWO-PART IDIOM
034700* SCHVAL USES ON ITS OWN MESSAGE-TABLE OVERFLOW TRACE.
034800 01  WS-VAL-ID-TRACE-WORK            PIC X(08).
034900 01  WS-VAL-ID-TRACE-PARTS REDEFINES WS-VAL-ID-TRACE-WORK.
035000     05  WS-VAL-TRACE-PFX            PIC X(03).
035100     05  WS-VAL-TRACE-SFX            PIC X(05).
035200
035300* DATE/TIME BREAKOUT OF A 14-DIGIT APPOINTMENT TIMESTAMP FOR THE
035400* INITIAL DATA LISTING - THE TABLE CARRIES IT AS ONE BINARY
035500* FIELD, THE REPORT SHOWS DATE AND TIME AS TWO SEPARATE COLUMNS.
035600 01  WS-APT-TS-DISPLAY-WORK          PIC 9(14).
035700 01  WS-APT-TS-DISPLAY-PARTS REDEFINES WS-APT-TS-DISPLAY-WORK.
035800     05  WS-APT-TS-DATE-PART         PIC 9(08).
035900     05  WS-APT-TS-TIME-PART         PIC 9(06).
036000
036100******************************************************************
036200* REPORT LINES
036300******************************************************************
036400 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
036500
036600 01  WS-TITLE-LINE.
036700     05  FILLER                      PIC X(40) VALUE SPACES.
036800     05  FILLER                      PIC X(52)
036900         VALUE "APPOINTMENT SCHEDULING OPTIMIZER - NIGHTLY RUN".
037000     05  FILLER                      PIC X(28) VALUE "PAGE:".
037100     05  TL-PAGE-O                   PIC ZZ9.
037200     05  FILLER                      PIC X(9) VALUE SPACES.
037300
037400 01  WS-SECTION-HDR.
037500     05  FILLER                      PIC X(01) VALUE "*".
037600     05  SH-TITLE                    PIC X(60).
037700     05  FILLER                      PIC X(71) VALUE SPACES.
037800
037900 01  WS-INIT-APT-HDR.
038000     05  FILLER          PIC X(10) VALUE "APT-ID".
038100     05  FILLER          PIC X(32) VALUE "TITLE".
038200     05  FILLER          PIC X(10) VALUE "PRIORITY".
038300     05  FILLER          PIC X(14) VALUE "TYPE".
038400     05  FILLER          PIC X(10) VALUE "START-DT".
038500     05  FILLER          PIC X(9)  VALUE "START-TM".
038600     05  FILLER          PIC X(47) VALUE SPACES.
038700
038800 01  WS-INIT-APT-LINE.
038900     05  IA-APT-ID-O                 PIC X(10).
039000     05  IA-TITLE-O                  PIC X(32).
039100     05  IA-PRIORITY-O               PIC 9(01).
039200     05  FILLER                      PIC X(9) VALUE SPACES.
039300     05  IA-TYPE-O                   PIC X(14).
039400     05  IA-START-DT-O               PIC 9(08).
039500     05  FILLER                      PIC X(2) VALUE SPACES.
039600     05  IA-START-TM-O               PIC 9(06).
039700     05  FILLER                      PIC X(50) VALUE SPACES.
039800
039900 01  WS-INIT-RES-HDR.
040000     05  FILLER          PIC X(10) VALUE "RES-ID".
040100     05  FILLER          PIC X(32) VALUE "NAME".
040200     05  FILLER          PIC X(12) VALUE "TYPE".
040300     05  FILLER          PIC X(12) VALUE "RATE/HR".
040400     05  FILLER          PIC X(66) VALUE SPACES.
040500
040600 01  WS-INIT-RES-LINE.
040700     05  IR-RES-ID-O                 PIC X(10).
040800     05  IR-NAME-O                   PIC X(32).
040900     05  IR-TYPE-O                   PIC X(12).
041000     05  IR-RATE-O                   PIC ZZ,ZZ9.99.
041100     05  FILLER                      PIC X(69) VALUE SPACES.
041200
041300 01  WS-INIT-COUNT-LINE.
041400     05  FILLER                      PIC X(30).
041500     05  ICL-COUNT-O                 PIC ZZZ9.
041600     05  FILLER                      PIC X(98) VALUE SPACES.
041700
041800 01  WS-CMP-HDR.
041900     05  FILLER          PIC X(12) VALUE "ALGORITHM".
042000     05  FILLER          PIC X(14) VALUE "ITERATIONS".
042100     05  FILLER          PIC X(14) VALUE "EFFICIENCY".
042200     05  FILLER          PIC X(12) VALUE "COST".
042300     05  FILLER          PIC X(12) VALUE "CONFLICTS".
042400     05  FILLER          PIC X(68) VALUE SPACES.
042500
042600 01  WS-CMP-LINE.
042700     05  CL-ALG-O                    PIC X(12).
042800     05  CL-ITER-O                   PIC Z,ZZZ,ZZ9.
042900     05  FILLER                      PIC X(3) VALUE SPACES.
043000     05  CL-EFF-O                    PIC ZZ9.99.
043100     05  FILLER                      PIC X(6) VALUE SPACES.
043200     05  CL-COST-O                   PIC ZZZ,ZZ9.99.
043300     05  FILLER                      PIC X(2) VALUE SPACES.
043400     05  CL-CONFL-O                  PIC ZZZZ9.
043500     05  FILLER                      PIC X(79) VALUE SPACES.
043600
043700 01  WS-BEST-HDR-LINE.
043800     05  FILLER                      PIC X(20) VALUE "SCHEDULE:".
043900     05  BH-ALG-O                    PIC X(4).
044000     05  FILLER              PIC X(16) VALUE "APPOINTMENTS:".
044100     05  BH-CNT-O                    PIC ZZ9.
044200     05  FILLER                      PIC X(11) VALUE "TOT COST:".
044300     05  BH-COST-O                   PIC ZZZ,ZZ9.99.
044400     05  FILLER              PIC X(13) VALUE "EFFICIENCY:".
044500     05  BH-EFF-O                    PIC ZZ9.99.
044600     05  FILLER                      PIC X(10) VALUE "CONFL:".
044700     05  BH-CONFL-O                  PIC ZZZZ9.
044800     05  FILLER                      PIC X(34) VALUE SPACES.
044900
045000 01  WS-BEST-DETAIL-LINE.
045100     05  BD-APT-ID-O                 PIC X(10).
045200     05  BD-TITLE-O                  PIC X(32).
045300     05  BD-RES-ID-O                 PIC X(12).
045400     05  BD-DURATION-O               PIC ZZZ9.
045500     05  FILLER                      PIC X(74) VALUE SPACES.
045600
045700 01  WS-VAL-STATUS-LINE.
045800     05  FILLER                      PIC X(30) VALUE
045900         "SCHEDULE IS VALID".
046000     05  FILLER                      PIC X(102) VALUE SPACES.
046100
046200 01  WS-VAL-MSG-LINE.
046300     05  VM-TYPE-O                   PIC X(9).
046400     05  VM-TEXT-O                   PIC X(44).
046500     05  VM-APT-1-O                  PIC X(10).
046600     05  VM-APT-2-O                  PIC X(10).
046700     05  VM-RES-O                    PIC X(10).
046800     05  FILLER                      PIC X(49) VALUE SPACES.
046900
047000 01  WS-PERF-LINE-1.
047100     05  FILLER                      PIC X(24) VALUE
047200         "AVERAGE EFFICIENCY:".
047300     05  PL-MEAN-O                   PIC ZZ9.99.
047400     05  FILLER                      PIC X(20) VALUE
047500         "STD DEVIATION:".
047600     05  PL-SDEV-O                   PIC ZZ9.99.
047700     05  FILLER                      PIC X(76) VALUE SPACES.
047800
047900 01  WS-PERF-LINE-2.
048000     05  FILLER                      PIC X(30) VALUE
048100         "MOST EFFICIENT ALGORITHM:".
048200     05  PL-BEST-ALG-O               PIC X(4).
048300     05  FILLER                      PIC X(98) VALUE SPACES.
048400
048500 LINKAGE SECTION.
048600
048700 PROCEDURE DIVISION.
048800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048900     PERFORM 200-PRINT-INITIAL-DATA THRU 200-EXIT.
049000     PERFORM 300-RUN-ALGORITHMS THRU 300-EXIT.
049100     PERFORM 400-PRINT-COMPARISON THRU 400-EXIT.
049200     PERFORM 450-PICK-BEST THRU 450-EXIT.
049300     PERFORM 500-PRINT-BEST-SCHEDULE THRU 500-EXIT.
049400     PERFORM 550-VALIDATE-BEST THRU 550-EXIT.
049500     PERFORM 600-PRINT-VALIDATION THRU 600-EXIT.
049600     PERFORM 700-PRINT-PERFORMANCE THRU 700-EXIT.
049700     PERFORM 950-WRITE-ASSIGNMENTS THRU 950-EXIT.
049800     PERFORM 900-CLEANUP THRU 900-EXIT.
049900     MOVE ZERO TO RETURN-CODE.
050000     GOBACK.
050100
050200******************************************************************
050300* 000-HOUSEKEEPING (U8) - OPEN FILES, LOAD BOTH MASTERS, SCORE
050400* EVERY APPOINTMENT.
050500******************************************************************
050600 000-HOUSEKEEPING.
050700     DISPLAY "******** BEGIN JOB SCHDRV ********".
050800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
050900     PERFORM 810-LOAD-RESOURCES THRU 810-EXIT.
051000     PERFORM 820-LOAD-APPOINTMENTS THRU 820-EXIT.
051100     PERFORM 830-CALC-SCORES THRU 830-EXIT
051200         VARYING APT-IDX FROM 1 BY 1
051300         UNTIL APT-IDX > APT-TBL-CNT.
051400 000-EXIT.
051500     EXIT.
051600
051700 800-OPEN-FILES.
051800     OPEN INPUT APPTMSTR, RESRCMST.
051900     OPEN OUTPUT ASSIGNFL, SCHDRPT.
052000 800-EXIT.
052100     EXIT.
052200
052300 810-LOAD-RESOURCES.
052400     MOVE ZERO TO RES-TBL-CNT.
052500     PERFORM 812-READ-ONE-RESOURCE THRU 812-EXIT
052600         UNTIL RESRCMST-EOF.
052700     IF RES-TBL-CNT = ZERO
052800         MOVE "R" TO WS-ABEND-FILE-CD
052900         PERFORM 890-ABEND THRU 890-EXIT.
053000 810-EXIT.
053100     EXIT.
053200
053300 812-READ-ONE-RESOURCE.
053400     READ RESRCMST.
053500     IF NOT RESRCMST-EOF
053600         ADD 1 TO RES-TBL-CNT
053700         SET RES-IDX TO RES-TBL-CNT
053800         MOVE RES-ID   IN RESOURCE-RECORD TO REST-ID(RES-IDX)
053900         MOVE RES-NAME IN RESOURCE-RECORD TO REST-NAME(RES-IDX)
054000         MOVE RES-TYPE IN RESOURCE-RECORD TO REST-TYPE(RES-IDX)
054100         MOVE RES-COST-PER-HOUR TO REST-COST-PER-HOUR(RES-IDX)
054200         MOVE RES-ACTIVE-FLAG TO REST-ACTIVE-FLAG(RES-IDX)
054300         MOVE RES-AVAIL-FROM-TS TO REST-AVAIL-FROM-TS(RES-IDX)
054400         MOVE RES-AVAIL-TO-TS TO REST-AVAIL-TO-TS(RES-IDX)
054500         MOVE RES-CAP-CNT     TO REST-CAP-CNT(RES-IDX)
054600         PERFORM 814-COPY-RES-CAPS THRU 814-EXIT
054700             VARYING RES-CAP-IDX FROM 1 BY 1
054800             UNTIL RES-CAP-IDX > RES-CAP-CNT.
054900 812-EXIT.
055000     EXIT.
055100
055200 814-COPY-RES-CAPS.
055300     MOVE RES-CAP(RES-CAP-IDX) TO REST-CAP(RES-IDX, RES-CAP-IDX).
055400 814-EXIT.
055500     EXIT.
055600
055700 820-LOAD-APPOINTMENTS.
055800     MOVE ZERO TO APT-TBL-CNT.
055900     PERFORM 822-READ-ONE-APPOINTMENT THRU 822-EXIT
056000         UNTIL APPTMSTR-EOF.
056100     IF APT-TBL-CNT = ZERO
056200         MOVE "A" TO WS-ABEND-FILE-CD
056300         PERFORM 890-ABEND THRU 890-EXIT.
056400 820-EXIT.
056500     EXIT.
056600
056700 822-READ-ONE-APPOINTMENT.
056800     READ APPTMSTR.
056900     IF NOT APPTMSTR-EOF
057000         ADD 1 TO APT-TBL-CNT
057100         SET APT-IDX TO APT-TBL-CNT
057200         MOVE APT-ID    IN APPOINTMENT-RECORD TO APTT-ID(APT-IDX)
057300         MOVE APT-TITLE IN APPOINTMENT-RECORD
057400             TO APTT-TITLE(APT-IDX)
057500         MOVE APT-CLIENT-ID   TO APTT-CLIENT-ID(APT-IDX)
057600         MOVE APT-START-TS    TO APTT-START-TS(APT-IDX)
057700         MOVE APT-DURATION-MIN TO APTT-DURATION-MIN(APT-IDX)
057800         MOVE APT-TYPE        TO APTT-TYPE(APT-IDX)
057900         MOVE APT-PRIORITY    TO APTT-PRIORITY(APT-IDX)
058000         MOVE APT-FLEXIBLE-FLAG TO APTT-FLEXIBLE-FLAG(APT-IDX)
058100         MOVE APT-FLEX-WINDOW-MIN TO APTT-FLEX-WINDOW-MIN(APT-IDX)
058200         MOVE APT-IMPORTANCE  TO APTT-IMPORTANCE(APT-IDX)
058300         MOVE APT-REQ-CAP-CNT TO APTT-REQ-CAP-CNT(APT-IDX)
058400         PERFORM 824-COPY-REQ-CAPS THRU 824-EXIT
058500             VARYING APT-REQ-CAP-IDX FROM 1 BY 1
058600             UNTIL APT-REQ-CAP-IDX > APT-REQ-CAP-CNT
058700         MOVE APT-PREF-CAP-CNT TO APTT-PREF-CAP-CNT(APT-IDX)
058800         PERFORM 826-COPY-PREF-CAPS THRU 826-EXIT
058900             VARYING APT-PREF-CAP-IDX FROM 1 BY 1
059000             UNTIL APT-PREF-CAP-IDX > APT-PREF-CAP-CNT
059100         PERFORM 828-DERIVE-END-TS THRU 828-EXIT.
059200 822-EXIT.
059300     EXIT.
059400
059500 824-COPY-REQ-CAPS.
059600     MOVE APT-REQ-CAP(APT-REQ-CAP-IDX)
059700         TO APTT-REQ-CAP(APT-IDX, APT-REQ-CAP-IDX).
059800 824-EXIT.
059900     EXIT.
060000
060100 826-COPY-PREF-CAPS.
060200     MOVE APT-PREF-CAP(APT-PREF-CAP-IDX)
060300         TO APTT-PREF-CAP(APT-IDX, APT-PREF-CAP-IDX).
060400 826-EXIT.
060500     EXIT.
060600
060700******************************************************************
060800* 828-DERIVE-END-TS (R13) - APTT-END-TS = APTT-START-TS PLUS
060900* APTT-DURATION-MIN, CARRIED THROUGH THE CALENDAR BY SCHTS.
061000******************************************************************
061100 828-DERIVE-END-TS.
061200     MOVE "A" TO TS-FUNCTION-CODE.
061300     MOVE APTT-START-TS(APT-IDX) TO TS-INPUT-1.
061400     MOVE APTT-DURATION-MIN(APT-IDX) TO TS-INPUT-2.
061500     CALL "SCHTS" USING TS-CALC-REC, TS-RETURN-CD.
061600     MOVE TS-RESULT TO APTT-END-TS(APT-IDX).
061700 828-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* 830-CALC-SCORES (R3) - APTT-SCORE = IMPORTANCE TIMES THE
062200* PRIORITY MULTIPLIER, VIA SCHRULE.
062300******************************************************************
062400 830-CALC-SCORES.
062500     MOVE "SC" TO RULE-FUNCTION-CODE.
062600     MOVE APTT-IMPORTANCE(APT-IDX) TO RULE-IMPORTANCE.
062700     MOVE APTT-PRIORITY(APT-IDX) TO RULE-PRIORITY.
062800     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
062900     MOVE RULE-RESULT-SCORE TO APTT-SCORE(APT-IDX).
063000 830-EXIT.
063100     EXIT.
063200
063300 890-ABEND.                                                       REQ-0058
063400    IF WS-ABEND-IS-APPTMSTR
063500        MOVE "APT" TO WS-BAL-TRACE-PFX
063600        MOVE "820-LOAD-APPTS" TO ABEND-PARA-NAME
063700        MOVE APT-TBL-CNT TO ABEND-ACTUAL-VAL
063800    ELSE
063900        MOVE "RES" TO WS-BAL-TRACE-PFX
064000        MOVE "810-LOAD-RESOURCES" TO ABEND-PARA-NAME
064100        MOVE RES-TBL-CNT TO ABEND-ACTUAL-VAL.
064200    MOVE "EMPTY " TO WS-BAL-TRACE-SFX.
064300    MOVE "MASTER FILE EMPTY OR OUT OF BALANCE" TO ABEND-REASON.
064400    MOVE 1 TO ABEND-EXPECTED-VAL.
064500    DISPLAY "SCHDRV: MASTER FILE EMPTY OR OUT OF BALANCE - "
064600        WS-BAL-TRACE-PFX WS-BAL-TRACE-SFX.
064700    WRITE RPT-REC FROM ABEND-REC AFTER ADVANCING 2.
064800    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064900     DISPLAY "*** ABNORMAL END OF JOB-SCHDRV ***" UPON CONSOLE.
065000     MOVE 16 TO RETURN-CODE.
065100     GOBACK.
065200 890-EXIT.
065300     EXIT.
065400
065500******************************************************************
065600* 200-PRINT-INITIAL-DATA (REPORT 1)
065700******************************************************************
065800 200-PRINT-INITIAL-DATA.
065900     PERFORM 210-PAGE-HDR THRU 210-EXIT.
066000     MOVE "REPORT 1 - INITIAL DATA" TO SH-TITLE.
066100     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
066200     MOVE APT-TBL-CNT TO ICL-COUNT-O.
066300     WRITE RPT-REC FROM WS-INIT-COUNT-LINE AFTER ADVANCING 1.
066400     WRITE RPT-REC FROM WS-INIT-APT-HDR AFTER ADVANCING 1.
066500     PERFORM 220-PRINT-ONE-APT THRU 220-EXIT
066600         VARYING APT-IDX FROM 1 BY 1
066700         UNTIL APT-IDX > APT-TBL-CNT.
066800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
066900     MOVE RES-TBL-CNT TO ICL-COUNT-O.
067000     WRITE RPT-REC FROM WS-INIT-COUNT-LINE AFTER ADVANCING 1.
067100     WRITE RPT-REC FROM WS-INIT-RES-HDR AFTER ADVANCING 1.
067200     PERFORM 230-PRINT-ONE-RES THRU 230-EXIT
067300         VARYING RES-IDX FROM 1 BY 1
067400         UNTIL RES-IDX > RES-TBL-CNT.
067500 200-EXIT.
067600     EXIT.
067700
067800 210-PAGE-HDR.
067900     MOVE WS-PAGE-CNT TO TL-PAGE-O.
068000     WRITE RPT-REC FROM WS-TITLE-LINE AFTER ADVANCING TOP-OF-FORM.
068100     ADD 1 TO WS-PAGE-CNT.
068200 210-EXIT.
068300     EXIT.
068400
068500 220-PRINT-ONE-APT.
068600     MOVE APTT-ID(APT-IDX) TO IA-APT-ID-O.
068700     MOVE APTT-TITLE(APT-IDX) TO IA-TITLE-O.
068800     MOVE APTT-PRIORITY(APT-IDX) TO IA-PRIORITY-O.
068900     MOVE APTT-TYPE(APT-IDX) TO IA-TYPE-O.
069000     MOVE APTT-START-TS(APT-IDX) TO WS-APT-TS-DISPLAY-WORK.
069100     MOVE WS-APT-TS-DATE-PART TO IA-START-DT-O.
069200     MOVE WS-APT-TS-TIME-PART TO IA-START-TM-O.
069300     WRITE RPT-REC FROM WS-INIT-APT-LINE AFTER ADVANCING 1.
069400 220-EXIT.
069500     EXIT.
069600
069700 230-PRINT-ONE-RES.
069800     MOVE REST-ID(RES-IDX) TO IR-RES-ID-O.
069900     MOVE REST-NAME(RES-IDX) TO IR-NAME-O.
070000     MOVE REST-TYPE(RES-IDX) TO IR-TYPE-O.
070100     MOVE REST-COST-PER-HOUR(RES-IDX) TO IR-RATE-O.
070200     WRITE RPT-REC FROM WS-INIT-RES-LINE AFTER ADVANCING 1.
070300 230-EXIT.
070400     EXIT.
070500
070600******************************************************************
070700* 300-RUN-ALGORITHMS (U9 STEP 4) - CALL EACH OPTIMIZER OVER THE
070800* SAME APPOINTMENT-TABLE/RESOURCE-TABLE, EACH INTO ITS OWN
070900* ASSIGN-VECTOR AND SCHEDULE-METRICS AREA.
071000******************************************************************
071100 300-RUN-ALGORITHMS.
071200     CALL "SCHCSP" USING APPOINTMENT-TABLE, RESOURCE-TABLE,
071300         WS-ASV-CSP, WS-MET-CSP, SCHDRV-RETURN-CD.
071400     CALL "SCHSA" USING APPOINTMENT-TABLE, RESOURCE-TABLE,
071500         WS-ASV-SA, WS-SA-SEED, WS-MET-SA, SCHDRV-RETURN-CD.
071600     CALL "SCHGA" USING APPOINTMENT-TABLE, RESOURCE-TABLE,
071700         WS-ASV-GA, WS-GA-SEED, WS-MET-GA, SCHDRV-RETURN-CD.
071800 300-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200* 400-PRINT-COMPARISON (REPORT 2)
072300******************************************************************
072400 400-PRINT-COMPARISON.
072500     MOVE "REPORT 2 - ALGORITHM COMPARISON" TO SH-TITLE.
072600     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 2.
072700     WRITE RPT-REC FROM WS-CMP-HDR AFTER ADVANCING 1.
072800     MOVE "CSP" TO CL-ALG-O.
072900     MOVE MTC-ITERATIONS TO CL-ITER-O.
073000     MOVE MTC-EFFICIENCY TO CL-EFF-O.
073100     MOVE MTC-TOTAL-COST TO CL-COST-O.
073200     MOVE MTC-CONFLICT-CNT TO CL-CONFL-O.
073300     WRITE RPT-REC FROM WS-CMP-LINE AFTER ADVANCING 1.
073400     MOVE "SA" TO CL-ALG-O.
073500     MOVE MTS-ITERATIONS TO CL-ITER-O.
073600     MOVE MTS-EFFICIENCY TO CL-EFF-O.
073700     MOVE MTS-TOTAL-COST TO CL-COST-O.
073800     MOVE MTS-CONFLICT-CNT TO CL-CONFL-O.
073900     WRITE RPT-REC FROM WS-CMP-LINE AFTER ADVANCING 1.
074000     MOVE "GA" TO CL-ALG-O.
074100     MOVE MTG-ITERATIONS TO CL-ITER-O.
074200     MOVE MTG-EFFICIENCY TO CL-EFF-O.
074300     MOVE MTG-TOTAL-COST TO CL-COST-O.
074400     MOVE MTG-CONFLICT-CNT TO CL-CONFL-O.
074500     WRITE RPT-REC FROM WS-CMP-LINE AFTER ADVANCING 1.
074600 400-EXIT.
074700     EXIT.
074800
074900******************************************************************
075000* 450-PICK-BEST (U9 STEP 6) - HIGHEST MTx-EFFICIENCY WINS.  THE
075100* WINNER'S ASSIGN-VECTOR AND METRICS ARE COPIED TO THE -BEST
075200* AREAS SO EVERYTHING DOWNSTREAM IS ALGORITHM-BLIND.
075300******************************************************************
075400 450-PICK-BEST.
075500     EVALUATE TRUE
075600         WHEN MTC-EFFICIENCY >= MTS-EFFICIENCY AND
075700              MTC-EFFICIENCY >= MTG-EFFICIENCY
075800             MOVE "CSP" TO WS-BEST-ALG
075900             MOVE WS-ASV-CSP TO WS-ASV-BEST
076000             MOVE WS-MET-CSP TO WS-MET-BEST
076100         WHEN MTS-EFFICIENCY >= MTG-EFFICIENCY
076200             MOVE "SA " TO WS-BEST-ALG
076300             MOVE WS-ASV-SA TO WS-ASV-BEST
076400             MOVE WS-MET-SA TO WS-MET-BEST
076500         WHEN OTHER
076600             MOVE "GA " TO WS-BEST-ALG
076700             MOVE WS-ASV-GA TO WS-ASV-BEST
076800             MOVE WS-MET-GA TO WS-MET-BEST
076900     END-EVALUATE.
077000 450-EXIT.
077100     EXIT.
077200
077300******************************************************************
077400* 500-PRINT-BEST-SCHEDULE (REPORT 3)
077500******************************************************************
077600 500-PRINT-BEST-SCHEDULE.
077700     MOVE "REPORT 3 - BEST SCHEDULE" TO SH-TITLE.
077800     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 2.
077900     MOVE WS-BEST-ALG TO BH-ALG-O.
078000     MOVE APT-TBL-CNT TO BH-CNT-O.
078100     MOVE MTB-TOTAL-COST TO BH-COST-O.
078200     MOVE MTB-EFFICIENCY TO BH-EFF-O.
078300     MOVE MTB-CONFLICT-CNT TO BH-CONFL-O.
078400     WRITE RPT-REC FROM WS-BEST-HDR-LINE AFTER ADVANCING 1.
078500     PERFORM 510-PRINT-ONE-ASSIGN THRU 510-EXIT
078600         VARYING APT-IDX FROM 1 BY 1
078700         UNTIL APT-IDX > APT-TBL-CNT.
078800 500-EXIT.
078900     EXIT.
079000
079100 510-PRINT-ONE-ASSIGN.
079200     MOVE APTT-ID(APT-IDX) TO BD-APT-ID-O.
079300     MOVE APTT-TITLE(APT-IDX) TO BD-TITLE-O.
079400     SET ASVB-IDX TO APT-IDX.
079500     IF ASVB-IS-ASSIGNED(ASVB-IDX)
079600         MOVE ASVB-RES-ID(ASVB-IDX) TO BD-RES-ID-O
079700     ELSE
079800         MOVE "UNASSIGNED" TO BD-RES-ID-O.
079900     MOVE APTT-DURATION-MIN(APT-IDX) TO BD-DURATION-O.
080000     WRITE RPT-REC FROM WS-BEST-DETAIL-LINE AFTER ADVANCING 1.
080100 510-EXIT.
080200     EXIT.
080300
080400******************************************************************
080500* 550-VALIDATE-BEST (U6) - CALL SCHVAL WITH THE WINNING SCHEDULE
080600* AND ALL THREE METRICS RECORDS.
080700******************************************************************
080800 550-VALIDATE-BEST.
080900     CALL "SCHVAL" USING APPOINTMENT-TABLE, RESOURCE-TABLE,           INIT
081000         WS-ASV-BEST, WS-MET-CSP, WS-MET-SA, WS-MET-GA,
081100         WS-VALIDATION-RESULT, WS-COMPARISON-STATS,
081200         SCHDRV-RETURN-CD.
081300 550-EXIT.
081400     EXIT.
081500
081600******************************************************************
081700* 600-PRINT-VALIDATION (REPORT 4)
081800******************************************************************
081900 600-PRINT-VALIDATION.
082000     MOVE "REPORT 4 - VALIDATION" TO SH-TITLE.
082100     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 2.
082200     IF VAL-SCHEDULE-VALID AND VAL-WARN-CNT = ZERO
082300         WRITE RPT-REC FROM WS-VAL-STATUS-LINE AFTER ADVANCING 1
082400     ELSE
082500         PERFORM 610-PRINT-ONE-VAL-MSG THRU 610-EXIT
082600             VARYING VAL-MSG-IDX FROM 1 BY 1
082700             UNTIL VAL-MSG-IDX > VAL-MSG-CNT.
082800     IF VAL-SCHEDULE-NOT-VALID
082900         PERFORM 615-TRACE-FIRST-ERROR THRU 615-EXIT.
083000 600-EXIT.
083100     EXIT.
083200
083300* OPERATOR-CONSOLE TRACE OF THE FIRST HARD ERROR, SO WHOEVER IS
083400* WATCHING THE NIGHTLY RUN DOES NOT HAVE TO WAIT ON THE PRINT
083500* DECK TO SEE WHICH APPOINTMENT KILLED VALIDATION.
083600 615-TRACE-FIRST-ERROR.
083700     MOVE ZERO TO WS-FIRST-ERR-FOUND-SW.
083800     SET VAL-MSG-IDX TO 1.
083900     PERFORM 616-SCAN-ONE-VAL-MSG THRU 616-EXIT
084000         UNTIL VAL-MSG-IDX > VAL-MSG-CNT
084100            OR WS-FIRST-ERR-FOUND.
084200     IF WS-FIRST-ERR-FOUND
084300         DISPLAY "SCHDRV: SCHEDULE FAILED VALIDATION - FIRST "
084400             "ERROR APT " WS-VAL-TRACE-PFX WS-VAL-TRACE-SFX.
084500 615-EXIT.
084600     EXIT.
084700
084800 616-SCAN-ONE-VAL-MSG.
084900     IF VAL-MSG-IS-ERROR(VAL-MSG-IDX)
085000         MOVE VAL-MSG-APT-ID-1(VAL-MSG-IDX)
085100             TO WS-VAL-ID-TRACE-WORK
085200         SET WS-FIRST-ERR-FOUND TO TRUE
085300     ELSE
085400         SET VAL-MSG-IDX UP BY 1.
085500 616-EXIT.
085600     EXIT.
085700
085800 610-PRINT-ONE-VAL-MSG.
085900     IF VAL-MSG-IS-ERROR(VAL-MSG-IDX)
086000         MOVE "*** ERROR" TO VM-TYPE-O
086100     ELSE
086200         MOVE "*** WARN " TO VM-TYPE-O.
086300     MOVE VAL-MSG-TEXT(VAL-MSG-IDX) TO VM-TEXT-O.
086400     MOVE VAL-MSG-APT-ID-1(VAL-MSG-IDX) TO VM-APT-1-O.
086500     MOVE VAL-MSG-APT-ID-2(VAL-MSG-IDX) TO VM-APT-2-O.
086600     MOVE VAL-MSG-RES-ID(VAL-MSG-IDX) TO VM-RES-O.
086700     WRITE RPT-REC FROM WS-VAL-MSG-LINE AFTER ADVANCING 1.
086800 610-EXIT.
086900     EXIT.
087000
087100******************************************************************
087200* 700-PRINT-PERFORMANCE (REPORT 5)
087300******************************************************************
087400 700-PRINT-PERFORMANCE.
087500     MOVE "REPORT 5 - PERFORMANCE ANALYSIS" TO SH-TITLE.
087600     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 2.
087700     MOVE CMP-MEAN-EFFICIENCY TO PL-MEAN-O.
087800     MOVE CMP-STDDEV-EFFICIENCY TO PL-SDEV-O.
087900     WRITE RPT-REC FROM WS-PERF-LINE-1 AFTER ADVANCING 1.
088000     MOVE WS-BEST-ALG TO PL-BEST-ALG-O.
088100     WRITE RPT-REC FROM WS-PERF-LINE-2 AFTER ADVANCING 1.
088200 700-EXIT.
088300     EXIT.
088400
088500******************************************************************
088600* 950-WRITE-ASSIGNMENTS (U8/U9 STEP 9) - ONE RECORD PER
088700* APPOINTMENT, IN APPOINTMENT INPUT ORDER, FROM THE WINNING
088800* SCHEDULE.
088900******************************************************************
089000 950-WRITE-ASSIGNMENTS.
089100     PERFORM 960-WRITE-ONE-ASSIGN THRU 960-EXIT
089200         VARYING APT-IDX FROM 1 BY 1
089300         UNTIL APT-IDX > APT-TBL-CNT.
089400 950-EXIT.
089500     EXIT.
089600
089700 960-WRITE-ONE-ASSIGN.
089800     MOVE SPACES TO ASSIGNMENT-RECORD.
089900     MOVE APTT-ID(APT-IDX) TO ASG-APT-ID.
090000     MOVE APTT-START-TS(APT-IDX) TO ASG-START-TS.
090100     MOVE APTT-DURATION-MIN(APT-IDX) TO ASG-DURATION.
090200     MOVE APTT-SCORE(APT-IDX) TO ASG-SCORE.
090300     MOVE WS-BEST-ALG TO ASG-ALGORITHM.
090400     SET ASVB-IDX TO APT-IDX.
090500     IF ASVB-IS-ASSIGNED(ASVB-IDX)
090600         MOVE ASVB-RES-ID(ASVB-IDX) TO ASG-RES-ID
090700         MOVE "SCHEDULED" TO ASG-STATUS
090800         PERFORM 965-CALC-BOOKING-COST THRU 965-EXIT
090900     ELSE
091000         MOVE SPACES TO ASG-RES-ID
091100         MOVE "UNSCHEDULED" TO ASG-STATUS
091200         MOVE ZERO TO ASG-COST.
091300     WRITE ASSIGNMENT-RECORD.
091400 960-EXIT.
091500     EXIT.
091600
091700******************************************************************
091800* 965-CALC-BOOKING-COST (R4) - RATE X DURATION/60, VIA SCHRULE.
091900******************************************************************
092000 965-CALC-BOOKING-COST.
092100     PERFORM 966-FIND-RES-BY-ID THRU 966-EXIT.
092200     MOVE "BC" TO RULE-FUNCTION-CODE.
092300     MOVE REST-COST-PER-HOUR(WS-RES-IDX)
092400         TO RULE-RES-COST-PER-HOUR.
092500     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
092600     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
092700     MOVE RULE-RESULT-COST TO ASG-COST.
092800 965-EXIT.
092900     EXIT.
093000
093100 966-FIND-RES-BY-ID.
093200     PERFORM 967-MATCH-ONE-RES THRU 967-EXIT
093300         VARYING RES-IDX FROM 1 BY 1
093400         UNTIL RES-IDX > RES-TBL-CNT.
093500 966-EXIT.
093600     EXIT.
093700
093800 967-MATCH-ONE-RES.
093900     IF REST-ID(RES-IDX) = ASVB-RES-ID(ASVB-IDX)
094000         SET WS-RES-IDX TO RES-IDX.
094100 967-EXIT.
094200     EXIT.
094300
094400******************************************************************
094500* 900-CLEANUP
094600******************************************************************
094700 900-CLEANUP.
094800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
094900     DISPLAY "** APPOINTMENTS LOADED **".
095000     DISPLAY APT-TBL-CNT.
095100     DISPLAY "** RESOURCES LOADED **".
095200     DISPLAY RES-TBL-CNT.
095300     DISPLAY "******** NORMAL END OF JOB SCHDRV ********".
095400 900-EXIT.
095500     EXIT.
095600
095700 850-CLOSE-FILES.
095800     CLOSE APPTMSTR, RESRCMST, ASSIGNFL, SCHDRPT.
095900 850-EXIT.
096000     EXIT.
