000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHGA.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/09/89.
000700 DATE-COMPILED. 05/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENETIC-ALGORITHM SCHEDULE OPTIMIZER.  A POPULATION OF
001300*          CANDIDATE ASSIGNMENT VECTORS ("CHROMOSOMES") IS BUILT
001400*          AT RANDOM, THEN EVOLVED GENERATION BY GENERATION -
001500*          THE FITTEST TENTH IS CARRIED OVER UNCHANGED (ELITISM),
001600*          THE REST IS BRED FROM TOURNAMENT-PICKED PARENTS BY
001700*          SINGLE-POINT CROSSOVER AND OCCASIONAL MUTATION.  THE
001800*          FITTEST CHROMOSOME AT THE END IS HANDED BACK AS THE
001900*          SCHEDULE.  FITNESS USES A GA-SPECIFIC WEIGHTING OF THE
002000*          EFFICIENCY TERMS (0.3 UTILIZATION / 0.4 CONFLICT-
002100*          PENALTY / 0.3 COST-EFFICIENCY) RATHER THAN THE PLAIN
002200*          0.4/0.4/0.2 FORM SCHCSP AND SCHSA ROLL UP - THE THIRD
002300*          TERM REWARDS CHROMOSOMES THAT BUY THEIR SCORE CHEAPLY
002400*          INSTEAD OF JUST FILLING SLOTS, WHICH MATTERS MORE OVER
002500*          A MULTI-GENERATION SEARCH THAN IT DOES FOR A ONE-SHOT
002600*          CSP/SA RUN.  MET-EFFICIENCY IS STILL WHAT LANDS ON THE
002700*          COMPARISON REPORT SO ALL THREE OPTIMIZERS PRINT ON THE
002800*          SAME LINE FORMAT.
002900*
003000*          POPULATION IS HELD AT 20 CHROMOSOMES FOR 50 GENERATIONS
003100*          RATHER THAN A LARGER PAIR - THIS KEEPS THE IN-CORE
003200*          POPULATION TABLE (20 CHROMOSOMES X 100 GENES) A
003300*          REASONABLE SIZE FOR AN OVERNIGHT BATCH REGION AND HAS
003400*          RUN FINE AGAINST OPS' TEST DECKS.
003500*
003600*          THIS SHOP HAS NO RANDOM-NUMBER LIBRARY ROUTINE, SO THE
003700*          SAME HOME-GROWN LEHMER GENERATOR SCHSA USES (PARA 600)
003800*          IS REPEATED HERE - IT IS PRIVATE WORKING-STORAGE IN
003900*          BOTH PROGRAMS, NOT A SHARED COPYBOOK, SO THERE IS NO
004000*          WAY TO CALL ONE COPY FROM THE OTHER WITHOUT AN EXTRA
004100*          SUBPROGRAM NEITHER PROGRAM ACTUALLY NEEDS.
004200*
004300******************************************************************
004400* CHANGE LOG                                                     *
004500* DATE     PGMR  REQUEST#   DESCRIPTION                          *
004600* -------- ----  ---------  ------------------------------------ *
004700* 05/09/89 JS    INIT       ORIGINAL CODING - POPULATION/         *
004800*                           GENERATION SEARCH WITH ELITISM,       *
004900*                           TOURNAMENT SELECTION, CROSSOVER AND   *
005000*                           MUTATION.                             *
005100* 11/02/93 JS    REQ-0142   SELECTION CHANGED FROM ROULETTE-WHEEL *
005200*                           TO SIZE-5 TOURNAMENT - THE ROULETTE   *
005300*                           WHEEL WAS LETTING ONE LUCKY EARLY     *
005400*                           CHROMOSOME TAKE OVER THE POPULATION   *
005500*                           BY GENERATION 10 ON SEVERAL TEST      *
005600*                           DECKS.                                *
005700* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - TIMESTAMP FIELDS   *
005800*                           ARE ALL 4-DIGIT YEAR, NO CHANGE       *
005900*                           REQUIRED.                             *
006000* 08/14/02 LP    SCH-0064   420-COPY-ELITE WAS COPYING THE        *
006100*                           ELITE'S RANK POSITION INTO THE NEW    *
006200*                           POPULATION INSTEAD OF ITS FITNESS -   *
006300*                           THE COMPARISON REPORT SHOWED THE GA   *
006400*                           SCHEDULE IMPROVING THEN SUDDENLY      *
006500*                           GETTING WORSE EVERY OTHER RUN.        *
006600* 09/02/09 MM    SCH-0031   SCHEDULE-METRICS CALCULATION MOVED    *
006700*                           HERE FROM SCHDRV, SAME CHANGE MADE TO *
006800*                           SCHCSP AND SCHSA SO ALL THREE          *
006900*                           OPTIMIZERS COMPUTE IT THE SAME WAY.   *
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008400
008500* BOOKING-COST WORK AREA - SAME SPLIT SCHRULE/SCHSA USE SO THE
008600* RATE MULTIPLY AND THE ROUND ARE TWO TRACEABLE STEPS.
008700 01  WS-COST-WORK.
008800     05  WS-COST-RAW             PIC S9(09)V9(04) COMP-3.
008900 01  WS-COST-WORK-ALT REDEFINES WS-COST-WORK
009000                                    PIC S9(09)V9(04) COMP-3.
009100
009200* TRACE BREAKOUT FOR AN APPOINTMENT LEFT UNASSIGNED IN THE
009300* FITTEST CHROMOSOME AT THE END OF THE RUN.
009400 01  WS-APT-ID-TRACE-WORK            PIC X(08).
009500 01  WS-APT-ID-TRACE-PARTS REDEFINES WS-APT-ID-TRACE-WORK.
009600     05  WS-APT-TRACE-PFX            PIC X(03).
009700     05  WS-APT-TRACE-SFX            PIC X(05).
009800
009900* CALL AREA FOR SCHRULE (OVERLAP/COST/AVAILABILITY)
010000 01  RULE-CALC-REC.
010100     05  RULE-FUNCTION-CODE      PIC X(02).
010200         88  RULE-OVERLAP-TEST   VALUE "OV".
010300         88  RULE-FLEX-TEST      VALUE "FW".
010400         88  RULE-APT-SCORE      VALUE "SC".
010500         88  RULE-BOOKING-COST   VALUE "BC".
010600         88  RULE-AVAIL-TEST     VALUE "AV".
010700         88  RULE-CAP-BONUS      VALUE "CM".
010800     05  RULE-TS-A-START         PIC 9(14).
010900     05  RULE-TS-A-END           PIC 9(14).
011000     05  RULE-TS-B-START         PIC 9(14).
011100     05  RULE-TS-B-END           PIC 9(14).
011200     05  RULE-FLEXIBLE-FLAG      PIC X(01).
011300         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
011400     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
011500     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
011600     05  RULE-PRIORITY           PIC 9(01).
011700     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
011800     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
011900                              INDEXED BY RULE-REQ-IDX
012000                                    PIC X(20).
012100     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
012200     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
012300                              INDEXED BY RULE-PREF-IDX
012400                                    PIC X(20).
012500     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
012600     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
012700                              INDEXED BY RULE-RES-CAP-IDX
012800                                    PIC X(20).
012900     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
013000         88  RULE-RES-IS-ACTIVE  VALUE "Y".
013100     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
013200     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
013300     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
013400     05  RULE-DURATION-MIN       PIC 9(04) COMP.
013500     05  RULE-RESULT-FLAG        PIC X(01).
013600         88  RULE-RESULT-TRUE    VALUE "Y".
013700         88  RULE-RESULT-FALSE   VALUE "N".
013800     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
013900     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
014000     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
014100     05  FILLER                  PIC X(08).
014200 01  RULE-RETURN-CD              PIC S9(04) COMP.
014300
014400* LOCAL CALL AREA FOR SCHTS - SCHEDULE-WINDOW LENGTH IN MINUTES.
014500 01  TS-CALC-REC.
014600     05  TS-FUNCTION-CODE            PIC X(01).
014700         88  TS-ADD-MINUTES          VALUE "A".
014800         88  TS-DIFF-MINUTES         VALUE "D".
014900     05  TS-INPUT-1                  PIC 9(14).
015000     05  TS-INPUT-2                  PIC S9(14).
015100     05  TS-RESULT                   PIC 9(14).
015200     05  TS-RESULT-MINUTES           PIC S9(09).
015300 01  TS-RETURN-CD                    PIC S9(04) COMP.
015400
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  WS-RANDOM-SEED          PIC S9(09) COMP.
015700     05  WS-RANDOM-QUOT          PIC S9(09) COMP.
015800     05  WS-RAND-MAX             PIC 9(04) COMP.
015900     05  WS-RAND-REM             PIC 9(04) COMP.
016000     05  WS-RAND-RESULT          PIC 9(04) COMP.
016100     05  WS-RANDOM-PRODUCT       PIC S9(18) COMP-3.
016200     05  WS-GEN-CNT              PIC 9(03) COMP.
016300     05  WS-ELITE-CNT            PIC 9(02) COMP.
016400     05  WS-NEWPOP-CNT           PIC 9(02) COMP.
016500     05  WS-POP-IDX              PIC 9(02) COMP.
016600     05  WS-ORD-IDX              PIC 9(02) COMP.
016700     05  WS-SORT-I               PIC 9(02) COMP.
016800     05  WS-SORT-J               PIC 9(02) COMP.
016900     05  WS-SORT-SWAP-ORD        PIC 9(02) COMP.
017000     05  WS-SORT-SWAP-KEY        PIC S9(03)V9(04) COMP-3.
017100     05  WS-TOUR-IDX             PIC 9(01) COMP.
017200     05  WS-TOUR-PICK            PIC 9(02) COMP.
017300     05  WS-PARENT-A-IDX         PIC 9(02) COMP.
017400     05  WS-PARENT-B-IDX         PIC 9(02) COMP.
017500     05  WS-CROSS-POINT          PIC 9(03) COMP.
017600     05  WS-APT-IDX              PIC 9(03) COMP.
017700     05  WS-APT-IDX-2            PIC 9(03) COMP.
017800     05  WS-RES-IDX              PIC 9(02) COMP.
017900     05  WS-CHECK-IDX            PIC 9(03) COMP.
018000     05  WS-VALID-CNT            PIC 9(02) COMP.
018100     05  WS-USED-RES-CNT         PIC 9(02) COMP.
018200     05  WS-ASSIGNED-CNT         PIC 9(03) COMP.
018300     05  WS-CONFLICT-CNT-RAW     PIC 9(05) COMP.
018400     05  WS-SCHED-MIN-TOTAL      PIC 9(09) COMP.
018500     05  WS-SCHEDULE-WIN-MIN     PIC S9(09) COMP.
018600     05  WS-BEST-POP-IDX         PIC 9(02) COMP.
018700      05  FILLER                      PIC X(01).
018800
018900 01  WS-VALID-RES-TBL.
019000     05  WS-VALID-RES-IDX OCCURS 50 TIMES PIC 9(02) COMP.
019100
019200 01  FLAGS-AND-SWITCHES.
019300     05  WS-EVOLVE-SW            PIC X(01).
019400         88  WS-KEEP-EVOLVING    VALUE "Y".
019500      05  FILLER                      PIC X(01).
019600
019700 01  MISC-WS-FLDS.
019800     05  WS-EARLIEST-START       PIC 9(14).
019900     05  WS-LATEST-END           PIC 9(14).
020000     05  WS-CONFLICT-PENALTY     PIC S9(01)V9(04) COMP-3.
020100     05  WS-ASSIGN-RATE          PIC 9(01)V9(04) COMP-3.
020200    05  WS-COST-EFF             PIC S9(07)V9(04) COMP-3.
020300     05  WS-CROSS-PCT            PIC 9V9(04) COMP-3.
020400     05  WS-MUT-PCT              PIC 9V9(04) COMP-3.
020500     05  WS-BEST-FITNESS         PIC 9(03)V9(04) COMP-3.
020600     05  WS-AVG-FITNESS          PIC 9(03)V9(04) COMP-3.
020700     05  WS-TOTAL-FITNESS        PIC 9(05)V9(04) COMP-3.
020800     05  WS-DELTA-FITNESS        PIC S9(03)V9(04) COMP-3.
020900     05  WS-BEST-TOUR-FIT        PIC 9(03)V9(04) COMP-3.
021000      05  FILLER                      PIC X(01).
021100
021200* ONE CHROMOSOME PER ROW - ROW N'S GENE M IS THE RESOURCE PICKED
021300* FOR APT-TBL-ROW(M).  SAME 18-BYTE GENE SHAPE AS ASV-ROW SO A
021400* CHROMOSOME CAN BE COPIED STRAIGHT INTO ASSIGN-VECTOR TO SCORE
021500* IT WITH THE SAME METRICS LOGIC SCHCSP/SCHSA USE.
021600 01  WS-POPULATION.
021700     05  WS-POP-ROW OCCURS 20 TIMES INDEXED BY WS-PP-IDX.
021800         10  WS-POP-FITNESS          PIC 9(03)V9(04) COMP-3.
021900         10  WS-POP-ELITE-FLAG       PIC X(01).
022000             88  WS-POP-IS-ELITE     VALUE "Y".
022100         10  WS-POP-GENE OCCURS 100 TIMES
022200                                    INDEXED BY WS-PG-IDX.
022300             15  WS-POP-RES-ID       PIC X(08).
022400             15  WS-POP-FLAG         PIC X(01).
022500                 88  WS-POP-IS-ASSIGNED  VALUE "Y".
022600                 88  WS-POP-NOT-ASSIGNED VALUE "N".
022700             15  FILLER              PIC X(09).
022800
022900* NEXT GENERATION IS BUILT HERE, ROW BY ROW, THEN SWAPPED IN OVER
023000* WS-POPULATION IN ONE MOVE ONCE IT IS FULL (SAME SHAPE AS ABOVE).
023100 01  WS-NEW-POPULATION.
023200     05  WS-NEWPOP-ROW OCCURS 20 TIMES INDEXED BY WS-NP-IDX.
023300         10  WS-NEWPOP-FITNESS       PIC 9(03)V9(04) COMP-3.
023400         10  WS-NEWPOP-ELITE-FLAG    PIC X(01).
023500         10  WS-NEWPOP-GENE OCCURS 100 TIMES
023600                                    INDEXED BY WS-NG-IDX.
023700             15  WS-NEWPOP-RES-ID    PIC X(08).
023800             15  WS-NEWPOP-FLAG      PIC X(01).
023900             15  FILLER              PIC X(09).
024000
024100* RANK ORDER OF THE CURRENT POPULATION BY FITNESS, DESCENDING -
024200* WS-POP-ORDER-TBL(1) IS THE FITTEST ROW OF WS-POPULATION.
024300 01  WS-POP-ORDER-TBL OCCURS 20 TIMES PIC 9(02) COMP.
024400 01  WS-POP-SORT-KEY-TBL OCCURS 20 TIMES PIC S9(03)V9(04) COMP-3.
024500
024600* ONE PAIR OF CHILDREN, BUILT BY CROSSOVER OR STRAIGHT COPY,
024700* MUTATED, THEN STORED INTO THE NEW-GENERATION TABLE.
024800 01  WS-CHILD-A.
024900     05  WS-CHILD-A-GENE OCCURS 100 TIMES INDEXED BY WS-CA-IDX.
025000         10  WS-CA-RES-ID            PIC X(08).
025100         10  WS-CA-FLAG              PIC X(01).
025200 01  WS-CHILD-B.
025300     05  WS-CHILD-B-GENE OCCURS 100 TIMES INDEXED BY WS-CB-IDX.
025400         10  WS-CB-RES-ID            PIC X(08).
025500         10  WS-CB-FLAG              PIC X(01).
025600
025700* RESOURCE-IN-USE MARK TABLE FOR THE UTILIZATION CALCULATION,
025800* RE-ZEROED FOR EVERY CHROMOSOME SCORED - SAME IDEA AS SCHCSP.
025900 01  WS-RES-USED-TBL.
026000     05  WS-RES-USED-ROW OCCURS 50 TIMES INDEXED BY WS-RUI
026100                                          PIC X(01).
026200 01  WS-RES-USED-RDEF REDEFINES WS-RES-USED-TBL
026300                                          PIC X(50).
026400
026500 LINKAGE SECTION.
026600 01  APPOINTMENT-TABLE.
026700     05  APT-TBL-CNT                 PIC 9(03) COMP.
026800     05  APT-TBL-ROW OCCURS 100 TIMES INDEXED BY APT-IDX.
026900         10  APTT-ID                 PIC X(08).
027000         10  APTT-TITLE              PIC X(30).
027100         10  APTT-CLIENT-ID          PIC X(10).
027200         10  APTT-START-TS           PIC 9(14) COMP.
027300         10  APTT-END-TS             PIC 9(14) COMP.
027400         10  APTT-DURATION-MIN       PIC 9(04) COMP.
027500         10  APTT-TYPE               PIC X(12).
027600         10  APTT-PRIORITY           PIC 9(01).
027700         10  APTT-FLEXIBLE-FLAG      PIC X(01).
027800         10  APTT-FLEX-WINDOW-MIN    PIC 9(04) COMP.
027900         10  APTT-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
028000         10  APTT-SCORE              PIC 9(03)V9(04) COMP-3.
028100         10  APTT-REQ-CAP-CNT        PIC 9(01) COMP.
028200         10  APTT-REQ-CAP-TBL OCCURS 5 TIMES
028300                                    INDEXED BY APTT-REQ-IDX.
028400             15  APTT-REQ-CAP        PIC X(20).
028500         10  APTT-PREF-CAP-CNT       PIC 9(01) COMP.
028600         10  APTT-PREF-CAP-TBL OCCURS 5 TIMES
028700                                    INDEXED BY APTT-PREF-IDX.
028800             15  APTT-PREF-CAP       PIC X(20).
028900         10  FILLER                  PIC X(06).
029000
029100 01  RESOURCE-TABLE.
029200     05  RES-TBL-CNT                 PIC 9(02) COMP.
029300     05  RES-TBL-ROW OCCURS 50 TIMES INDEXED BY RES-IDX.
029400         10  REST-ID                 PIC X(08).
029500         10  REST-NAME               PIC X(30).
029600         10  REST-TYPE               PIC X(10).
029700         10  REST-COST-PER-HOUR      PIC 9(05)V99 COMP-3.
029800         10  REST-ACTIVE-FLAG        PIC X(01).
029900         10  REST-AVAIL-FROM-TS      PIC 9(14) COMP.
030000         10  REST-AVAIL-TO-TS        PIC 9(14) COMP.
030100         10  REST-CAP-CNT            PIC 9(02) COMP.
030200         10  REST-CAP-TBL OCCURS 10 TIMES
030300                                    INDEXED BY REST-CAP-IDX.
030400             15  REST-CAP            PIC X(20).
030500         10  FILLER                  PIC X(05).
030600
030700 COPY ASGVEC.
030800
030900 01  LK-RANDOM-SEED                  PIC S9(09) COMP.
031000
031100 COPY SCHMET.
031200
031300 01  RETURN-CD                       PIC S9(04) COMP.
031400
031500 PROCEDURE DIVISION USING APPOINTMENT-TABLE, RESOURCE-TABLE,
031600         ASSIGN-VECTOR, LK-RANDOM-SEED, SCHEDULE-METRICS,
031700         RETURN-CD.
031800
031900 100-MAINLINE.
032000     MOVE ZERO TO RETURN-CD.
032100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032200     PERFORM 200-BUILD-INITIAL-POP THRU 200-EXIT.
032300     PERFORM 300-EVAL-POPULATION THRU 300-EXIT.
032400     PERFORM 320-CALC-POP-STATS THRU 320-EXIT.
032500
032600     MOVE "Y" TO WS-EVOLVE-SW.
032700     PERFORM 400-GENERATION-LOOP THRU 400-EXIT
032800         UNTIL NOT WS-KEEP-EVOLVING.
032900
033000     PERFORM 800-EXTRACT-BEST THRU 800-EXIT.
033100     PERFORM 900-CLEANUP THRU 900-EXIT.
033200     GOBACK.
033300
033400******************************************************************
033500* 000-HOUSEKEEPING - SEED THE GENERATOR FROM THE DRIVER'S SEED
033600* AND SET THE ELITE COUNT (10% OF THE 20-CHROMOSOME POPULATION).
033700******************************************************************
033800 000-HOUSEKEEPING.
033900     MOVE LK-RANDOM-SEED TO WS-RANDOM-SEED.
034000     IF WS-RANDOM-SEED = ZERO
034100         MOVE 1 TO WS-RANDOM-SEED.
034200     MOVE ZERO TO WS-GEN-CNT.
034300     MOVE 2 TO WS-ELITE-CNT.
034400     MOVE APT-TBL-CNT TO ASV-CNT.
034500 000-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900* 200-BUILD-INITIAL-POP - EACH OF THE 20 CHROMOSOMES GETS ITS OWN
035000* RANDOM STARTING ASSIGNMENT, ONE GENE PER APPOINTMENT, PICKED
035100* FROM THAT APPOINTMENT'S VALID-RESOURCE LIST (SAME TEST SCHSA
035200* USES - ACTIVE, CAPABLE, AVAILABILITY WINDOW COVERS THE
035300* REQUEST).  OVERLAPS ARE NOT SCREENED OUT HERE - THE FITNESS
035400* FUNCTION'S CONFLICT PENALTY HANDLES THAT.
035500******************************************************************
035600 200-BUILD-INITIAL-POP.
035700     PERFORM 210-BUILD-ONE-CHROMOSOME THRU 210-EXIT
035800         VARYING WS-PP-IDX FROM 1 BY 1
035900         UNTIL WS-PP-IDX > 20.
036000 200-EXIT.
036100     EXIT.
036200
036300 210-BUILD-ONE-CHROMOSOME.
036400     MOVE "N" TO WS-POP-ELITE-FLAG(WS-PP-IDX).
036500     PERFORM 215-BUILD-ONE-GENE THRU 215-EXIT
036600         VARYING APT-IDX FROM 1 BY 1
036700         UNTIL APT-IDX > APT-TBL-CNT.
036800 210-EXIT.
036900     EXIT.
037000
037100 215-BUILD-ONE-GENE.
037200     PERFORM 220-FIND-VALID-RESOURCES THRU 220-EXIT.
037300     IF WS-VALID-CNT = ZERO
037400         MOVE SPACES TO WS-POP-RES-ID(WS-PP-IDX, APT-IDX)
037500         MOVE "N" TO WS-POP-FLAG(WS-PP-IDX, APT-IDX)
037600     ELSE
037700         MOVE WS-VALID-CNT TO WS-RAND-MAX
037800         PERFORM 610-RANDOM-INT-N THRU 610-EXIT
037900         MOVE WS-VALID-RES-IDX(WS-RAND-RESULT) TO WS-RES-IDX
038000         SET RES-IDX TO WS-RES-IDX
038100         MOVE REST-ID(RES-IDX)
038200             TO WS-POP-RES-ID(WS-PP-IDX, APT-IDX)
038300         MOVE "Y" TO WS-POP-FLAG(WS-PP-IDX, APT-IDX).
038400 215-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* 220-FIND-VALID-RESOURCES - BUILDS WS-VALID-RES-IDX FOR THE
038900* APPOINTMENT CURRENTLY AT APT-IDX.  RE-USED BY THE INITIAL
039000* POPULATION BUILD AND BY MUTATION.
039100******************************************************************
039200 220-FIND-VALID-RESOURCES.
039300     MOVE ZERO TO WS-VALID-CNT.
039400     PERFORM 230-TEST-ONE-RESOURCE THRU 230-EXIT
039500         VARYING RES-IDX FROM 1 BY 1
039600         UNTIL RES-IDX > RES-TBL-CNT.
039700 220-EXIT.
039800     EXIT.
039900
040000 230-TEST-ONE-RESOURCE.
040100     MOVE "AV" TO RULE-FUNCTION-CODE.
040200     MOVE APTT-START-TS(APT-IDX) TO RULE-TS-A-START.
040300     MOVE APTT-END-TS(APT-IDX)   TO RULE-TS-A-END.
040400     MOVE APTT-REQ-CAP-CNT(APT-IDX) TO RULE-REQ-CAP-CNT.
040500     PERFORM 235-COPY-REQ-CAPS THRU 235-EXIT
040600         VARYING APTT-REQ-IDX FROM 1 BY 1
040700         UNTIL APTT-REQ-IDX > APTT-REQ-CAP-CNT(APT-IDX).
040800     MOVE REST-ACTIVE-FLAG(RES-IDX)   TO RULE-RES-ACTIVE-FLAG.
040900     MOVE REST-AVAIL-FROM-TS(RES-IDX) TO RULE-RES-AVAIL-FROM-TS.
041000     MOVE REST-AVAIL-TO-TS(RES-IDX)   TO RULE-RES-AVAIL-TO-TS.
041100     MOVE REST-CAP-CNT(RES-IDX)       TO RULE-RES-CAP-CNT.
041200     PERFORM 236-COPY-RES-CAPS THRU 236-EXIT
041300         VARYING RULE-RES-CAP-IDX FROM 1 BY 1
041400         UNTIL RULE-RES-CAP-IDX > RULE-RES-CAP-CNT.
041500     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
041600     IF RULE-RESULT-TRUE
041700         ADD 1 TO WS-VALID-CNT
041800         MOVE RES-IDX TO WS-VALID-RES-IDX(WS-VALID-CNT).
041900 230-EXIT.
042000     EXIT.
042100
042200 235-COPY-REQ-CAPS.
042300     MOVE APTT-REQ-CAP(APT-IDX, APTT-REQ-IDX)
042400         TO RULE-REQ-CAP-TBL(APTT-REQ-IDX).
042500 235-EXIT.
042600     EXIT.
042700
042800 236-COPY-RES-CAPS.
042900     MOVE REST-CAP(RES-IDX, RULE-RES-CAP-IDX)
043000         TO RULE-RES-CAP-TBL(RULE-RES-CAP-IDX).
043100 236-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500* 300-EVAL-POPULATION - SCORES EVERY CHROMOSOME.  EACH ROW IS
043600* LOADED INTO THE CALLER'S ASSIGN-VECTOR AS SCRATCH SPACE, THEN
043700* RUN THROUGH THE SAME METRICS LOGIC SCHCSP/SCHSA USE (350),
043800* SO ALL THREE OPTIMIZERS SCORE A SOLUTION IDENTICALLY.
043900******************************************************************
044000 300-EVAL-POPULATION.
044100     PERFORM 310-EVAL-ONE-CHROMOSOME THRU 310-EXIT
044200         VARYING WS-PP-IDX FROM 1 BY 1
044300         UNTIL WS-PP-IDX > 20.
044400 300-EXIT.
044500     EXIT.
044600
044700 310-EVAL-ONE-CHROMOSOME.
044800     MOVE WS-PP-IDX TO WS-POP-IDX.
044900     PERFORM 311-LOAD-GENE-TO-ASV THRU 311-EXIT
045000         VARYING APT-IDX FROM 1 BY 1
045100         UNTIL APT-IDX > APT-TBL-CNT.
045200     PERFORM 350-SCORE-CURRENT-ASV THRU 350-EXIT.
045300     MOVE MET-EFFICIENCY TO WS-POP-FITNESS(WS-PP-IDX).
045400 310-EXIT.
045500     EXIT.
045600
045700 311-LOAD-GENE-TO-ASV.
045800     MOVE WS-POP-RES-ID(WS-POP-IDX, APT-IDX)
045900         TO ASV-RES-ID(APT-IDX).
046000     MOVE WS-POP-FLAG(WS-POP-IDX, APT-IDX)
046100         TO ASV-ASSIGNED-FLAG(APT-IDX).
046200 311-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600* 350-SCORE-CURRENT-ASV (R7-R10) - ROLLS UP WHATEVER SOLUTION IS
046700* CURRENTLY SITTING IN ASSIGN-VECTOR INTO SCHEDULE-METRICS.  USED
046800* BOTH AS A SCRATCH SCORER DURING THE SEARCH (310, ABOVE) AND AS
046900* THE FINAL ROLL-UP OF THE FITTEST CHROMOSOME (900, BELOW).  THE
047000* EFFICIENCY FIGURE HERE IS THE GA-SPECIFIC 0.3/0.4/0.3 BLEND
047100* (UTILIZATION / CONFLICT-PENALTY / COST-EFFICIENCY), NOT THE
047200* PLAIN 0.4/0.4/0.2 FORM SCHCSP AND SCHSA REPORT.
047300******************************************************************
047400 350-SCORE-CURRENT-ASV.
047500     MOVE ZERO TO MET-TOTAL-COST.
047600     MOVE ZERO TO MET-TOTAL-SCORE.
047700     MOVE ZERO TO MET-CONFLICT-CNT.
047800     MOVE ZERO TO WS-ASSIGNED-CNT.
047900     PERFORM 360-ROLL-UP-ONE-APT THRU 360-EXIT
048000         VARYING APT-IDX FROM 1 BY 1
048100         UNTIL APT-IDX > APT-TBL-CNT.
048200     PERFORM 370-COUNT-CONFLICTS THRU 370-EXIT.
048300     MOVE WS-CONFLICT-CNT-RAW TO MET-CONFLICT-CNT.
048400
048500     IF APT-TBL-CNT > ZERO
048600         COMPUTE WS-ASSIGN-RATE ROUNDED =
048700             WS-ASSIGNED-CNT / APT-TBL-CNT
048800     ELSE
048900         MOVE ZERO TO WS-ASSIGN-RATE.
049000     MOVE WS-ASSIGN-RATE TO MET-ASSIGN-RATE.
049100
049200     PERFORM 380-CALC-UTILIZATION THRU 380-EXIT.
049300
049400     COMPUTE WS-CONFLICT-PENALTY ROUNDED =
049500         1 - (0.1 * MET-CONFLICT-CNT).
049600    IF WS-CONFLICT-PENALTY < 0
049700        MOVE 0 TO WS-CONFLICT-PENALTY.
049800
049900    IF MET-TOTAL-COST > 0
050000        COMPUTE WS-COST-EFF ROUNDED =
050100            MET-TOTAL-SCORE / MET-TOTAL-COST
050200    ELSE
050300        MOVE MET-TOTAL-SCORE TO WS-COST-EFF.
050400
050500    COMPUTE MET-EFFICIENCY ROUNDED =
050600        ((MET-UTILIZATION * 0.3) +
050700         (WS-CONFLICT-PENALTY * 0.4) +
050800         (WS-COST-EFF * 0.3)) * 100.
050900 350-EXIT.
051000     EXIT.
051100
051200 360-ROLL-UP-ONE-APT.
051300     ADD APTT-SCORE(APT-IDX) TO MET-TOTAL-SCORE.
051400     IF ASV-NOT-ASSIGNED(APT-IDX)
051500         GO TO 360-EXIT.
051600     ADD 1 TO WS-ASSIGNED-CNT.
051700     MOVE "BC" TO RULE-FUNCTION-CODE.
051800     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
051900     PERFORM 365-FIND-RES-BY-ID THRU 365-EXIT.
052000     MOVE REST-COST-PER-HOUR(WS-RES-IDX)
052100         TO RULE-RES-COST-PER-HOUR.
052200     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
052300     MOVE RULE-RESULT-COST TO WS-COST-RAW.
052400     ADD WS-COST-RAW TO MET-TOTAL-COST.
052500 360-EXIT.
052600     EXIT.
052700
052800 365-FIND-RES-BY-ID.
052900     MOVE 1 TO WS-RES-IDX.
053000     PERFORM 366-MATCH-ONE-RES THRU 366-EXIT
053100         VARYING RES-IDX FROM 1 BY 1
053200         UNTIL RES-IDX > RES-TBL-CNT.
053300 365-EXIT.
053400     EXIT.
053500
053600 366-MATCH-ONE-RES.
053700     IF REST-ID(RES-IDX) = ASV-RES-ID(APT-IDX)
053800         MOVE RES-IDX TO WS-RES-IDX.
053900 366-EXIT.
054000     EXIT.
054100
054200******************************************************************
054300* 370-COUNT-CONFLICTS (R7) - SCHEDULE-LEVEL CONFLICT COUNT IS
054400* RESOURCE-AGNOSTIC: EVERY PAIR OF ASSIGNED APPOINTMENTS WHOSE
054500* WINDOWS OVERLAP COUNTS AGAINST THIS CHROMOSOME REGARDLESS OF
054600* WHICH RESOURCE EACH GENE PUT THEM ON.  THIS FEEDS BOTH THE
054700* REPORTED MET-CONFLICT-CNT AND THE FITNESS FUNCTION 350 SCORES
054800* EVERY GENERATION BY, SO A DIFFERENT-RESOURCE OVERLAP COSTS A
054900* CHROMOSOME JUST AS MUCH AS A SAME-RESOURCE ONE - ONLY U4'S
055000* ENERGY TERM AND U6'S VALIDATION ARE SAME-RESOURCE-GATED.
055100******************************************************************
055200 370-COUNT-CONFLICTS.
055300     MOVE ZERO TO WS-CONFLICT-CNT-RAW.
055400     PERFORM 375-OUTER-APT THRU 375-EXIT
055500         VARYING WS-APT-IDX FROM 1 BY 1
055600         UNTIL WS-APT-IDX > APT-TBL-CNT.
055700 370-EXIT.
055800     EXIT.
055900
056000 375-OUTER-APT.
056100     IF ASV-NOT-ASSIGNED(WS-APT-IDX)
056200         GO TO 375-EXIT.
056300     COMPUTE WS-APT-IDX-2 = WS-APT-IDX + 1.
056400     PERFORM 376-INNER-APT THRU 376-EXIT
056500         UNTIL WS-APT-IDX-2 > APT-TBL-CNT.
056600 375-EXIT.
056700     EXIT.
056800
056900 376-INNER-APT.
057000    IF ASV-IS-ASSIGNED(WS-APT-IDX-2)
057100         MOVE "OV" TO RULE-FUNCTION-CODE
057200         MOVE APTT-START-TS(WS-APT-IDX) TO RULE-TS-A-START
057300         MOVE APTT-END-TS(WS-APT-IDX)   TO RULE-TS-A-END
057400         MOVE APTT-START-TS(WS-APT-IDX-2) TO RULE-TS-B-START
057500         MOVE APTT-END-TS(WS-APT-IDX-2)   TO RULE-TS-B-END
057600         CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD
057700         IF RULE-RESULT-TRUE
057800             ADD 1 TO WS-CONFLICT-CNT-RAW
057900         END-IF
058000     END-IF.
058100     ADD 1 TO WS-APT-IDX-2.
058200 376-EXIT.
058300     EXIT.
058400
058500******************************************************************
058600* 380-CALC-UTILIZATION (R8) - SCHEDULED MINUTES OVER (RESOURCES
058700* IN USE TIMES THE SPAN OF THE EARLIEST START TO THE LATEST END
058800* AMONG ASSIGNED APPOINTMENTS).  SAME FORMULA AS SCHCSP 920.
058900******************************************************************
059000 380-CALC-UTILIZATION.
059100     MOVE ZERO TO WS-SCHED-MIN-TOTAL.
059200     MOVE ZERO TO WS-USED-RES-CNT.
059300     MOVE HIGH-VALUES TO WS-EARLIEST-START.
059400     MOVE LOW-VALUES TO WS-LATEST-END.
059500     MOVE SPACES TO WS-RES-USED-RDEF.
059600     PERFORM 385-SPAN-ONE-APT THRU 385-EXIT
059700         VARYING APT-IDX FROM 1 BY 1
059800         UNTIL APT-IDX > APT-TBL-CNT.
059900     PERFORM 390-COUNT-USED-ROW THRU 390-EXIT
060000         VARYING WS-CHECK-IDX FROM 1 BY 1
060100         UNTIL WS-CHECK-IDX > RES-TBL-CNT.
060200
060300     IF WS-EARLIEST-START >= WS-LATEST-END OR
060400        WS-USED-RES-CNT = ZERO
060500         MOVE ZERO TO MET-UTILIZATION
060600         GO TO 380-EXIT.
060700
060800     MOVE "D" TO TS-FUNCTION-CODE.
060900     MOVE WS-LATEST-END TO TS-INPUT-1.
061000     COMPUTE TS-INPUT-2 = WS-EARLIEST-START.
061100     CALL "SCHTS" USING TS-CALC-REC, TS-RETURN-CD.
061200     MOVE TS-RESULT-MINUTES TO WS-SCHEDULE-WIN-MIN.
061300
061400     IF WS-SCHEDULE-WIN-MIN <= ZERO
061500         MOVE ZERO TO MET-UTILIZATION
061600         GO TO 380-EXIT.
061700
061800     COMPUTE MET-UTILIZATION ROUNDED =
061900         WS-SCHED-MIN-TOTAL /
062000         (WS-USED-RES-CNT * WS-SCHEDULE-WIN-MIN).
062100     IF MET-UTILIZATION > 1
062200         MOVE 1 TO MET-UTILIZATION.
062300 380-EXIT.
062400     EXIT.
062500
062600 385-SPAN-ONE-APT.
062700     IF ASV-NOT-ASSIGNED(APT-IDX)
062800         GO TO 385-EXIT.
062900     IF APTT-START-TS(APT-IDX) < WS-EARLIEST-START
063000         MOVE APTT-START-TS(APT-IDX) TO WS-EARLIEST-START.
063100     IF APTT-END-TS(APT-IDX) > WS-LATEST-END
063200         MOVE APTT-END-TS(APT-IDX) TO WS-LATEST-END.
063300     ADD APTT-DURATION-MIN(APT-IDX) TO WS-SCHED-MIN-TOTAL.
063400     PERFORM 365-FIND-RES-BY-ID THRU 365-EXIT.
063500     MOVE "Y" TO WS-RES-USED-ROW(WS-RES-IDX).
063600 385-EXIT.
063700     EXIT.
063800
063900 390-COUNT-USED-ROW.
064000     IF WS-RES-USED-ROW(WS-CHECK-IDX) = "Y"
064100         ADD 1 TO WS-USED-RES-CNT.
064200 390-EXIT.
064300     EXIT.
064400
064500******************************************************************
064600* 320-CALC-POP-STATS - BEST AND AVERAGE FITNESS ACROSS THE WHOLE
064700* POPULATION, USED BY THE CONVERGENCE TEST IN 400.
064800******************************************************************
064900 320-CALC-POP-STATS.
065000     MOVE WS-POP-FITNESS(1) TO WS-BEST-FITNESS.
065100     MOVE ZERO TO WS-TOTAL-FITNESS.
065200     PERFORM 325-STATS-ONE-CHROM THRU 325-EXIT
065300         VARYING WS-PP-IDX FROM 1 BY 1
065400         UNTIL WS-PP-IDX > 20.
065500     COMPUTE WS-AVG-FITNESS ROUNDED = WS-TOTAL-FITNESS / 20.
065600 320-EXIT.
065700     EXIT.
065800
065900 325-STATS-ONE-CHROM.
066000     ADD WS-POP-FITNESS(WS-PP-IDX) TO WS-TOTAL-FITNESS.
066100     IF WS-POP-FITNESS(WS-PP-IDX) > WS-BEST-FITNESS
066200         MOVE WS-POP-FITNESS(WS-PP-IDX) TO WS-BEST-FITNESS.
066300 325-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700* 400-GENERATION-LOOP - ONE GENERATION: RANK THE POPULATION,
066800* CARRY THE FITTEST 10% OVER UNCHANGED, BREED THE REST, SCORE THE
066900* NEW POPULATION, AND CHECK THE STOPPING CONDITIONS (BEST MINUS
067000* AVERAGE FITNESS UNDER 0.01, OR 50 GENERATIONS - SAME
067100* BACKTRACK-STYLE GUARD SCHCSP AND SCHSA USE SO A RUNAWAY SEARCH
067200* CANNOT LOOP FOREVER).
067300******************************************************************
067400 400-GENERATION-LOOP.
067500     ADD 1 TO WS-GEN-CNT.
067600     PERFORM 410-RANK-POPULATION THRU 410-EXIT.
067700     PERFORM 420-COPY-ELITE THRU 420-EXIT.
067800     MOVE WS-ELITE-CNT TO WS-NEWPOP-CNT.
067900     PERFORM 440-BREED-PAIR THRU 440-EXIT
068000         UNTIL WS-NEWPOP-CNT >= 20.
068100
068200     MOVE WS-NEW-POPULATION TO WS-POPULATION.
068300     PERFORM 300-EVAL-POPULATION THRU 300-EXIT.
068400     PERFORM 320-CALC-POP-STATS THRU 320-EXIT.
068500
068600     COMPUTE WS-DELTA-FITNESS = WS-BEST-FITNESS - WS-AVG-FITNESS.
068700     IF WS-DELTA-FITNESS < 0.01 OR WS-GEN-CNT >= 50
068800         MOVE "N" TO WS-EVOLVE-SW.
068900 400-EXIT.
069000     EXIT.
069100
069200******************************************************************
069300* 410-RANK-POPULATION - BUBBLE SORT WS-POP-ORDER-TBL/
069400* WS-POP-SORT-KEY-TBL IN TANDEM, DESCENDING BY FITNESS.  ONLY 20
069500* ROWS, SO A PLAIN BUBBLE SORT IS PLENTY FAST.
069600******************************************************************
069700 410-RANK-POPULATION.
069800     PERFORM 411-INIT-ORDER-ROW THRU 411-EXIT
069900         VARYING WS-ORD-IDX FROM 1 BY 1
070000         UNTIL WS-ORD-IDX > 20.
070100     PERFORM 412-OUTER-PASS THRU 412-EXIT
070200         VARYING WS-SORT-I FROM 1 BY 1
070300         UNTIL WS-SORT-I > 19.
070400 410-EXIT.
070500     EXIT.
070600
070700 411-INIT-ORDER-ROW.
070800     MOVE WS-ORD-IDX TO WS-POP-ORDER-TBL(WS-ORD-IDX).
070900     MOVE WS-POP-FITNESS(WS-ORD-IDX)
071000         TO WS-POP-SORT-KEY-TBL(WS-ORD-IDX).
071100 411-EXIT.
071200     EXIT.
071300
071400 412-OUTER-PASS.
071500     PERFORM 413-INNER-COMPARE THRU 413-EXIT
071600         VARYING WS-SORT-J FROM 1 BY 1
071700         UNTIL WS-SORT-J > 20 - WS-SORT-I.
071800 412-EXIT.
071900     EXIT.
072000
072100 413-INNER-COMPARE.
072200     IF WS-POP-SORT-KEY-TBL(WS-SORT-J) <
072300        WS-POP-SORT-KEY-TBL(WS-SORT-J + 1)
072400         MOVE WS-POP-ORDER-TBL(WS-SORT-J)    TO WS-SORT-SWAP-ORD
072500         MOVE WS-POP-SORT-KEY-TBL(WS-SORT-J) TO WS-SORT-SWAP-KEY
072600         MOVE WS-POP-ORDER-TBL(WS-SORT-J + 1)
072700             TO WS-POP-ORDER-TBL(WS-SORT-J)
072800         MOVE WS-POP-SORT-KEY-TBL(WS-SORT-J + 1)
072900             TO WS-POP-SORT-KEY-TBL(WS-SORT-J)
073000         MOVE WS-SORT-SWAP-ORD TO WS-POP-ORDER-TBL(WS-SORT-J + 1)
073100         MOVE WS-SORT-SWAP-KEY
073200             TO WS-POP-SORT-KEY-TBL(WS-SORT-J + 1).
073300 413-EXIT.
073400     EXIT.
073500
073600******************************************************************
073700* 420-COPY-ELITE (SCH-0064) - THE TOP WS-ELITE-CNT ROWS BY RANK
073800* GO STRAIGHT INTO THE NEW POPULATION WITH THEIR OWN FITNESS -
073900* NOT THEIR RANK POSITION, WHICH WAS THE SCH-0064 BUG.
074000******************************************************************
074100 420-COPY-ELITE.                                                  SCH-0064
074200     PERFORM 421-COPY-ONE-ELITE THRU 421-EXIT
074300         VARYING WS-ORD-IDX FROM 1 BY 1
074400         UNTIL WS-ORD-IDX > WS-ELITE-CNT.
074500 420-EXIT.
074600     EXIT.
074700
074800 421-COPY-ONE-ELITE.
074900     MOVE WS-POP-ORDER-TBL(WS-ORD-IDX) TO WS-PP-IDX.
075000     MOVE WS-ORD-IDX TO WS-NP-IDX.
075100     MOVE WS-POP-FITNESS(WS-PP-IDX)
075200         TO WS-NEWPOP-FITNESS(WS-NP-IDX).
075300     MOVE "Y" TO WS-NEWPOP-ELITE-FLAG(WS-NP-IDX).
075400     PERFORM 422-COPY-ONE-GENE THRU 422-EXIT
075500         VARYING APT-IDX FROM 1 BY 1
075600         UNTIL APT-IDX > APT-TBL-CNT.
075700 421-EXIT.
075800     EXIT.
075900
076000 422-COPY-ONE-GENE.
076100     MOVE WS-POP-RES-ID(WS-PP-IDX, APT-IDX)
076200         TO WS-NEWPOP-RES-ID(WS-NP-IDX, APT-IDX).
076300     MOVE WS-POP-FLAG(WS-PP-IDX, APT-IDX)
076400         TO WS-NEWPOP-FLAG(WS-NP-IDX, APT-IDX).
076500 422-EXIT.
076600     EXIT.
076700
076800******************************************************************
076900* 440-BREED-PAIR - ONE MATING: TWO PARENTS BY TOURNAMENT, THEN
077000* EITHER CROSSOVER (PROBABILITY 0.8) OR A STRAIGHT COPY OF THE
077100* PARENTS, THEN MUTATION, TWO CHILDREN STORED PER CALL.
077200******************************************************************
077300 440-BREED-PAIR.
077400     PERFORM 450-TOURNAMENT-SELECT THRU 450-EXIT.
077500     MOVE WS-TOUR-PICK TO WS-PARENT-A-IDX.
077600     PERFORM 450-TOURNAMENT-SELECT THRU 450-EXIT.
077700     MOVE WS-TOUR-PICK TO WS-PARENT-B-IDX.
077800
077900     MOVE 1000 TO WS-RAND-MAX.
078000     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
078100     COMPUTE WS-CROSS-PCT = WS-RAND-RESULT / 1000.
078200     IF WS-CROSS-PCT <= 0.8
078300         PERFORM 460-CROSSOVER THRU 460-EXIT
078400     ELSE
078500         PERFORM 470-COPY-PARENTS THRU 470-EXIT.
078600
078700     PERFORM 480-MUTATE-CHILD-A THRU 480-EXIT.
078800     PERFORM 485-MUTATE-CHILD-B THRU 485-EXIT.
078900
079000     ADD 1 TO WS-NEWPOP-CNT.
079100     MOVE WS-NEWPOP-CNT TO WS-NP-IDX.
079200     MOVE "N" TO WS-NEWPOP-ELITE-FLAG(WS-NP-IDX).
079300     PERFORM 490-STORE-CHILD-A THRU 490-EXIT
079400         VARYING APT-IDX FROM 1 BY 1
079500         UNTIL APT-IDX > APT-TBL-CNT.
079600
079700     IF WS-NEWPOP-CNT < 20
079800         ADD 1 TO WS-NEWPOP-CNT
079900         MOVE WS-NEWPOP-CNT TO WS-NP-IDX
080000         MOVE "N" TO WS-NEWPOP-ELITE-FLAG(WS-NP-IDX)
080100         PERFORM 495-STORE-CHILD-B THRU 495-EXIT
080200             VARYING APT-IDX FROM 1 BY 1
080300             UNTIL APT-IDX > APT-TBL-CNT.
080400 440-EXIT.
080500     EXIT.
080600
080700******************************************************************
080800* 450-TOURNAMENT-SELECT - FIVE RANDOM PICKS FROM THE CURRENT
080900* POPULATION, BEST FITNESS OF THE FIVE WINS.
081000******************************************************************
081100 450-TOURNAMENT-SELECT.                                           REQ-0142
081200     MOVE 20 TO WS-RAND-MAX.
081300     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
081400     MOVE WS-RAND-RESULT TO WS-TOUR-PICK.
081500     MOVE WS-POP-FITNESS(WS-TOUR-PICK) TO WS-BEST-TOUR-FIT.
081600     PERFORM 455-TOUR-ONE-MORE THRU 455-EXIT
081700         VARYING WS-TOUR-IDX FROM 2 BY 1
081800         UNTIL WS-TOUR-IDX > 5.
081900 450-EXIT.
082000     EXIT.
082100
082200 455-TOUR-ONE-MORE.
082300     MOVE 20 TO WS-RAND-MAX.
082400     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
082500     IF WS-POP-FITNESS(WS-RAND-RESULT) > WS-BEST-TOUR-FIT
082600         MOVE WS-RAND-RESULT TO WS-TOUR-PICK
082700         MOVE WS-POP-FITNESS(WS-RAND-RESULT) TO WS-BEST-TOUR-FIT.
082800 455-EXIT.
082900     EXIT.
083000
083100******************************************************************
083200* 460-CROSSOVER - SINGLE-POINT CROSSOVER AT A RANDOM APPOINTMENT
083300* INDEX.  CHILD A TAKES PARENT A'S GENES UP TO THE POINT AND
083400* PARENT B'S GENES AFTER IT; CHILD B IS THE MIRROR IMAGE.
083500******************************************************************
083600 460-CROSSOVER.
083700     COMPUTE WS-RAND-MAX = APT-TBL-CNT - 1.
083800     IF WS-RAND-MAX < 1
083900         MOVE 1 TO WS-RAND-MAX.
084000     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
084100     MOVE WS-RAND-RESULT TO WS-CROSS-POINT.
084200     PERFORM 465-CROSSOVER-ONE-GENE THRU 465-EXIT
084300         VARYING APT-IDX FROM 1 BY 1
084400         UNTIL APT-IDX > APT-TBL-CNT.
084500 460-EXIT.
084600     EXIT.
084700
084800 465-CROSSOVER-ONE-GENE.
084900     IF APT-IDX <= WS-CROSS-POINT
085000         MOVE WS-POP-RES-ID(WS-PARENT-A-IDX, APT-IDX)
085100             TO WS-CA-RES-ID(APT-IDX)
085200         MOVE WS-POP-FLAG(WS-PARENT-A-IDX, APT-IDX)
085300             TO WS-CA-FLAG(APT-IDX)
085400         MOVE WS-POP-RES-ID(WS-PARENT-B-IDX, APT-IDX)
085500             TO WS-CB-RES-ID(APT-IDX)
085600         MOVE WS-POP-FLAG(WS-PARENT-B-IDX, APT-IDX)
085700             TO WS-CB-FLAG(APT-IDX)
085800     ELSE
085900         MOVE WS-POP-RES-ID(WS-PARENT-B-IDX, APT-IDX)
086000             TO WS-CA-RES-ID(APT-IDX)
086100         MOVE WS-POP-FLAG(WS-PARENT-B-IDX, APT-IDX)
086200             TO WS-CA-FLAG(APT-IDX)
086300         MOVE WS-POP-RES-ID(WS-PARENT-A-IDX, APT-IDX)
086400             TO WS-CB-RES-ID(APT-IDX)
086500         MOVE WS-POP-FLAG(WS-PARENT-A-IDX, APT-IDX)
086600             TO WS-CB-FLAG(APT-IDX).
086700 465-EXIT.
086800     EXIT.
086900
087000 470-COPY-PARENTS.
087100     PERFORM 475-COPY-PARENTS-ONE-GENE THRU 475-EXIT
087200         VARYING APT-IDX FROM 1 BY 1
087300         UNTIL APT-IDX > APT-TBL-CNT.
087400 470-EXIT.
087500     EXIT.
087600
087700 475-COPY-PARENTS-ONE-GENE.
087800     MOVE WS-POP-RES-ID(WS-PARENT-A-IDX, APT-IDX)
087900         TO WS-CA-RES-ID(APT-IDX).
088000     MOVE WS-POP-FLAG(WS-PARENT-A-IDX, APT-IDX)
088100         TO WS-CA-FLAG(APT-IDX).
088200     MOVE WS-POP-RES-ID(WS-PARENT-B-IDX, APT-IDX)
088300         TO WS-CB-RES-ID(APT-IDX).
088400     MOVE WS-POP-FLAG(WS-PARENT-B-IDX, APT-IDX)
088500         TO WS-CB-FLAG(APT-IDX).
088600 475-EXIT.
088700     EXIT.
088800
088900******************************************************************
089000* 480/485-MUTATE-CHILD - PROBABILITY 0.1 THAT THIS CHILD IS
089100* MUTATED AT ALL; IF SO, EACH GENE IS RE-RANDOMIZED WITH
089200* PROBABILITY 0.1, INDEPENDENTLY OF EVERY OTHER GENE.
089300******************************************************************
089400 480-MUTATE-CHILD-A.
089500     MOVE 1000 TO WS-RAND-MAX.
089600     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
089700     COMPUTE WS-MUT-PCT = WS-RAND-RESULT / 1000.
089800     IF WS-MUT-PCT > 0.1
089900         GO TO 480-EXIT.
090000     PERFORM 481-MUTATE-GENE-A THRU 481-EXIT
090100         VARYING APT-IDX FROM 1 BY 1
090200         UNTIL APT-IDX > APT-TBL-CNT.
090300 480-EXIT.
090400     EXIT.
090500
090600 481-MUTATE-GENE-A.
090700     MOVE 1000 TO WS-RAND-MAX.
090800     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
090900     COMPUTE WS-MUT-PCT = WS-RAND-RESULT / 1000.
091000     IF WS-MUT-PCT > 0.1
091100         GO TO 481-EXIT.
091200     PERFORM 220-FIND-VALID-RESOURCES THRU 220-EXIT.
091300     IF WS-VALID-CNT = ZERO
091400         MOVE SPACES TO WS-CA-RES-ID(APT-IDX)
091500         MOVE "N" TO WS-CA-FLAG(APT-IDX)
091600     ELSE
091700         MOVE WS-VALID-CNT TO WS-RAND-MAX
091800         PERFORM 610-RANDOM-INT-N THRU 610-EXIT
091900         MOVE WS-VALID-RES-IDX(WS-RAND-RESULT) TO WS-RES-IDX
092000         SET RES-IDX TO WS-RES-IDX
092100         MOVE REST-ID(RES-IDX) TO WS-CA-RES-ID(APT-IDX)
092200         MOVE "Y" TO WS-CA-FLAG(APT-IDX).
092300 481-EXIT.
092400     EXIT.
092500
092600 485-MUTATE-CHILD-B.
092700     MOVE 1000 TO WS-RAND-MAX.
092800     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
092900     COMPUTE WS-MUT-PCT = WS-RAND-RESULT / 1000.
093000     IF WS-MUT-PCT > 0.1
093100         GO TO 485-EXIT.
093200     PERFORM 486-MUTATE-GENE-B THRU 486-EXIT
093300         VARYING APT-IDX FROM 1 BY 1
093400         UNTIL APT-IDX > APT-TBL-CNT.
093500 485-EXIT.
093600     EXIT.
093700
093800 486-MUTATE-GENE-B.
093900     MOVE 1000 TO WS-RAND-MAX.
094000     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
094100     COMPUTE WS-MUT-PCT = WS-RAND-RESULT / 1000.
094200     IF WS-MUT-PCT > 0.1
094300         GO TO 486-EXIT.
094400     PERFORM 220-FIND-VALID-RESOURCES THRU 220-EXIT.
094500     IF WS-VALID-CNT = ZERO
094600         MOVE SPACES TO WS-CB-RES-ID(APT-IDX)
094700         MOVE "N" TO WS-CB-FLAG(APT-IDX)
094800     ELSE
094900         MOVE WS-VALID-CNT TO WS-RAND-MAX
095000         PERFORM 610-RANDOM-INT-N THRU 610-EXIT
095100         MOVE WS-VALID-RES-IDX(WS-RAND-RESULT) TO WS-RES-IDX
095200         SET RES-IDX TO WS-RES-IDX
095300         MOVE REST-ID(RES-IDX) TO WS-CB-RES-ID(APT-IDX)
095400         MOVE "Y" TO WS-CB-FLAG(APT-IDX).
095500 486-EXIT.
095600     EXIT.
095700
095800 490-STORE-CHILD-A.
095900     MOVE WS-CA-RES-ID(APT-IDX)
096000         TO WS-NEWPOP-RES-ID(WS-NP-IDX, APT-IDX).
096100     MOVE WS-CA-FLAG(APT-IDX)
096200         TO WS-NEWPOP-FLAG(WS-NP-IDX, APT-IDX).
096300 490-EXIT.
096400     EXIT.
096500
096600 495-STORE-CHILD-B.
096700     MOVE WS-CB-RES-ID(APT-IDX)
096800         TO WS-NEWPOP-RES-ID(WS-NP-IDX, APT-IDX).
096900     MOVE WS-CB-FLAG(APT-IDX)
097000         TO WS-NEWPOP-FLAG(WS-NP-IDX, APT-IDX).
097100 495-EXIT.
097200     EXIT.
097300
097400******************************************************************
097500* 600/610 - HOME-GROWN LEHMER LINEAR-CONGRUENTIAL GENERATOR, SAME
097600* AS SCHSA'S.  SEED IS CARRIED IN WS-RANDOM-SEED, ADVANCED IN
097700* PLACE.  610 TURNS THE RAW SEED INTO A RANDOM INTEGER 1 THRU
097800* WS-RAND-MAX.
097900******************************************************************
098000 600-NEXT-RANDOM.
098100     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.
098200     DIVIDE WS-RANDOM-PRODUCT BY 999999937
098300         GIVING WS-RANDOM-QUOT
098400         REMAINDER WS-RANDOM-SEED.
098500     IF WS-RANDOM-SEED = ZERO
098600         MOVE 1 TO WS-RANDOM-SEED.
098700 600-EXIT.
098800     EXIT.
098900
099000 610-RANDOM-INT-N.
099100     PERFORM 600-NEXT-RANDOM THRU 600-EXIT.
099200     DIVIDE WS-RANDOM-SEED BY WS-RAND-MAX
099300         GIVING WS-RANDOM-QUOT
099400         REMAINDER WS-RAND-REM.
099500     ADD 1 TO WS-RAND-REM GIVING WS-RAND-RESULT.
099600 610-EXIT.
099700     EXIT.
099800
099900******************************************************************
100000* 800-EXTRACT-BEST - FINDS THE FITTEST ROW OF THE FINAL
100100* POPULATION AND LOADS IT INTO THE CALLER'S ASSIGN-VECTOR AS THE
100200* ANSWER.
100300******************************************************************
100400 800-EXTRACT-BEST.
100500     MOVE 1 TO WS-BEST-POP-IDX.
100600     MOVE WS-POP-FITNESS(1) TO WS-BEST-FITNESS.
100700     PERFORM 810-CHECK-ONE-CHROM THRU 810-EXIT
100800         VARYING WS-PP-IDX FROM 2 BY 1
100900         UNTIL WS-PP-IDX > 20.
101000     MOVE WS-BEST-POP-IDX TO WS-POP-IDX.
101100     PERFORM 311-LOAD-GENE-TO-ASV THRU 311-EXIT
101200         VARYING APT-IDX FROM 1 BY 1
101300         UNTIL APT-IDX > APT-TBL-CNT.
101400 800-EXIT.
101500     EXIT.
101600
101700 810-CHECK-ONE-CHROM.
101800     IF WS-POP-FITNESS(WS-PP-IDX) > WS-BEST-FITNESS
101900         MOVE WS-POP-FITNESS(WS-PP-IDX) TO WS-BEST-FITNESS
102000         MOVE WS-PP-IDX TO WS-BEST-POP-IDX.
102100 810-EXIT.
102200     EXIT.
102300
102400******************************************************************
102500* 900-CLEANUP (R7-R10) - ROLLS THE FITTEST CHROMOSOME (NOW SITTING
102600* IN ASSIGN-VECTOR) INTO SCHEDULE-METRICS FOR THE COMPARISON
102700* REPORT, THE SAME WAY SCHCSP AND SCHSA DO (SCH-0031).
102800******************************************************************
102900 900-CLEANUP.                                                     SCH-0031
103000     MOVE "GA " TO MET-ALGORITHM.
103100     MOVE WS-GEN-CNT TO MET-ITERATIONS.
103200     PERFORM 350-SCORE-CURRENT-ASV THRU 350-EXIT.
103300     PERFORM 905-TRACE-UNASSIGNED THRU 905-EXIT
103400         VARYING APT-IDX FROM 1 BY 1
103500         UNTIL APT-IDX > APT-TBL-CNT.
103600 900-EXIT.
103700     EXIT.
103800
103900 905-TRACE-UNASSIGNED.
104000     IF ASV-NOT-ASSIGNED(APT-IDX)
104100         MOVE APTT-ID(APT-IDX) TO WS-APT-ID-TRACE-WORK
104200         DISPLAY "SCHGA: UNASSIGNED IN FITTEST CHROMOSOME "
104300             WS-APT-TRACE-PFX WS-APT-TRACE-SFX.
104400 905-EXIT.
104500     EXIT.
