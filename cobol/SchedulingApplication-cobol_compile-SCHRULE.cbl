000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHRULE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PER-APPOINTMENT / PER-RESOURCE DOMAIN RULES, CALLED
001300*          BY THE THREE OPTIMIZERS (SCHCSP/SCHSA/SCHGA) AND BY
001400*          SCHVAL.  ONE FIXED CALL INTERFACE, FUNCTION-CODE
001500*          SWITCHED, SAME SHAPE AS PATSRCH'S OLD COST-CALC CALL.
001600*
001700*          OV  TIME-OVERLAP TEST BETWEEN TWO WINDOWS      (R1)
001800*          FW  FLEXIBILITY-WINDOW TEST                    (R2)
001900*          SC  APPOINTMENT SCORE                          (R3)
002000*          BC  RESOURCE BOOKING COST                      (R4)
002100*          AV  RESOURCE VALIDITY / AVAILABILITY TEST      (R5)
002200*          CM  CAPABILITY-MATCH BONUS                     (R6)
002300*
002400******************************************************************
002500* CHANGE LOG                                                     *
002600* DATE     PGMR  REQUEST#   DESCRIPTION                          *
002700* -------- ----  ---------  ------------------------------------ *
002800* 01/01/08 JS    INIT       ORIGINAL CODING - OV/FW/SC/BC ONLY.  *
002900* 06/22/08 JS    SCH-0007   ADDED AV/CM FOR THE CSP CANDIDATE    *
003000*                           ORDERING PASS.                      *
003100* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - TIMESTAMP FIELDS  *
003200*                           ARE ALL 4-DIGIT YEAR, NO CHANGE      *
003300*                           REQUIRED.                           *
003400* 08/19/10 MM    SCH-0028   CAPABILITY-MATCH BONUS NOW CALLS     *
003500*                           SCHMATH SB/IX INSTEAD OF SCANNING    *
003600*                           THE TABLES IN-LINE (3 COPIES OF      *
003700*                           THE SAME LOGIC WAS A MAINTENANCE     *
003800*                           HEADACHE).                           *
003900* 03/03/14 AK    SCH-0055   AVAILABILITY TEST WAS COMPARING      *
004000*                           APT-END-TS AGAINST AVAIL-FROM-TS -   *
004100*                           TRANSPOSED OPERANDS, FIXED.          *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  WS-PRIORITY-MULT        PIC 9(01)V9(01) COMP-3.
005800     05  WS-HOURS                PIC S9(05)V9(04) COMP-3.
005900     05  WS-WINDOW-LOW           PIC 9(14).
006000     05  WS-WINDOW-HIGH          PIC 9(14).
006100      05  FILLER                      PIC X(01).
006200
006300* PRIORITY-MULTIPLIER TABLE (R3) - LOW/MEDIUM/HIGH/URGENT
006400 01  PRIORITY-MULT-TABLE.
006500     05  FILLER                  PIC 9V9 VALUE 1.0.
006600     05  FILLER                  PIC 9V9 VALUE 1.5.
006700     05  FILLER                  PIC 9V9 VALUE 2.0.
006800     05  FILLER                  PIC 9V9 VALUE 3.0.
006900 01  PRIORITY-MULT-RDEF REDEFINES PRIORITY-MULT-TABLE.
007000     05  PMT-ENTRY OCCURS 4 TIMES PIC 9V9.
007100
007200* BOOKING-COST WORK AREA - SPLIT SO THE HOURLY-RATE MULTIPLY AND
007300* THE 2-DECIMAL ROUND ARE TWO SEPARATE, TRACEABLE STEPS
007400 01  WS-COST-WORK.
007500     05  WS-COST-RAW             PIC S9(09)V9(04) COMP-3.
007600 01  WS-COST-RAW-ALT REDEFINES WS-COST-WORK PIC S9(09)V9(04)
007700                                                 COMP-3.
007800
007900* TRACE BREAKOUT FOR THE FIRST REQUIRED CAPABILITY CODE ON AN
008000* AVAILABILITY-TEST FAILURE (SCH-0028 - OPS WANTED TO SEE WHICH
008100* CAPABILITY CODE WAS MISSING WITHOUT A FULL TABLE DUMP).
008200 01  WS-CAP-CODE-WORK                PIC X(20).
008300 01  WS-CAP-CODE-PARTS REDEFINES WS-CAP-CODE-WORK.
008400     05  WS-CAP-PFX                  PIC X(04).
008500     05  WS-CAP-SFX                  PIC X(16).
008600
008700* CALL AREA FOR SCHTS (FLEXIBILITY-WINDOW EDGES, RULE R2)
008800 01  TS-CALC-REC.
008900     05  TS-FUNCTION-CODE        PIC X(01).
009000     05  TS-INPUT-1              PIC 9(14).
009100     05  TS-INPUT-2              PIC S9(14).
009200     05  TS-RESULT               PIC 9(14).
009300     05  TS-RESULT-MINUTES       PIC S9(09).
009400
009500* CALL AREA FOR SCHMATH (CAPABILITY SUBSET/INTERSECT, RULE R6)
009600 01  MATH-CALC-REC.
009700     05  MATH-FUNCTION-CODE      PIC X(02).
009800     05  MATH-VAL-1              PIC S9(09)V9(04) COMP-3.
009900     05  MATH-VAL-2              PIC S9(09)V9(04) COMP-3.
010000     05  MATH-VAL-3              PIC S9(09)V9(04) COMP-3.
010100     05  MATH-VAL-4              PIC S9(09)V9(04) COMP-3.
010200     05  MATH-DECIMALS           PIC 9(01) COMP.
010300     05  MATH-STEP               PIC S9(09)V9(04) COMP-3.
010400     05  MATH-ARRAY-CNT          PIC 9(03) COMP.
010500     05  MATH-ARRAY OCCURS 100 TIMES INDEXED BY MATH-ARR-IDX
010600                                    PIC S9(09)V9(04) COMP-3.
010700     05  MATH-CAP-A-CNT          PIC 9(02) COMP.
010800     05  MATH-CAP-A-TBL OCCURS 10 TIMES
010900                              INDEXED BY MATH-CAP-A-IDX
011000                                    PIC X(20).
011100     05  MATH-CAP-B-CNT          PIC 9(02) COMP.
011200     05  MATH-CAP-B-TBL OCCURS 10 TIMES
011300                              INDEXED BY MATH-CAP-B-IDX
011400                                    PIC X(20).
011500     05  MATH-RESULT             PIC S9(09)V9(04) COMP-3.
011600     05  MATH-RESULT-FLAG        PIC X(01).
011700         88  MATH-RESULT-TRUE    VALUE "Y".
011800         88  MATH-RESULT-FALSE   VALUE "N".
011900     05  MATH-RESULT-CNT         PIC 9(02) COMP.
012000 01  MATH-RETURN-CD               PIC S9(04) COMP.
012100
012200 LINKAGE SECTION.
012300 01  RULE-CALC-REC.
012400     05  RULE-FUNCTION-CODE      PIC X(02).
012500         88  RULE-OVERLAP-TEST   VALUE "OV".
012600         88  RULE-FLEX-TEST      VALUE "FW".
012700         88  RULE-APT-SCORE      VALUE "SC".
012800         88  RULE-BOOKING-COST   VALUE "BC".
012900         88  RULE-AVAIL-TEST     VALUE "AV".
013000         88  RULE-CAP-BONUS      VALUE "CM".
013100     05  RULE-TS-A-START         PIC 9(14).
013200     05  RULE-TS-A-END           PIC 9(14).
013300     05  RULE-TS-B-START         PIC 9(14).
013400     05  RULE-TS-B-END           PIC 9(14).
013500     05  RULE-FLEXIBLE-FLAG      PIC X(01).
013600         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
013700     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
013800     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
013900     05  RULE-PRIORITY           PIC 9(01).
014000     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
014100     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
014200                              INDEXED BY RULE-REQ-IDX
014300                                    PIC X(20).
014400     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
014500     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
014600                              INDEXED BY RULE-PREF-IDX
014700                                    PIC X(20).
014800     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
014900     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
015000                              INDEXED BY RULE-RES-CAP-IDX
015100                                    PIC X(20).
015200     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
015300         88  RULE-RES-IS-ACTIVE  VALUE "Y".
015400     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
015500     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
015600     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
015700     05  RULE-DURATION-MIN       PIC 9(04) COMP.
015800     05  RULE-RESULT-FLAG        PIC X(01).
015900         88  RULE-RESULT-TRUE    VALUE "Y".
016000         88  RULE-RESULT-FALSE   VALUE "N".
016100     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
016200     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
016300     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
016400     05  FILLER                  PIC X(08).
016500 01  RETURN-CD                   PIC S9(04) COMP.
016600
016700 PROCEDURE DIVISION USING RULE-CALC-REC, RETURN-CD.
016800     MOVE ZERO TO RETURN-CD.
016900     EVALUATE TRUE
017000         WHEN RULE-OVERLAP-TEST
017100             PERFORM 200-OVERLAP-TEST THRU 200-EXIT
017200         WHEN RULE-FLEX-TEST
017300             PERFORM 300-FLEX-WINDOW-TEST THRU 300-EXIT
017400         WHEN RULE-APT-SCORE
017500             PERFORM 400-APT-SCORE THRU 400-EXIT
017600         WHEN RULE-BOOKING-COST
017700             PERFORM 700-BOOKING-COST THRU 700-EXIT
017800         WHEN RULE-AVAIL-TEST
017900             PERFORM 600-AVAIL-TEST THRU 600-EXIT
018000         WHEN RULE-CAP-BONUS
018100             PERFORM 500-CAP-MATCH-BONUS THRU 500-EXIT
018200         WHEN OTHER
018300             MOVE -1 TO RETURN-CD
018400     END-EVALUATE.
018500     GOBACK.
018600
018700******************************************************************
018800* 200-OVERLAP-TEST (R1) - A AND B CONFLICT IFF
018900* A.START < B.END AND A.END > B.START.  STRICT INEQUALITIES -
019000* BACK-TO-BACK APPOINTMENTS DO NOT CONFLICT.
019100******************************************************************
019200 200-OVERLAP-TEST.
019300     IF RULE-TS-A-START < RULE-TS-B-END AND
019400        RULE-TS-A-END   > RULE-TS-B-START
019500         MOVE "Y" TO RULE-RESULT-FLAG
019600     ELSE
019700         MOVE "N" TO RULE-RESULT-FLAG.
019800 200-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200* 300-FLEX-WINDOW-TEST (R2) - RULE-TS-A-START CARRIES THE
020300* REQUESTED START, RULE-TS-B-START THE CANDIDATE START BEING
020400* TESTED.  A NON-FLEXIBLE APPOINTMENT MAY ONLY USE ITS REQUESTED
020500* START; A FLEXIBLE ONE MAY START ANYWHERE IN THE WINDOW, USING
020600* SCHTS TO COMPUTE THE WINDOW EDGES SO THE MINUTE ARITHMETIC
020700* CARRIES THROUGH MIDNIGHT/MONTH-END CORRECTLY.
020800******************************************************************
020900 300-FLEX-WINDOW-TEST.
021000     IF NOT RULE-APT-IS-FLEXIBLE
021100         IF RULE-TS-B-START = RULE-TS-A-START
021200             MOVE "Y" TO RULE-RESULT-FLAG
021300         ELSE
021400             MOVE "N" TO RULE-RESULT-FLAG
021500         END-IF
021600         GO TO 300-EXIT.
021700
021800     MOVE "A" TO TS-FUNCTION-CODE.
021900     MOVE RULE-TS-A-START TO TS-INPUT-1.
022000     COMPUTE TS-INPUT-2 = 0 - RULE-FLEX-WINDOW-MIN.
022100     CALL "SCHTS" USING TS-CALC-REC, RETURN-CD.
022200     MOVE TS-RESULT TO WS-WINDOW-LOW.
022300
022400     MOVE "A" TO TS-FUNCTION-CODE.
022500     MOVE RULE-TS-A-START TO TS-INPUT-1.
022600     MOVE RULE-FLEX-WINDOW-MIN TO TS-INPUT-2.
022700     CALL "SCHTS" USING TS-CALC-REC, RETURN-CD.
022800     MOVE TS-RESULT TO WS-WINDOW-HIGH.
022900
023000     IF RULE-TS-B-START >= WS-WINDOW-LOW AND
023100        RULE-TS-B-START <= WS-WINDOW-HIGH
023200         MOVE "Y" TO RULE-RESULT-FLAG
023300     ELSE
023400         MOVE "N" TO RULE-RESULT-FLAG.
023500 300-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900* 400-APT-SCORE (R3) - IMPORTANCE TIMES THE PRIORITY MULTIPLIER
024000******************************************************************
024100 400-APT-SCORE.
024200     MOVE PMT-ENTRY(RULE-PRIORITY) TO WS-PRIORITY-MULT.
024300     COMPUTE RULE-RESULT-SCORE ROUNDED =
024400         RULE-IMPORTANCE * WS-PRIORITY-MULT.
024500 400-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900* 500-CAP-MATCH-BONUS (R6) - 1.0 IF THE REQUIRED SET IS WHOLLY
025000* CONTAINED IN THE RESOURCE'S OWNED SET, PLUS 0.5 IF ANY
025100* PREFERRED CAPABILITY IS ALSO OWNED.  DELEGATES THE SET TESTS
025200* TO SCHMATH (SCH-0028).
025300******************************************************************
025400 500-CAP-MATCH-BONUS.
025500     MOVE ZERO TO RULE-RESULT-BONUS.
025600     MOVE "SB" TO MATH-FUNCTION-CODE.
025700     MOVE RULE-REQ-CAP-CNT TO MATH-CAP-A-CNT.
025800     MOVE RULE-RES-CAP-CNT TO MATH-CAP-B-CNT.
025900     PERFORM 510-COPY-REQ-TO-MATH THRU 510-EXIT
026000         VARYING RULE-REQ-IDX FROM 1 BY 1
026100         UNTIL RULE-REQ-IDX > RULE-REQ-CAP-CNT.
026200     PERFORM 520-COPY-RES-TO-MATH-B THRU 520-EXIT
026300         VARYING RULE-RES-CAP-IDX FROM 1 BY 1
026400         UNTIL RULE-RES-CAP-IDX > RULE-RES-CAP-CNT.
026500     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
026600     IF MATH-RESULT-TRUE
026700         ADD 1.0 TO RULE-RESULT-BONUS.
026800
026900     MOVE "IX" TO MATH-FUNCTION-CODE.
027000     MOVE RULE-PREF-CAP-CNT TO MATH-CAP-A-CNT.
027100     MOVE RULE-RES-CAP-CNT TO MATH-CAP-B-CNT.
027200     PERFORM 530-COPY-PREF-TO-MATH THRU 530-EXIT
027300         VARYING RULE-PREF-IDX FROM 1 BY 1
027400         UNTIL RULE-PREF-IDX > RULE-PREF-CAP-CNT.
027500     PERFORM 520-COPY-RES-TO-MATH-B THRU 520-EXIT
027600         VARYING RULE-RES-CAP-IDX FROM 1 BY 1
027700         UNTIL RULE-RES-CAP-IDX > RULE-RES-CAP-CNT.
027800     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
027900     IF MATH-RESULT-CNT > ZERO
028000         ADD 0.5 TO RULE-RESULT-BONUS.
028100 500-EXIT.
028200     EXIT.
028300
028400 510-COPY-REQ-TO-MATH.
028500     MOVE RULE-REQ-CAP-TBL(RULE-REQ-IDX)
028600         TO MATH-CAP-A-TBL(RULE-REQ-IDX).
028700 510-EXIT.
028800     EXIT.
028900
029000 520-COPY-RES-TO-MATH-B.
029100     MOVE RULE-RES-CAP-TBL(RULE-RES-CAP-IDX)
029200         TO MATH-CAP-B-TBL(RULE-RES-CAP-IDX).
029300 520-EXIT.
029400     EXIT.
029500
029600 530-COPY-PREF-TO-MATH.
029700     MOVE RULE-PREF-CAP-TBL(RULE-PREF-IDX)
029800         TO MATH-CAP-A-TBL(RULE-PREF-IDX).
029900 530-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300* 600-AVAIL-TEST (R5) - RESOURCE MUST BE ACTIVE, OWN EVERY
030400* REQUIRED CAPABILITY, AND ITS AVAILABILITY WINDOW MUST COVER
030500* THE APPOINTMENT'S REQUESTED WINDOW (RULE-TS-A-START/END HOLD
030600* THE APPOINTMENT'S START/END FOR THIS FUNCTION CODE).
030700* SCH-0055: AVAIL-FROM COMPARES AGAINST START, AVAIL-TO AGAINST
030800* END - DO NOT TRANSPOSE THESE AGAIN.
030900******************************************************************
031000 600-AVAIL-TEST.
031100     MOVE "N" TO RULE-RESULT-FLAG.
031200     IF NOT RULE-RES-IS-ACTIVE
031300         GO TO 600-EXIT.
031400     IF RULE-RES-AVAIL-FROM-TS > RULE-TS-A-START OR
031500        RULE-RES-AVAIL-TO-TS   < RULE-TS-A-END
031600         GO TO 600-EXIT.
031700
031800     MOVE "SB" TO MATH-FUNCTION-CODE.
031900     MOVE RULE-REQ-CAP-CNT TO MATH-CAP-A-CNT.
032000     MOVE RULE-RES-CAP-CNT TO MATH-CAP-B-CNT.
032100     PERFORM 510-COPY-REQ-TO-MATH THRU 510-EXIT
032200         VARYING RULE-REQ-IDX FROM 1 BY 1
032300         UNTIL RULE-REQ-IDX > RULE-REQ-CAP-CNT.
032400     PERFORM 520-COPY-RES-TO-MATH-B THRU 520-EXIT
032500         VARYING RULE-RES-CAP-IDX FROM 1 BY 1
032600         UNTIL RULE-RES-CAP-IDX > RULE-RES-CAP-CNT.
032700     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
032800     IF MATH-RESULT-TRUE
032900         MOVE "Y" TO RULE-RESULT-FLAG
033000     ELSE
033100         PERFORM 610-TRACE-CAP-MISS THRU 610-EXIT.
033200 600-EXIT.
033300     EXIT.
033400
033500 610-TRACE-CAP-MISS.
033600     MOVE RULE-REQ-CAP-TBL(1) TO WS-CAP-CODE-WORK.
033700     DISPLAY "SCHRULE: RESOURCE MISSING CAPABILITY " WS-CAP-PFX
033800         WS-CAP-SFX.
033900 610-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300* 700-BOOKING-COST (R4) - RATE PER HOUR TIMES DURATION IN HOURS,
034400* ROUNDED HALF-UP TO 2 DECIMALS.
034500******************************************************************
034600 700-BOOKING-COST.
034700     COMPUTE WS-HOURS = RULE-DURATION-MIN / 60.
034800     COMPUTE WS-COST-RAW ROUNDED =
034900         RULE-RES-COST-PER-HOUR * WS-HOURS.
035000     MOVE WS-COST-RAW TO RULE-RESULT-COST.
035100 700-EXIT.
035200     EXIT.
