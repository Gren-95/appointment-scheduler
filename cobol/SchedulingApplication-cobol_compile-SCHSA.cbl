000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHSA.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/88.
000700 DATE-COMPILED. 02/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SIMULATED-ANNEALING SCHEDULE OPTIMIZER.  BUILDS ONE
001300*          RANDOM STARTING ASSIGNMENT, THEN WANDERS THE
001400*          NEIGHBORHOOD OF THAT ASSIGNMENT UNDER A COOLING
001500*          TEMPERATURE, OCCASIONALLY ACCEPTING A WORSE SOLUTION
001600*          SO THE SEARCH DOESN'T STICK IN THE FIRST LOCAL
001700*          MINIMUM IT FINDS.  BEST SOLUTION SEEN IS WHAT GETS
001800*          HANDED BACK, NOT WHATEVER THE SEARCH HAPPENS TO BE
001900*          SITTING ON WHEN THE TEMPERATURE RUNS OUT.
002000*
002100*          THIS SHOP HAS NO RANDOM-NUMBER OR EXPONENTIATION
002200*          LIBRARY ROUTINE, SO BOTH ARE HOME-GROWN BELOW -
002300*          A LEHMER-TYPE LINEAR CONGRUENTIAL GENERATOR FOR THE
002400*          RANDOM DRAWS (PARA 600) AND A SHOP TABLE OF E**X
002500*          VALUES, LINEARLY INTERPOLATED, FOR THE METROPOLIS
002600*          ACCEPTANCE TEST (PARA 700) - SAME IDEA AS SCHMATH'S
002700*          NEWTON'S-METHOD SQUARE ROOT, JUST A DIFFERENT CURVE.
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* DATE     PGMR  REQUEST#   DESCRIPTION                          *
003200* -------- ----  ---------  ------------------------------------ *
003300* 02/14/88 JS    INIT       ORIGINAL CODING.                     *
003400* 09/30/91 JS    REQ-0114   ADDED THE SWAP AND UP-TO-3-REASSIGN   *
003500*                           NEIGHBOR MOVES - REASSIGN-ONE ALONE   *
003600*                           WAS TOO SLOW TO ESCAPE ROOM-LOCKED    *
003700*                           SOLUTIONS ON BUSY RESOURCES.          *
003800* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - TIMESTAMP FIELDS   *
003900*                           ARE ALL 4-DIGIT YEAR, NO CHANGE       *
004000*                           REQUIRED.                             *
004100* 04/02/03 LP    SCH-0071   METROPOLIS TEST WAS COMPARING THE     *
004200*                           RANDOM DRAW AGAINST THE WRONG SIDE OF *
004300*                           THE ACCEPT PROBABILITY - FIXED.       *
004400* 09/02/09 MM    SCH-0031   METRICS ROLL-UP MOVED IN HOUSE HERE   *
004500*                           INSTEAD OF A SEPARATE CALL - SAME     *
004600*                           CHANGE AS WAS MADE TO SCHCSP.         *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100
006200* SHOP TABLE OF E**X FOR X = 0.0 STEP -0.5 TO -14.0, USED BY THE
006300* METROPOLIS ACCEPTANCE TEST IN PARA 700 - NO EXPONENTIATION
006400* ROUTINE IN THIS SHOP'S LIBRARY, SO THE CURVE IS TABLE-DRIVEN
006500* AND INTERPOLATED THE SAME WAY SCHTYPE TABLE-DRIVES THE
006600* APPOINTMENT-TYPE ATTRIBUTES.
006700 01  EXP-TABLE-RAW.
006800     05  FILLER  PIC 9V9(6) VALUE 1.000000.
006900     05  FILLER  PIC 9V9(6) VALUE 0.606531.
007000     05  FILLER  PIC 9V9(6) VALUE 0.367879.
007100     05  FILLER  PIC 9V9(6) VALUE 0.223130.
007200     05  FILLER  PIC 9V9(6) VALUE 0.135335.
007300     05  FILLER  PIC 9V9(6) VALUE 0.082085.
007400     05  FILLER  PIC 9V9(6) VALUE 0.049787.
007500     05  FILLER  PIC 9V9(6) VALUE 0.030197.
007600     05  FILLER  PIC 9V9(6) VALUE 0.018316.
007700     05  FILLER  PIC 9V9(6) VALUE 0.011109.
007800     05  FILLER  PIC 9V9(6) VALUE 0.006738.
007900     05  FILLER  PIC 9V9(6) VALUE 0.004087.
008000     05  FILLER  PIC 9V9(6) VALUE 0.002479.
008100     05  FILLER  PIC 9V9(6) VALUE 0.001503.
008200     05  FILLER  PIC 9V9(6) VALUE 0.000912.
008300     05  FILLER  PIC 9V9(6) VALUE 0.000553.
008400     05  FILLER  PIC 9V9(6) VALUE 0.000335.
008500     05  FILLER  PIC 9V9(6) VALUE 0.000203.
008600     05  FILLER  PIC 9V9(6) VALUE 0.000123.
008700     05  FILLER  PIC 9V9(6) VALUE 0.000075.
008800     05  FILLER  PIC 9V9(6) VALUE 0.000045.
008900     05  FILLER  PIC 9V9(6) VALUE 0.000028.
009000     05  FILLER  PIC 9V9(6) VALUE 0.000017.
009100     05  FILLER  PIC 9V9(6) VALUE 0.000010.
009200     05  FILLER  PIC 9V9(6) VALUE 0.000006.
009300     05  FILLER  PIC 9V9(6) VALUE 0.000004.
009400     05  FILLER  PIC 9V9(6) VALUE 0.000002.
009500     05  FILLER  PIC 9V9(6) VALUE 0.000001.
009600     05  FILLER  PIC 9V9(6) VALUE 0.000001.
009700 01  EXP-TABLE-RDEF REDEFINES EXP-TABLE-RAW.
009800     05  EXP-TBL OCCURS 29 TIMES INDEXED BY EXP-IDX
009900                               PIC 9V9(6).
010000
010100* BOOKING-COST WORK AREA - SAME SPLIT SCHRULE USES SO THE RATE
010200* MULTIPLY AND THE ROUND ARE TWO TRACEABLE STEPS
010300 01  WS-COST-WORK.
010400     05  WS-COST-RAW             PIC S9(09)V9(04) COMP-3.
010500 01  WS-COST-WORK-ALT REDEFINES WS-COST-WORK PIC S9(09)V9(04)
010600                                                 COMP-3.
010700
010800* TRACE BREAKOUT FOR AN APPOINTMENT LEFT UNASSIGNED WHEN THE
010900* TEMPERATURE RUNS OUT (REQ-0114 - OPS WANTED TO SEE WHICH
011000* APPOINTMENT IDS WERE STILL OPEN AT THE END OF THE RUN)
011100 01  WS-APT-ID-TRACE-WORK            PIC X(08).
011200 01  WS-APT-ID-TRACE-PARTS REDEFINES WS-APT-ID-TRACE-WORK.
011300     05  WS-APT-TRACE-PFX            PIC X(03).
011400     05  WS-APT-TRACE-SFX            PIC X(05).
011500
011600* CALL AREA FOR SCHRULE (OVERLAP/COST/AVAILABILITY/BONUS)
011700 01  RULE-CALC-REC.
011800     05  RULE-FUNCTION-CODE      PIC X(02).
011900         88  RULE-OVERLAP-TEST   VALUE "OV".
012000         88  RULE-FLEX-TEST      VALUE "FW".
012100         88  RULE-APT-SCORE      VALUE "SC".
012200         88  RULE-BOOKING-COST   VALUE "BC".
012300         88  RULE-AVAIL-TEST     VALUE "AV".
012400         88  RULE-CAP-BONUS      VALUE "CM".
012500     05  RULE-TS-A-START         PIC 9(14).
012600     05  RULE-TS-A-END           PIC 9(14).
012700     05  RULE-TS-B-START         PIC 9(14).
012800     05  RULE-TS-B-END           PIC 9(14).
012900     05  RULE-FLEXIBLE-FLAG      PIC X(01).
013000         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
013100     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
013200     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
013300     05  RULE-PRIORITY           PIC 9(01).
013400     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
013500     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
013600                              INDEXED BY RULE-REQ-IDX
013700                                    PIC X(20).
013800     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
013900     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
014000                              INDEXED BY RULE-PREF-IDX
014100                                    PIC X(20).
014200     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
014300     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
014400                              INDEXED BY RULE-RES-CAP-IDX
014500                                    PIC X(20).
014600     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
014700         88  RULE-RES-IS-ACTIVE  VALUE "Y".
014800     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
014900     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
015000     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
015100     05  RULE-DURATION-MIN       PIC 9(04) COMP.
015200     05  RULE-RESULT-FLAG        PIC X(01).
015300         88  RULE-RESULT-TRUE    VALUE "Y".
015400         88  RULE-RESULT-FALSE   VALUE "N".
015500     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
015600     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
015700     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
015800     05  FILLER                  PIC X(08).
015900 01  RULE-RETURN-CD              PIC S9(04) COMP.
016000
016100* LOCAL CALL AREA FOR SCHTS - SCHEDULE-WINDOW LENGTH IN MINUTES.
016200 01  TS-CALC-REC.
016300     05  TS-FUNCTION-CODE            PIC X(01).
016400         88  TS-ADD-MINUTES          VALUE "A".
016500         88  TS-DIFF-MINUTES         VALUE "D".
016600     05  TS-INPUT-1                  PIC 9(14).
016700     05  TS-INPUT-2                  PIC S9(14).
016800     05  TS-RESULT                   PIC 9(14).
016900     05  TS-RESULT-MINUTES           PIC S9(09).
017000 01  TS-RETURN-CD                    PIC S9(04) COMP.
017100
017200* WORKING COPIES OF THE APTTAB/RESTAB ROW SHAPES USED WHEN
017300* BUILDING A RULE-CALC-REC OR SCANNING A CANDIDATE'S CAPABILITIES
017400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017500     05  WS-RANDOM-SEED          PIC S9(09) COMP.
017600     05  WS-RANDOM-QUOT          PIC S9(09) COMP.
017700     05  WS-RAND-MAX             PIC 9(03) COMP.
017800     05  WS-RAND-REM             PIC 9(03) COMP.
017900     05  WS-RAND-RESULT          PIC 9(03) COMP.
018000     05  WS-RANDOM-PRODUCT       PIC S9(18) COMP-3.
018100     05  WS-ITER-CNT             PIC 9(09) COMP.
018200     05  WS-MOVE-TYPE            PIC 9(01) COMP.
018300     05  WS-MOVE-CNT             PIC 9(01) COMP.
018400     05  WS-MOVE-IDX             PIC 9(01) COMP.
018500     05  WS-APT-IDX              PIC 9(03) COMP.
018600     05  WS-APT-IDX-2            PIC 9(03) COMP.
018700     05  WS-RES-IDX              PIC 9(02) COMP.
018800     05  WS-CHECK-IDX            PIC 9(03) COMP.
018900     05  WS-VALID-CNT            PIC 9(02) COMP.
019000     05  WS-VALID-SUB            PIC 9(02) COMP.
019100     05  WS-USED-RES-CNT         PIC 9(02) COMP.
019200     05  WS-ASSIGNED-CNT         PIC 9(03) COMP.
019300     05  WS-CONFLICT-CNT-RAW     PIC 9(05) COMP.
019400    05  WS-CONFLICT-CNT-AGN     PIC 9(05) COMP.
019500     05  WS-SCHED-MIN-TOTAL      PIC 9(09) COMP.
019600     05  WS-SCHEDULE-WIN-MIN     PIC S9(09) COMP.
019700     05  WS-EXP-IDX-LO           PIC 9(02) COMP.
019800     05  WS-EXP-IDX-HI           PIC 9(02) COMP.
019900     05  WS-EXP-IDX-INT          PIC 9(02) COMP.
020000      05  FILLER                      PIC X(01).
020100
020200 01  WS-VALID-RES-TBL.
020300     05  WS-VALID-RES-IDX OCCURS 50 TIMES PIC 9(02) COMP.
020400
020500 01  FLAGS-AND-SWITCHES.
020600     05  WS-COOLING-SW           PIC X(01).
020700         88  WS-KEEP-COOLING     VALUE "Y".
020800     05  WS-VALID-FOUND-SW       PIC X(01).
020900         88  WS-RES-IS-VALID     VALUE "Y".
021000     05  WS-CONFLICT-SW          PIC X(01).
021100         88  WS-CANDIDATE-CONFLICTS VALUE "Y".
021200     05  WS-BOTH-ASSIGNED-SW     PIC X(01).
021300         88  WS-BOTH-ARE-ASSIGNED VALUE "Y".
021400      05  FILLER                      PIC X(01).
021500
021600 01  MISC-WS-FLDS.
021700     05  WS-TEMP                 PIC S9(05)V9(04) COMP-3.
021800     05  WS-EXP-ARG              PIC S9(05)V9(04) COMP-3.
021900     05  WS-EXP-STEPS            PIC 9(03)V9(04) COMP-3.
022000     05  WS-EXP-FRAC             PIC 9V9(04) COMP-3.
022100     05  WS-EXP-RESULT           PIC 9V9(06) COMP-3.
022200     05  WS-RANDOM-UNIT          PIC 9V9(09) COMP-3.
022300     05  WS-CURR-ENERGY          PIC S9(09)V9(02) COMP-3.
022400     05  WS-NEW-ENERGY           PIC S9(09)V9(02) COMP-3.
022500     05  WS-BEST-ENERGY          PIC S9(09)V9(02) COMP-3.
022600     05  WS-CALC-ENERGY          PIC S9(09)V9(02) COMP-3.
022700     05  WS-DELTA-E              PIC S9(09)V9(02) COMP-3.
022800     05  WS-EARLIEST-START       PIC 9(14).
022900     05  WS-LATEST-END           PIC 9(14).
023000     05  WS-CONFLICT-PENALTY     PIC S9(01)V9(04) COMP-3.
023100     05  WS-ASSIGN-RATE          PIC 9(01)V9(04) COMP-3.
023200      05  FILLER                      PIC X(01).
023300
023400* SAVED COPY OF THE CURRENT SOLUTION, TAKEN BEFORE EACH NEIGHBOR
023500* MOVE SO A REJECTED MOVE CAN BE BACKED OUT, AND THE BEST-YET
023600* SOLUTION SEEN OVER THE WHOLE COOL-DOWN
023700 01  WS-SAVE-ASV.
023800     05  WS-SAVE-ROW OCCURS 100 TIMES.
023900         10  WS-SAVE-RES-ID       PIC X(08).
024000         10  WS-SAVE-FLAG         PIC X(01).
024100 01  WS-BEST-ASV.
024200     05  WS-BEST-ROW OCCURS 100 TIMES.
024300         10  WS-BEST-RES-ID       PIC X(08).
024400         10  WS-BEST-FLAG         PIC X(01).
024500
024600 01  WS-RES-USED-TBL.
024700     05  WS-RES-USED-ROW OCCURS 50 TIMES PIC X(01).
024800
024900 LINKAGE SECTION.
025000 01  APPOINTMENT-TABLE.
025100     05  APT-TBL-CNT                 PIC 9(03) COMP.
025200     05  APT-TBL-ROW OCCURS 100 TIMES INDEXED BY APT-IDX.
025300         10  APTT-ID                 PIC X(08).
025400         10  APTT-TITLE              PIC X(30).
025500         10  APTT-CLIENT-ID          PIC X(10).
025600         10  APTT-START-TS           PIC 9(14) COMP.
025700         10  APTT-END-TS             PIC 9(14) COMP.
025800         10  APTT-DURATION-MIN       PIC 9(04) COMP.
025900         10  APTT-TYPE               PIC X(12).
026000         10  APTT-PRIORITY           PIC 9(01).
026100         10  APTT-FLEXIBLE-FLAG      PIC X(01).
026200         10  APTT-FLEX-WINDOW-MIN    PIC 9(04) COMP.
026300         10  APTT-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
026400         10  APTT-SCORE              PIC 9(03)V9(04) COMP-3.
026500         10  APTT-REQ-CAP-CNT        PIC 9(01) COMP.
026600         10  APTT-REQ-CAP-TBL OCCURS 5 TIMES
026700                                    INDEXED BY APTT-REQ-IDX.
026800             15  APTT-REQ-CAP        PIC X(20).
026900         10  APTT-PREF-CAP-CNT       PIC 9(01) COMP.
027000         10  APTT-PREF-CAP-TBL OCCURS 5 TIMES
027100                                    INDEXED BY APTT-PREF-IDX.
027200             15  APTT-PREF-CAP       PIC X(20).
027300         10  FILLER                  PIC X(06).
027400
027500 01  RESOURCE-TABLE.
027600     05  RES-TBL-CNT                 PIC 9(02) COMP.
027700     05  RES-TBL-ROW OCCURS 50 TIMES INDEXED BY RES-IDX.
027800         10  REST-ID                 PIC X(08).
027900         10  REST-NAME               PIC X(30).
028000         10  REST-TYPE               PIC X(10).
028100         10  REST-COST-PER-HOUR      PIC 9(05)V99 COMP-3.
028200         10  REST-ACTIVE-FLAG        PIC X(01).
028300         10  REST-AVAIL-FROM-TS      PIC 9(14) COMP.
028400         10  REST-AVAIL-TO-TS        PIC 9(14) COMP.
028500         10  REST-CAP-CNT            PIC 9(02) COMP.
028600         10  REST-CAP-TBL OCCURS 10 TIMES
028700                                    INDEXED BY REST-CAP-IDX.
028800             15  REST-CAP            PIC X(20).
028900         10  FILLER                  PIC X(05).
029000
029100 COPY ASGVEC.
029200
029300 01  LK-RANDOM-SEED                  PIC S9(09) COMP.
029400
029500 COPY SCHMET.
029600
029700 01  RETURN-CD                       PIC S9(04) COMP.
029800
029900 PROCEDURE DIVISION USING APPOINTMENT-TABLE, RESOURCE-TABLE,
030000         ASSIGN-VECTOR, LK-RANDOM-SEED, SCHEDULE-METRICS,
030100         RETURN-CD.
030200
030300 100-MAINLINE.
030400     MOVE ZERO TO RETURN-CD.
030500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600     PERFORM 200-BUILD-INITIAL THRU 200-EXIT.
030700     PERFORM 300-CALC-ENERGY THRU 300-EXIT.
030800     MOVE WS-CALC-ENERGY TO WS-CURR-ENERGY.
030900     MOVE WS-CALC-ENERGY TO WS-BEST-ENERGY.
031000     PERFORM 250-SAVE-BEST THRU 250-EXIT.
031100
031200     MOVE "Y" TO WS-COOLING-SW.
031300     PERFORM 400-COOLING-LOOP THRU 400-EXIT
031400         UNTIL NOT WS-KEEP-COOLING.
031500
031600     PERFORM 260-RESTORE-BEST THRU 260-EXIT.
031700     PERFORM 900-CLEANUP THRU 900-EXIT.
031800     GOBACK.
031900
032000******************************************************************
032100* 000-HOUSEKEEPING - SEED THE GENERATOR FROM THE DRIVER'S SEED,
032200* ZERO THE ASSIGNMENT VECTOR AND WORKING COUNTERS.
032300******************************************************************
032400 000-HOUSEKEEPING.
032500     MOVE LK-RANDOM-SEED TO WS-RANDOM-SEED.
032600     IF WS-RANDOM-SEED = ZERO
032700         MOVE 1 TO WS-RANDOM-SEED.
032800     MOVE ZERO TO WS-ITER-CNT.
032900     MOVE 1000.0000 TO WS-TEMP.
033000     MOVE APT-TBL-CNT TO ASV-CNT.
033100     PERFORM 010-ZERO-ONE-ASV-ROW THRU 010-EXIT
033200         VARYING ASV-IDX FROM 1 BY 1
033300         UNTIL ASV-IDX > APT-TBL-CNT.
033400 000-EXIT.
033500     EXIT.
033600
033700 010-ZERO-ONE-ASV-ROW.
033800     MOVE SPACES TO ASV-RES-ID(ASV-IDX).
033900     MOVE "N" TO ASV-ASSIGNED-FLAG(ASV-IDX).
034000 010-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* 200-BUILD-INITIAL (U4) - ONE PASS OVER EVERY APPOINTMENT,
034500* PICKING A RESOURCE PSEUDO-RANDOMLY OUT OF ITS VALID LIST
034600* (ACTIVE, CAPABLE, AVAILABILITY WINDOW COVERS THE REQUEST).
034700* OVERLAPS ARE NOT SCREENED OUT HERE - THAT IS WHAT THE ENERGY
034800* FUNCTION'S CONFLICT PENALTY IS FOR.
034900******************************************************************
035000 200-BUILD-INITIAL.
035100     PERFORM 210-BUILD-ONE-APT THRU 210-EXIT
035200         VARYING APT-IDX FROM 1 BY 1
035300         UNTIL APT-IDX > APT-TBL-CNT.
035400 200-EXIT.
035500     EXIT.
035600
035700 210-BUILD-ONE-APT.
035800     PERFORM 220-FIND-VALID-RESOURCES THRU 220-EXIT.
035900     IF WS-VALID-CNT = ZERO
036000         MOVE SPACES TO ASV-RES-ID(APT-IDX)
036100         MOVE "N" TO ASV-ASSIGNED-FLAG(APT-IDX)
036200     ELSE
036300         MOVE WS-VALID-CNT TO WS-RAND-MAX
036400         PERFORM 610-RANDOM-INT-N THRU 610-EXIT
036500         MOVE WS-VALID-RES-IDX(WS-RAND-RESULT) TO WS-RES-IDX
036600         SET RES-IDX TO WS-RES-IDX
036700         MOVE REST-ID(RES-IDX) TO ASV-RES-ID(APT-IDX)
036800         MOVE "Y" TO ASV-ASSIGNED-FLAG(APT-IDX).
036900 210-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300* 220-FIND-VALID-RESOURCES - BUILDS WS-VALID-RES-IDX FOR THE
037400* APPOINTMENT CURRENTLY AT APT-IDX.  RE-USED BY THE INITIAL BUILD
037500* AND BY THE REASSIGN-STYLE NEIGHBOR MOVES.
037600******************************************************************
037700 220-FIND-VALID-RESOURCES.
037800     MOVE ZERO TO WS-VALID-CNT.
037900     PERFORM 230-TEST-ONE-RESOURCE THRU 230-EXIT
038000         VARYING RES-IDX FROM 1 BY 1
038100         UNTIL RES-IDX > RES-TBL-CNT.
038200 220-EXIT.
038300     EXIT.
038400
038500 230-TEST-ONE-RESOURCE.
038600     MOVE "AV" TO RULE-FUNCTION-CODE.
038700     MOVE APTT-START-TS(APT-IDX) TO RULE-TS-A-START.
038800     MOVE APTT-END-TS(APT-IDX)   TO RULE-TS-A-END.
038900     MOVE APTT-REQ-CAP-CNT(APT-IDX) TO RULE-REQ-CAP-CNT.
039000     PERFORM 235-COPY-REQ-CAPS THRU 235-EXIT
039100         VARYING APTT-REQ-IDX FROM 1 BY 1
039200         UNTIL APTT-REQ-IDX > APTT-REQ-CAP-CNT(APT-IDX).
039300     MOVE REST-ACTIVE-FLAG(RES-IDX)   TO RULE-RES-ACTIVE-FLAG.
039400     MOVE REST-AVAIL-FROM-TS(RES-IDX) TO RULE-RES-AVAIL-FROM-TS.
039500     MOVE REST-AVAIL-TO-TS(RES-IDX)   TO RULE-RES-AVAIL-TO-TS.
039600     MOVE REST-CAP-CNT(RES-IDX)       TO RULE-RES-CAP-CNT.
039700     PERFORM 236-COPY-RES-CAPS THRU 236-EXIT
039800         VARYING RULE-RES-CAP-IDX FROM 1 BY 1
039900         UNTIL RULE-RES-CAP-IDX > RULE-RES-CAP-CNT.
040000     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
040100     IF RULE-RESULT-TRUE
040200         ADD 1 TO WS-VALID-CNT
040300         MOVE RES-IDX TO WS-VALID-RES-IDX(WS-VALID-CNT).
040400 230-EXIT.
040500     EXIT.
040600
040700 235-COPY-REQ-CAPS.
040800     MOVE APTT-REQ-CAP(APT-IDX, APTT-REQ-IDX)
040900         TO RULE-REQ-CAP-TBL(APTT-REQ-IDX).
041000 235-EXIT.
041100     EXIT.
041200
041300 236-COPY-RES-CAPS.
041400     MOVE REST-CAP(RES-IDX, RULE-RES-CAP-IDX)
041500         TO RULE-RES-CAP-TBL(RULE-RES-CAP-IDX).
041600 236-EXIT.
041700     EXIT.
041800
041900******************************************************************
042000* 250/260 - SAVE AND RESTORE THE BEST-SO-FAR ASSIGNMENT VECTOR.
042100******************************************************************
042200 250-SAVE-BEST.
042300     PERFORM 255-SAVE-ONE-ROW THRU 255-EXIT
042400         VARYING ASV-IDX FROM 1 BY 1
042500         UNTIL ASV-IDX > APT-TBL-CNT.
042600 250-EXIT.
042700     EXIT.
042800
042900 255-SAVE-ONE-ROW.
043000     MOVE ASV-RES-ID(ASV-IDX) TO WS-BEST-RES-ID(ASV-IDX).
043100     MOVE ASV-ASSIGNED-FLAG(ASV-IDX) TO WS-BEST-FLAG(ASV-IDX).
043200 255-EXIT.
043300     EXIT.
043400
043500 260-RESTORE-BEST.
043600     PERFORM 265-RESTORE-ONE-ROW THRU 265-EXIT
043700         VARYING ASV-IDX FROM 1 BY 1
043800         UNTIL ASV-IDX > APT-TBL-CNT.
043900 260-EXIT.
044000     EXIT.
044100
044200 265-RESTORE-ONE-ROW.
044300     MOVE WS-BEST-RES-ID(ASV-IDX) TO ASV-RES-ID(ASV-IDX).
044400     MOVE WS-BEST-FLAG(ASV-IDX) TO ASV-ASSIGNED-FLAG(ASV-IDX).
044500 265-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900* 300-CALC-ENERGY - ENERGY OF WHATEVER SOLUTION IS CURRENTLY IN
045000* ASSIGN-VECTOR: SUM OF BOOKING COSTS OF THE ASSIGNED, PLUS 100
045100* PER SAME-RESOURCE CONFLICT, PLUS 200 PER UNASSIGNED
045200* APPOINTMENT.  LEAVES ITS ANSWER IN WS-CALC-ENERGY.
045300******************************************************************
045400 300-CALC-ENERGY.
045500     MOVE ZERO TO WS-CALC-ENERGY.
045600     PERFORM 310-ADD-COST-ONE-APT THRU 310-EXIT
045700         VARYING APT-IDX FROM 1 BY 1
045800         UNTIL APT-IDX > APT-TBL-CNT.
045900     PERFORM 320-COUNT-CONFLICTS THRU 320-EXIT.
046000 300-EXIT.
046100     EXIT.
046200
046300 310-ADD-COST-ONE-APT.
046400     IF ASV-NOT-ASSIGNED(APT-IDX)
046500         ADD 200 TO WS-CALC-ENERGY
046600         GO TO 310-EXIT.
046700
046800     MOVE "BC" TO RULE-FUNCTION-CODE.
046900     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
047000     PERFORM 315-FIND-RES-BY-ID THRU 315-EXIT.
047100     MOVE REST-COST-PER-HOUR(WS-RES-IDX) TO
047200         RULE-RES-COST-PER-HOUR.
047300     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
047400     MOVE RULE-RESULT-COST TO WS-COST-RAW.
047500     ADD WS-COST-RAW TO WS-CALC-ENERGY.
047600 310-EXIT.
047700     EXIT.
047800
047900 315-FIND-RES-BY-ID.
048000     MOVE 1 TO WS-RES-IDX.
048100     PERFORM 316-MATCH-ONE-RES THRU 316-EXIT
048200         VARYING RES-IDX FROM 1 BY 1
048300         UNTIL RES-IDX > RES-TBL-CNT.
048400 315-EXIT.
048500     EXIT.
048600
048700 316-MATCH-ONE-RES.
048800     IF REST-ID(RES-IDX) = ASV-RES-ID(APT-IDX)
048900         MOVE RES-IDX TO WS-RES-IDX.
049000 316-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400* 320-COUNT-CONFLICTS (R7) - EVERY PAIR OF ASSIGNED APPOINTMENTS
049500* SHARING A RESOURCE WHOSE WINDOWS OVERLAP COSTS ANOTHER 100.
049600******************************************************************
049700 320-COUNT-CONFLICTS.
049800     MOVE ZERO TO WS-CONFLICT-CNT-RAW.
049900     PERFORM 325-OUTER-APT THRU 325-EXIT
050000         VARYING WS-APT-IDX FROM 1 BY 1
050100         UNTIL WS-APT-IDX > APT-TBL-CNT.
050200 320-EXIT.
050300     EXIT.
050400
050500 325-OUTER-APT.
050600     IF ASV-NOT-ASSIGNED(WS-APT-IDX)
050700         GO TO 325-EXIT.
050800     COMPUTE WS-APT-IDX-2 = WS-APT-IDX + 1.
050900     PERFORM 330-INNER-APT THRU 330-EXIT
051000         UNTIL WS-APT-IDX-2 > APT-TBL-CNT.
051100 325-EXIT.
051200     EXIT.
051300
051400 330-INNER-APT.
051500     IF ASV-IS-ASSIGNED(WS-APT-IDX-2) AND
051600        ASV-RES-ID(WS-APT-IDX) = ASV-RES-ID(WS-APT-IDX-2)
051700         MOVE "OV" TO RULE-FUNCTION-CODE
051800         MOVE APTT-START-TS(WS-APT-IDX) TO RULE-TS-A-START
051900         MOVE APTT-END-TS(WS-APT-IDX)   TO RULE-TS-A-END
052000         MOVE APTT-START-TS(WS-APT-IDX-2) TO RULE-TS-B-START
052100         MOVE APTT-END-TS(WS-APT-IDX-2)   TO RULE-TS-B-END
052200         CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD
052300         IF RULE-RESULT-TRUE
052400             ADD 100 TO WS-CALC-ENERGY
052500             ADD 1 TO WS-CONFLICT-CNT-RAW
052600         END-IF
052700     END-IF.
052800     ADD 1 TO WS-APT-IDX-2.
052900 330-EXIT.
053000     EXIT.
053100******************************************************************
053200* 340-COUNT-CONFLICTS-AGN (R7) - THE SCHEDULE-LEVEL CONFLICT
053300* COUNT CARRIED IN THE METRICS RECORD IS RESOURCE-AGNOSTIC:
053400* EVERY OVERLAPPING PAIR OF ASSIGNED APPOINTMENTS COUNTS AGAINST
053500* THE SCHEDULE, REGARDLESS OF RESOURCE.  320-COUNT-CONFLICTS
053600* STAYS SAME-RESOURCE-GATED BECAUSE THAT COUNT FEEDS THE ENERGY
053700* FUNCTION 300-CALC-ENERGY USES DURING THE ANNEALING SEARCH.
053800******************************************************************
053900 340-COUNT-CONFLICTS-AGN.
054000     MOVE ZERO TO WS-CONFLICT-CNT-AGN.
054100     PERFORM 345-OUTER-APT-AGN THRU 345-EXIT
054200         VARYING WS-APT-IDX FROM 1 BY 1
054300         UNTIL WS-APT-IDX > APT-TBL-CNT.
054400 340-EXIT.
054500     EXIT.
054600
054700 345-OUTER-APT-AGN.
054800     IF ASV-NOT-ASSIGNED(WS-APT-IDX)
054900         GO TO 345-EXIT.
055000     COMPUTE WS-APT-IDX-2 = WS-APT-IDX + 1.
055100     PERFORM 350-INNER-APT-AGN THRU 350-EXIT
055200         UNTIL WS-APT-IDX-2 > APT-TBL-CNT.
055300 345-EXIT.
055400     EXIT.
055500
055600 350-INNER-APT-AGN.
055700     IF ASV-IS-ASSIGNED(WS-APT-IDX-2)
055800         MOVE "OV" TO RULE-FUNCTION-CODE
055900         MOVE APTT-START-TS(WS-APT-IDX)   TO RULE-TS-A-START
056000         MOVE APTT-END-TS(WS-APT-IDX)     TO RULE-TS-A-END
056100         MOVE APTT-START-TS(WS-APT-IDX-2) TO RULE-TS-B-START
056200         MOVE APTT-END-TS(WS-APT-IDX-2)   TO RULE-TS-B-END
056300         CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD
056400         IF RULE-RESULT-TRUE
056500             ADD 1 TO WS-CONFLICT-CNT-AGN
056600         END-IF
056700     END-IF.
056800     ADD 1 TO WS-APT-IDX-2.
056900 350-EXIT.
057000     EXIT.
057100
057200
057300******************************************************************
057400* 400-COOLING-LOOP - ONE TEMPERATURE STEP: TRY ONE NEIGHBOR MOVE,
057500* ACCEPT OR REJECT IT UNDER THE METROPOLIS TEST, TRACK THE BEST
057600* SOLUTION SEEN, COOL, AND CHECK THE STOPPING CONDITIONS
057700* (T <= 0.1 OR 10,000 ITERATIONS - SAME BACKTRACK-STYLE GUARD
057800* SCHCSP USES SO A RUNAWAY SEARCH CANNOT LOOP FOREVER).
057900******************************************************************
058000 400-COOLING-LOOP.
058100     ADD 1 TO WS-ITER-CNT.
058200     PERFORM 270-SAVE-CURRENT THRU 270-EXIT.
058300     PERFORM 500-NEIGHBOR-MOVE THRU 500-EXIT.
058400     PERFORM 300-CALC-ENERGY THRU 300-EXIT.
058500     MOVE WS-CALC-ENERGY TO WS-NEW-ENERGY.
058600     COMPUTE WS-DELTA-E = WS-NEW-ENERGY - WS-CURR-ENERGY.
058700
058800     IF WS-DELTA-E <= 0
058900         MOVE WS-NEW-ENERGY TO WS-CURR-ENERGY
059000     ELSE
059100         COMPUTE WS-EXP-ARG ROUNDED = (0 - WS-DELTA-E) / WS-TEMP
059200         PERFORM 700-EXP-LOOKUP THRU 700-EXIT
059300         PERFORM 610-RANDOM-UNIT THRU 610-B-EXIT
059400         IF WS-RANDOM-UNIT < WS-EXP-RESULT
059500             MOVE WS-NEW-ENERGY TO WS-CURR-ENERGY
059600         ELSE
059700             MOVE WS-CURR-ENERGY TO WS-NEW-ENERGY
059800             PERFORM 260-RESTORE-BEST-FROM-SAVE THRU 260-B-EXIT
059900         END-IF
060000     END-IF.
060100
060200     IF WS-CURR-ENERGY < WS-BEST-ENERGY
060300         MOVE WS-CURR-ENERGY TO WS-BEST-ENERGY
060400         PERFORM 250-SAVE-BEST THRU 250-EXIT.
060500
060600     COMPUTE WS-TEMP ROUNDED = WS-TEMP * 0.95.
060700
060800     IF WS-TEMP <= 0.1 OR WS-ITER-CNT >= 10000
060900         MOVE "N" TO WS-COOLING-SW.
061000 400-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400* 260-RESTORE-BEST-FROM-SAVE - UNDO THE LAST NEIGHBOR MOVE BY
061500* PUTTING BACK THE VECTOR 400 SAVED AT THE TOP OF THIS ITERATION.
061600* (SEPARATE FROM 260-RESTORE-BEST, WHICH RESTORES THE BEST-EVER
061700* VECTOR AT THE END OF THE WHOLE RUN.)
061800******************************************************************
061900 260-RESTORE-BEST-FROM-SAVE.
062000     PERFORM 267-RESTORE-ONE-SAVED-ROW THRU 267-EXIT
062100         VARYING ASV-IDX FROM 1 BY 1
062200         UNTIL ASV-IDX > APT-TBL-CNT.
062300 260-B-EXIT.
062400     EXIT.
062500
062600 267-RESTORE-ONE-SAVED-ROW.
062700     MOVE WS-SAVE-RES-ID(ASV-IDX) TO ASV-RES-ID(ASV-IDX).
062800     MOVE WS-SAVE-FLAG(ASV-IDX) TO ASV-ASSIGNED-FLAG(ASV-IDX).
062900 267-EXIT.
063000     EXIT.
063100
063200******************************************************************
063300* 270-SAVE-CURRENT - SNAPSHOTS THE ASSIGNMENT VECTOR INTO
063400* WS-SAVE-ASV BEFORE EACH NEIGHBOR MOVE IS TRIED, SO A REJECTED
063500* MOVE CAN BE BACKED OUT BY 260-RESTORE-BEST-FROM-SAVE.  NOT THE
063600* SAME TABLE AS WS-BEST-ASV - THAT ONE ONLY EVER HOLDS THE BEST
063700* SOLUTION SEEN OVER THE WHOLE RUN.
063800******************************************************************
063900 270-SAVE-CURRENT.
064000     PERFORM 275-SAVE-CURRENT-ONE-ROW THRU 275-EXIT
064100         VARYING ASV-IDX FROM 1 BY 1
064200         UNTIL ASV-IDX > APT-TBL-CNT.
064300 270-EXIT.
064400     EXIT.
064500
064600 275-SAVE-CURRENT-ONE-ROW.
064700     MOVE ASV-RES-ID(ASV-IDX) TO WS-SAVE-RES-ID(ASV-IDX).
064800     MOVE ASV-ASSIGNED-FLAG(ASV-IDX) TO WS-SAVE-FLAG(ASV-IDX).
064900 275-EXIT.
065000     EXIT.
065100
065200******************************************************************
065300* 500-NEIGHBOR-MOVE - FOUR MOVE TYPES PER REQ-0114.  MOVE 4
065400* (THE OLD "TIME-SHIFT" IDEA) COLLAPSED BACK ONTO MOVE 1 WHEN IT
065500* TURNED OUT A RESCHEDULED START TIME IS JUST A DIFFERENT
065600* RESOURCE ASSIGNMENT AS FAR AS THIS MODEL IS CONCERNED.
065700******************************************************************
065800 500-NEIGHBOR-MOVE.
065900     MOVE 4 TO WS-RAND-MAX.
066000     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
066100     MOVE WS-RAND-RESULT TO WS-MOVE-TYPE.
066200     EVALUATE WS-MOVE-TYPE
066300         WHEN 1
066400             PERFORM 510-MOVE-REASSIGN-ONE THRU 510-EXIT
066500         WHEN 2
066600             PERFORM 520-MOVE-SWAP-TWO THRU 520-EXIT
066700         WHEN 3
066800             PERFORM 530-MOVE-REASSIGN-UPTO-3 THRU 530-EXIT
066900         WHEN OTHER
067000             PERFORM 510-MOVE-REASSIGN-ONE THRU 510-EXIT
067100     END-EVALUATE.
067200 500-EXIT.
067300     EXIT.
067400
067500 510-MOVE-REASSIGN-ONE.
067600     MOVE APT-TBL-CNT TO WS-RAND-MAX.
067700     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
067800     MOVE WS-RAND-RESULT TO WS-APT-IDX.
067900     SET APT-IDX TO WS-APT-IDX.
068000     PERFORM 220-FIND-VALID-RESOURCES THRU 220-EXIT.
068100     IF WS-VALID-CNT = ZERO
068200         MOVE SPACES TO ASV-RES-ID(APT-IDX)
068300         MOVE "N" TO ASV-ASSIGNED-FLAG(APT-IDX)
068400     ELSE
068500         MOVE WS-VALID-CNT TO WS-RAND-MAX
068600         PERFORM 610-RANDOM-INT-N THRU 610-EXIT
068700         MOVE WS-VALID-RES-IDX(WS-RAND-RESULT) TO WS-RES-IDX
068800         SET RES-IDX TO WS-RES-IDX
068900         MOVE REST-ID(RES-IDX) TO ASV-RES-ID(APT-IDX)
069000         MOVE "Y" TO ASV-ASSIGNED-FLAG(APT-IDX).
069100 510-EXIT.
069200     EXIT.
069300
069400 520-MOVE-SWAP-TWO.                                               REQ-0114
069500     MOVE APT-TBL-CNT TO WS-RAND-MAX.
069600     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
069700     MOVE WS-RAND-RESULT TO WS-APT-IDX.
069800     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
069900     MOVE WS-RAND-RESULT TO WS-APT-IDX-2.
070000
070100     IF ASV-NOT-ASSIGNED(WS-APT-IDX) OR
070200        ASV-NOT-ASSIGNED(WS-APT-IDX-2) OR
070300        WS-APT-IDX = WS-APT-IDX-2
070400         GO TO 520-EXIT.
070500
070600     MOVE ASV-RES-ID(WS-APT-IDX) TO WS-APT-ID-TRACE-WORK.
070700     MOVE ASV-RES-ID(WS-APT-IDX-2) TO ASV-RES-ID(WS-APT-IDX).
070800     MOVE WS-APT-ID-TRACE-WORK TO ASV-RES-ID(WS-APT-IDX-2).
070900 520-EXIT.
071000     EXIT.
071100
071200 530-MOVE-REASSIGN-UPTO-3.
071300     MOVE 3 TO WS-RAND-MAX.
071400     PERFORM 610-RANDOM-INT-N THRU 610-EXIT.
071500     MOVE WS-RAND-RESULT TO WS-MOVE-CNT.
071600     PERFORM 510-MOVE-REASSIGN-ONE THRU 510-EXIT
071700         VARYING WS-MOVE-IDX FROM 1 BY 1
071800         UNTIL WS-MOVE-IDX > WS-MOVE-CNT.
071900 530-EXIT.
072000     EXIT.
072100
072200******************************************************************
072300* 600/610 - HOME-GROWN LEHMER LINEAR-CONGRUENTIAL GENERATOR.
072400* SEED IS CARRIED IN WS-RANDOM-SEED, ADVANCED IN PLACE.  610
072500* TURNS THE RAW SEED INTO A RANDOM INTEGER 1 THRU WS-RAND-MAX;
072600* 610-RANDOM-UNIT TURNS IT INTO A FRACTION 0 THRU 1 FOR THE
072700* METROPOLIS DRAW.
072800******************************************************************
072900 600-NEXT-RANDOM.
073000     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.
073100     DIVIDE WS-RANDOM-PRODUCT BY 999999937
073200         GIVING WS-RANDOM-QUOT
073300         REMAINDER WS-RANDOM-SEED.
073400     IF WS-RANDOM-SEED = ZERO
073500         MOVE 1 TO WS-RANDOM-SEED.
073600 600-EXIT.
073700     EXIT.
073800
073900 610-RANDOM-INT-N.
074000     PERFORM 600-NEXT-RANDOM THRU 600-EXIT.
074100     DIVIDE WS-RANDOM-SEED BY WS-RAND-MAX
074200         GIVING WS-RANDOM-QUOT
074300         REMAINDER WS-RAND-REM.
074400     ADD 1 TO WS-RAND-REM GIVING WS-RAND-RESULT.
074500 610-EXIT.
074600     EXIT.
074700
074800 610-RANDOM-UNIT.
074900     PERFORM 600-NEXT-RANDOM THRU 600-EXIT.
075000     COMPUTE WS-RANDOM-UNIT ROUNDED =
075100         WS-RANDOM-SEED / 999999937.
075200 610-B-EXIT.
075300     EXIT.
075400
075500******************************************************************
075600* 700-EXP-LOOKUP (METROPOLIS TEST) - WS-EXP-ARG IS EXPECTED
075700* NEGATIVE OR ZERO (IT IS -DELTA-E / TEMPERATURE).  RESULT IS
075800* LOOKED UP IN THE SHOP'S E**X TABLE AND STRAIGHT-LINE
075900* INTERPOLATED BETWEEN THE TWO SURROUNDING GRID POINTS.
076000******************************************************************
076100 700-EXP-LOOKUP.                                                  SCH-0071
076200     IF WS-EXP-ARG >= 0
076300         MOVE 1 TO WS-EXP-RESULT
076400         GO TO 700-EXIT.
076500     IF WS-EXP-ARG <= -14
076600         MOVE 0 TO WS-EXP-RESULT
076700         GO TO 700-EXIT.
076800
076900     COMPUTE WS-EXP-STEPS ROUNDED = (0 - WS-EXP-ARG) / 0.5.
077000     MOVE WS-EXP-STEPS TO WS-EXP-IDX-INT.
077100     ADD 1 TO WS-EXP-IDX-INT GIVING WS-EXP-IDX-LO.
077200     COMPUTE WS-EXP-FRAC ROUNDED =
077300         WS-EXP-STEPS - (WS-EXP-IDX-LO - 1).
077400     ADD 1 TO WS-EXP-IDX-LO GIVING WS-EXP-IDX-HI.
077500     IF WS-EXP-IDX-LO > 29
077600         MOVE 29 TO WS-EXP-IDX-LO.
077700     IF WS-EXP-IDX-HI > 29
077800         MOVE 29 TO WS-EXP-IDX-HI.
077900
078000     COMPUTE WS-EXP-RESULT ROUNDED =
078100         EXP-TBL(WS-EXP-IDX-LO) -
078200         ((EXP-TBL(WS-EXP-IDX-LO) - EXP-TBL(WS-EXP-IDX-HI))
078300             * WS-EXP-FRAC).
078400 700-EXIT.
078500     EXIT.
078600
078700******************************************************************
078800* 900-CLEANUP (R7-R10) - ROLL THE FINAL (RESTORED-BEST) SOLUTION
078900* UP INTO THE METRICS RECORD SAME AS SCHCSP DOES (SCH-0031).
079000******************************************************************
079100 900-CLEANUP.                                                     SCH-0031
079200     MOVE "SA " TO MET-ALGORITHM.
079300     MOVE WS-ITER-CNT TO MET-ITERATIONS.
079400     MOVE ZERO TO MET-TOTAL-COST.
079500     MOVE ZERO TO MET-TOTAL-SCORE.
079600     MOVE ZERO TO WS-ASSIGNED-CNT.
079700     MOVE ZERO TO MET-CONFLICT-CNT.
079800     PERFORM 910-ROLL-UP-ONE-APT THRU 910-EXIT
079900         VARYING APT-IDX FROM 1 BY 1
080000         UNTIL APT-IDX > APT-TBL-CNT.
080100     PERFORM 340-COUNT-CONFLICTS-AGN THRU 340-EXIT.
080200     MOVE WS-CONFLICT-CNT-AGN TO MET-CONFLICT-CNT.
080300
080400     COMPUTE WS-ASSIGN-RATE ROUNDED =
080500         WS-ASSIGNED-CNT / APT-TBL-CNT.
080600     MOVE WS-ASSIGN-RATE TO MET-ASSIGN-RATE.
080700
080800     PERFORM 920-CALC-UTILIZATION THRU 920-EXIT.
080900
081000     COMPUTE WS-CONFLICT-PENALTY ROUNDED =
081100         1 - (0.1 * MET-CONFLICT-CNT).
081200     IF WS-CONFLICT-PENALTY < 0
081300         MOVE 0 TO WS-CONFLICT-PENALTY.
081400
081500     COMPUTE MET-EFFICIENCY ROUNDED =
081600         ((MET-UTILIZATION * 0.4) +
081700          (WS-CONFLICT-PENALTY * 0.4) +
081800          (WS-ASSIGN-RATE * 0.2)) * 100.
081900 900-EXIT.
082000     EXIT.
082100
082200 910-ROLL-UP-ONE-APT.
082300     ADD APTT-SCORE(APT-IDX) TO MET-TOTAL-SCORE.
082400     IF ASV-NOT-ASSIGNED(APT-IDX)
082500         MOVE APTT-ID(APT-IDX) TO WS-APT-ID-TRACE-WORK
082600         DISPLAY "SCHSA: UNASSIGNED WHEN TEMPERATURE EXHAUSTED "
082700             WS-APT-TRACE-PFX WS-APT-TRACE-SFX
082800         GO TO 910-EXIT.
082900
083000     ADD 1 TO WS-ASSIGNED-CNT.
083100     MOVE "BC" TO RULE-FUNCTION-CODE.
083200     MOVE APTT-DURATION-MIN(APT-IDX) TO RULE-DURATION-MIN.
083300     PERFORM 315-FIND-RES-BY-ID THRU 315-EXIT.
083400     MOVE REST-COST-PER-HOUR(WS-RES-IDX) TO
083500         RULE-RES-COST-PER-HOUR.
083600     CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD.
083700     ADD RULE-RESULT-COST TO MET-TOTAL-COST.
083800 910-EXIT.
083900     EXIT.
084000
084100******************************************************************
084200* 920-CALC-UTILIZATION (R8) - SCHEDULED MINUTES OVER (RESOURCES
084300* IN USE TIMES THE SPAN OF THE EARLIEST START TO THE LATEST END
084400* AMONG ASSIGNED APPOINTMENTS).  SAME FORMULA AS SCHCSP 920.
084500******************************************************************
084600 920-CALC-UTILIZATION.
084700     MOVE ZERO TO WS-SCHED-MIN-TOTAL.
084800     MOVE ZERO TO WS-USED-RES-CNT.
084900     MOVE HIGH-VALUES TO WS-EARLIEST-START.
085000     MOVE LOW-VALUES TO WS-LATEST-END.
085100     PERFORM 925-MARK-USED-ROW THRU 925-EXIT
085200         VARYING WS-RES-IDX FROM 1 BY 1
085300         UNTIL WS-RES-IDX > 50.
085400     PERFORM 930-SPAN-ONE-APT THRU 930-EXIT
085500         VARYING APT-IDX FROM 1 BY 1
085600         UNTIL APT-IDX > APT-TBL-CNT.
085700     PERFORM 935-COUNT-USED-ROW THRU 935-EXIT
085800         VARYING WS-CHECK-IDX FROM 1 BY 1
085900         UNTIL WS-CHECK-IDX > RES-TBL-CNT.
086000
086100     IF WS-EARLIEST-START >= WS-LATEST-END OR
086200        WS-USED-RES-CNT = ZERO
086300         MOVE ZERO TO MET-UTILIZATION
086400         GO TO 920-EXIT.
086500
086600     MOVE "D" TO TS-FUNCTION-CODE.
086700     MOVE WS-LATEST-END TO TS-INPUT-1.
086800     COMPUTE TS-INPUT-2 = WS-EARLIEST-START.
086900     CALL "SCHTS" USING TS-CALC-REC, TS-RETURN-CD.
087000     MOVE TS-RESULT-MINUTES TO WS-SCHEDULE-WIN-MIN.
087100
087200     IF WS-SCHEDULE-WIN-MIN <= ZERO
087300         MOVE ZERO TO MET-UTILIZATION
087400         GO TO 920-EXIT.
087500
087600     COMPUTE MET-UTILIZATION ROUNDED =
087700         WS-SCHED-MIN-TOTAL /
087800         (WS-USED-RES-CNT * WS-SCHEDULE-WIN-MIN).
087900     IF MET-UTILIZATION > 1
088000         MOVE 1 TO MET-UTILIZATION.
088100 920-EXIT.
088200     EXIT.
088300
088400 925-MARK-USED-ROW.
088500     MOVE "N" TO WS-RES-USED-ROW(WS-RES-IDX).
088600 925-EXIT.
088700     EXIT.
088800
088900 930-SPAN-ONE-APT.
089000     IF ASV-NOT-ASSIGNED(APT-IDX)
089100         GO TO 930-EXIT.
089200     IF APTT-START-TS(APT-IDX) < WS-EARLIEST-START
089300         MOVE APTT-START-TS(APT-IDX) TO WS-EARLIEST-START.
089400     IF APTT-END-TS(APT-IDX) > WS-LATEST-END
089500         MOVE APTT-END-TS(APT-IDX) TO WS-LATEST-END.
089600     ADD APTT-DURATION-MIN(APT-IDX) TO WS-SCHED-MIN-TOTAL.
089700     PERFORM 315-FIND-RES-BY-ID THRU 315-EXIT.
089800     MOVE "Y" TO WS-RES-USED-ROW(WS-RES-IDX).
089900 930-EXIT.
090000     EXIT.
090100
090200 935-COUNT-USED-ROW.
090300     IF WS-RES-USED-ROW(WS-CHECK-IDX) = "Y"
090400         ADD 1 TO WS-USED-RES-CNT.
090500 935-EXIT.
090600     EXIT.
