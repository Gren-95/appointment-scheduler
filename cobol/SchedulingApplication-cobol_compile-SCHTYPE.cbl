000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHTYPE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPOINTMENT-TYPE ATTRIBUTE LOOKUP.  THE EIGHT VALID
001300*          APPOINTMENT TYPES CARRY A SHOP-STANDARD DEFAULT
001400*          DURATION AND A COMPLEXITY FACTOR (INFORMATIONAL, NOT
001500*          USED IN ANY COST OR SCORE CALCULATION - CARRIED FOR
001600*          THE OPERATIONS REVIEW REPORT).  THIS USED TO BE A
001700*          DB2 STORED PROCEDURE AGAINST THE PLAN TABLE - THE
001800*          SCHEDULING SUITE HAS NO DATABASE OF ITS OWN SO THE
001900*          TABLE IS CARRIED IN-LINE HERE AND SEARCHED.
002000*
002100******************************************************************
002200* CHANGE LOG                                                     *
002300* DATE     PGMR  REQUEST#   DESCRIPTION                          *
002400* -------- ----  ---------  ------------------------------------ *
002500* 01/01/08 JS    INIT       ORIGINAL CODING - 8-ROW TABLE SCAN.  *
002600* 04/02/09 MM    SCH-0015   ADDED LOW-VALUE DEFAULT ROW - CALLER *
002700*                           WAS ABENDING ON AN UNKNOWN TYPE.     *
002800* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - NO DATE FIELDS IN *
002900*                           THIS ROUTINE, NO CHANGE REQUIRED.    *
003000* 02/17/12 AK    SCH-0048   COMPLEXITY FACTOR ADDED FOR THE OPS  *
003100*                           REVIEW REPORT (NOT USED IN SCORING). *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  APT-TYPE-TABLE.
004700     05  FILLER PIC X(12) VALUE "CONSULTATION".
004800     05  FILLER PIC 9(04) VALUE 0030.
004900     05  FILLER PIC 9(01)V9(1) VALUE 1.0.
005000     05  FILLER PIC X(12) VALUE "FOLLOW-UP".
005100     05  FILLER PIC 9(04) VALUE 0015.
005200     05  FILLER PIC 9(01)V9(1) VALUE 0.8.
005300     05  FILLER PIC X(12) VALUE "TREATMENT".
005400     05  FILLER PIC 9(04) VALUE 0060.
005500     05  FILLER PIC 9(01)V9(1) VALUE 1.5.
005600     05  FILLER PIC X(12) VALUE "EMERGENCY".
005700     05  FILLER PIC 9(04) VALUE 0045.
005800     05  FILLER PIC 9(01)V9(1) VALUE 3.0.
005900     05  FILLER PIC X(12) VALUE "SURGERY".
006000     05  FILLER PIC 9(04) VALUE 0120.
006100     05  FILLER PIC 9(01)V9(1) VALUE 2.5.
006200     05  FILLER PIC X(12) VALUE "DIAGNOSTIC".
006300     05  FILLER PIC 9(04) VALUE 0045.
006400     05  FILLER PIC 9(01)V9(1) VALUE 1.2.
006500     05  FILLER PIC X(12) VALUE "THERAPY".
006600     05  FILLER PIC 9(04) VALUE 0050.
006700     05  FILLER PIC 9(01)V9(1) VALUE 1.1.
006800     05  FILLER PIC X(12) VALUE "VACCINATION".
006900     05  FILLER PIC 9(04) VALUE 0020.
007000     05  FILLER PIC 9(01)V9(1) VALUE 0.9.
007100 01  APT-TYPE-TABLE-RDEF REDEFINES APT-TYPE-TABLE.
007200     05  ATT-ROW OCCURS 8 TIMES INDEXED BY ATT-IDX.
007300         10  ATT-TYPE-CODE       PIC X(12).
007400         10  ATT-DEFAULT-DUR-MIN PIC 9(04).
007500         10  ATT-COMPLEXITY      PIC 9(01)V9(1).
007600
007700 01  MISC-FIELDS.
007800     05  WS-FOUND-SW             PIC X(01).
007900         88  WS-ROW-FOUND        VALUE "Y".
008000      05  FILLER                      PIC X(01).
008100
008200* DEBUG/TRACE BREAKOUT - SAME PURPOSE AS THE ONE IN SCHMATH,
008300* KEPT SEPARATE PER TYPE SINCE THIS PROGRAM DOES NOT COPY THAT
008400* WORKING-STORAGE.
008500 01  WS-TYPE-CODE-WORK           PIC X(12).
008600 01  WS-TYPE-CODE-PARTS REDEFINES WS-TYPE-CODE-WORK.
008700     05  WS-TYPE-PFX             PIC X(04).
008800     05  WS-TYPE-SFX             PIC X(08).
008900
009000 01  WS-COMPLEXITY-WORK.
009100     05  WS-COMPLEXITY-WHOLE     PIC 9(01).
009200     05  WS-COMPLEXITY-DEC       PIC 9(01).
009300 01  WS-COMPLEXITY-NUM REDEFINES WS-COMPLEXITY-WORK PIC 9V9.
009400
009500 LINKAGE SECTION.
009600 01  TYPE-LOOKUP-REC.
009700     05  TL-APT-TYPE             PIC X(12).
009800     05  TL-DEFAULT-DUR-MIN      PIC 9(04).
009900     05  TL-COMPLEXITY           PIC 9(01)V9(1).
010000     05  TL-FOUND-FLAG           PIC X(01).
010100         88  TL-TYPE-FOUND       VALUE "Y".
010200         88  TL-TYPE-NOT-FOUND   VALUE "N".
010300 01  RETURN-CD                   PIC S9(04) COMP.
010400
010500 PROCEDURE DIVISION USING TYPE-LOOKUP-REC, RETURN-CD.
010600     MOVE ZERO TO RETURN-CD.
010700     MOVE "N" TO WS-FOUND-SW.
010800     MOVE "N" TO TL-FOUND-FLAG.
010900
011000     PERFORM 100-SEARCH-TABLE THRU 100-EXIT
011100         VARYING ATT-IDX FROM 1 BY 1
011200         UNTIL ATT-IDX > 8 OR WS-ROW-FOUND.
011300
011400     IF NOT WS-ROW-FOUND
011500         MOVE TL-APT-TYPE TO WS-TYPE-CODE-WORK
011600         DISPLAY "SCHTYPE: UNKNOWN APPOINTMENT TYPE " WS-TYPE-PFX
011700             WS-TYPE-SFX " - USING DEFAULTS"
011800         MOVE 0030 TO TL-DEFAULT-DUR-MIN
011900         MOVE 1.0 TO TL-COMPLEXITY
012000         MOVE "N" TO TL-FOUND-FLAG.
012100     GOBACK.
012200
012300 100-SEARCH-TABLE.
012400     IF ATT-TYPE-CODE(ATT-IDX) = TL-APT-TYPE
012500         MOVE ATT-DEFAULT-DUR-MIN(ATT-IDX) TO TL-DEFAULT-DUR-MIN
012600         MOVE ATT-COMPLEXITY(ATT-IDX) TO TL-COMPLEXITY
012700         MOVE "Y" TO TL-FOUND-FLAG
012800         MOVE "Y" TO WS-FOUND-SW.
012900 100-EXIT.
013000     EXIT.
