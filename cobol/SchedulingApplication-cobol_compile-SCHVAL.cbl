000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/89.
000700 DATE-COMPILED. 05/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VALIDATES THE BEST SCHEDULE SCHDRV PICKED (THE ONE OF
001300*          CSP/SA/GA WITH THE HIGHEST EFFICIENCY SCORE) AGAINST
001400*          THE THREE HARD CONSTRAINTS - NO TWO APPOINTMENTS ON THE
001500*          SAME RESOURCE MAY OVERLAP, EVERY ASSIGNED RESOURCE MUST
001600*          OWN EVERY CAPABILITY THE APPOINTMENT REQUIRES, AND NO
001700*          ASSIGNMENT MAY FALL OUTSIDE THE RESOURCE'S AVAILABILITY
001800*          WINDOW - AND FLAGS EACH UNASSIGNED APPOINTMENT AS A
001900*          WARNING.  ALSO ROLLS THE THREE ALGORITHMS' METRICS INTO
002000*          THE MEAN/STANDARD-DEVIATION FIGURES FOR THE PERFORMANCE
002100*          ANALYSIS REPORT.  ONE MESSAGE TABLE CARRIES BOTH THE
002200*          ERRORS AND THE WARNINGS BACK TO SCHDRV FOR PRINTING -
002300*          THIS PROGRAM DOES NOT OPEN THE REPORT FILE ITSELF.
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* DATE     PGMR  REQUEST#   DESCRIPTION                          *
002800* -------- ----  ---------  ------------------------------------ *
002900* 05/22/89 JS    INIT       ORIGINAL CODING - CONFLICT,           *
003000*                           CAPABILITY AND AVAILABILITY CHECKS,   *
003100*                           UNASSIGNED WARNINGS, COMPARISON       *
003200*                           STATISTICS.                           *
003300* 09/02/09 MM    SCH-0022   CAPABILITY-GAP AND AVAILABILITY       *
003400*                           CHECKS SPLIT OUT OF THE OLD SINGLE    *
003500*                           "RESOURCE NOT VALID" MESSAGE SO THE   *
003600*                           VALIDATION REPORT SAYS WHICH RULE     *
003700*                           FAILED.                               *
003800* 12/09/98 TGD   Y2K-0114   YEAR 2000 REVIEW - TIMESTAMP FIELDS   *
003900*                           ARE ALL 4-DIGIT YEAR, NO CHANGE       *
004000*                           REQUIRED.                             *
004100* 03/18/03 LP    SCH-0071   VAL-MSG-CNT WAS NOT BEING BUMPED ON   *
004200*                           WARNING LINES, ONLY ON ERROR LINES -  *
004300*                           THE LAST FEW UNASSIGNED-APPOINTMENT   *
004400*                           WARNINGS WERE GETTING DROPPED OFF THE *
004500*                           BOTTOM OF A FULL 50-LINE TABLE.       *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000
006100* CALL AREA FOR SCHRULE (OVERLAP TEST, RULE R1).
006200 01  RULE-CALC-REC.
006300     05  RULE-FUNCTION-CODE      PIC X(02).
006400         88  RULE-OVERLAP-TEST   VALUE "OV".
006500         88  RULE-FLEX-TEST      VALUE "FW".
006600         88  RULE-APT-SCORE      VALUE "SC".
006700         88  RULE-BOOKING-COST   VALUE "BC".
006800         88  RULE-AVAIL-TEST     VALUE "AV".
006900         88  RULE-CAP-BONUS      VALUE "CM".
007000     05  RULE-TS-A-START         PIC 9(14).
007100     05  RULE-TS-A-END           PIC 9(14).
007200     05  RULE-TS-B-START         PIC 9(14).
007300     05  RULE-TS-B-END           PIC 9(14).
007400     05  RULE-FLEXIBLE-FLAG      PIC X(01).
007500         88  RULE-APT-IS-FLEXIBLE VALUE "Y".
007600     05  RULE-FLEX-WINDOW-MIN    PIC 9(04) COMP.
007700     05  RULE-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
007800     05  RULE-PRIORITY           PIC 9(01).
007900     05  RULE-REQ-CAP-CNT        PIC 9(01) COMP.
008000     05  RULE-REQ-CAP-TBL OCCURS 5 TIMES
008100                              INDEXED BY RULE-REQ-IDX
008200                                    PIC X(20).
008300     05  RULE-PREF-CAP-CNT       PIC 9(01) COMP.
008400     05  RULE-PREF-CAP-TBL OCCURS 5 TIMES
008500                              INDEXED BY RULE-PREF-IDX
008600                                    PIC X(20).
008700     05  RULE-RES-CAP-CNT        PIC 9(02) COMP.
008800     05  RULE-RES-CAP-TBL OCCURS 10 TIMES
008900                              INDEXED BY RULE-RES-CAP-IDX
009000                                    PIC X(20).
009100     05  RULE-RES-ACTIVE-FLAG    PIC X(01).
009200         88  RULE-RES-IS-ACTIVE  VALUE "Y".
009300     05  RULE-RES-AVAIL-FROM-TS  PIC 9(14).
009400     05  RULE-RES-AVAIL-TO-TS    PIC 9(14).
009500     05  RULE-RES-COST-PER-HOUR  PIC 9(05)V99 COMP-3.
009600     05  RULE-DURATION-MIN       PIC 9(04) COMP.
009700     05  RULE-RESULT-FLAG        PIC X(01).
009800         88  RULE-RESULT-TRUE    VALUE "Y".
009900         88  RULE-RESULT-FALSE   VALUE "N".
010000     05  RULE-RESULT-SCORE       PIC 9(03)V9(04) COMP-3.
010100     05  RULE-RESULT-BONUS       PIC 9(01)V9(01) COMP-3.
010200     05  RULE-RESULT-COST        PIC 9(07)V99 COMP-3.
010300     05  FILLER                  PIC X(08).
010400 01  RULE-RETURN-CD              PIC S9(04) COMP.
010500
010600* CALL AREA FOR SCHMATH (SUBSET TEST FOR CAPABILITY GAPS, RULE
010700* R11 MEAN/STANDARD-DEVIATION FOR THE COMPARISON STATISTICS).
010800 01  MATH-CALC-REC.
010900     05  MATH-FUNCTION-CODE      PIC X(02).
011000         88  MATH-ROUND          VALUE "RD".
011100         88  MATH-ROUND-STEP     VALUE "RS".
011200         88  MATH-NONNEG-MOD     VALUE "NM".
011300         88  MATH-MEAN           VALUE "MN".
011400         88  MATH-MEDIAN         VALUE "MD".
011500         88  MATH-STD-DEV        VALUE "SD".
011600         88  MATH-CLAMP          VALUE "CL".
011700         88  MATH-OVERLAP-RATIO  VALUE "OV".
011800         88  MATH-SUBSET-TEST    VALUE "SB".
011900         88  MATH-INTERSECT-CNT  VALUE "IX".
012000     05  MATH-VAL-1              PIC S9(09)V9(04) COMP-3.
012100     05  MATH-VAL-2              PIC S9(09)V9(04) COMP-3.
012200     05  MATH-VAL-3              PIC S9(09)V9(04) COMP-3.
012300     05  MATH-VAL-4              PIC S9(09)V9(04) COMP-3.
012400     05  MATH-DECIMALS           PIC 9(01) COMP.
012500     05  MATH-STEP               PIC S9(09)V9(04) COMP-3.
012600     05  MATH-ARRAY-CNT          PIC 9(03) COMP.
012700     05  MATH-ARRAY OCCURS 100 TIMES INDEXED BY MATH-ARR-IDX
012800                                    PIC S9(09)V9(04) COMP-3.
012900     05  MATH-CAP-A-CNT          PIC 9(02) COMP.
013000     05  MATH-CAP-A-TBL OCCURS 10 TIMES
013100                              INDEXED BY MATH-CAP-A-IDX
013200                                    PIC X(20).
013300     05  MATH-CAP-B-CNT          PIC 9(02) COMP.
013400     05  MATH-CAP-B-TBL OCCURS 10 TIMES
013500                              INDEXED BY MATH-CAP-B-IDX
013600                                    PIC X(20).
013700     05  MATH-RESULT             PIC S9(09)V9(04) COMP-3.
013800     05  MATH-RESULT-FLAG        PIC X(01).
013900         88  MATH-RESULT-TRUE    VALUE "Y".
014000         88  MATH-RESULT-FALSE   VALUE "N".
014100     05  MATH-RESULT-CNT         PIC 9(02) COMP.
014200 01  MATH-RETURN-CD              PIC S9(04) COMP.
014300
014400 01  COUNTERS-AND-IDXS.
014500     05  WS-APT-IDX              PIC 9(03) COMP.
014600     05  WS-APT-IDX-2            PIC 9(03) COMP.
014700     05  WS-RES-IDX              PIC 9(02) COMP.
014800     05  WS-STAT-IDX             PIC 9(01) COMP.
014900      05  FILLER                      PIC X(01).
015000
015100* SCRATCH COST/CONFLICT WORK AREA - SAME SPLIT USED THROUGHOUT
015200* THE OPTIMIZER SUITE SO A ROUNDING PROBLEM ALWAYS SHOWS UP IN
015300* THE SAME TWO FIELDS ACROSS EVERY PROGRAM.
015400 01  WS-STAT-WORK.
015500     05  WS-STAT-RAW             PIC S9(09)V9(04) COMP-3.
015600 01  WS-STAT-WORK-ALT REDEFINES WS-STAT-WORK
015700                                    PIC S9(09)V9(04) COMP-3.
015800
015900* TRACE BREAKOUT FOR A MESSAGE-TABLE-FULL CONDITION (SCH-0071).
016000 01  WS-OVERFLOW-TRACE-WORK          PIC X(08).
016100 01  WS-OVERFLOW-TRACE-PARTS REDEFINES WS-OVERFLOW-TRACE-WORK.
016200     05  WS-OVFL-TRACE-PFX           PIC X(03).
016300     05  WS-OVFL-TRACE-SFX           PIC X(05).
016400
016500* SAME BREAKOUT FOR THE RESOURCE ID ON AN OVERFLOWED MESSAGE ROW.
016600 01  WS-RES-ID-TRACE-WORK             PIC X(08).
016700 01  WS-RES-ID-TRACE-PARTS REDEFINES WS-RES-ID-TRACE-WORK.
016800     05  WS-RES-TRACE-PFX             PIC X(03).
016900     05  WS-RES-TRACE-SFX             PIC X(05).
017000
017100 01  FLAGS-AND-SWITCHES.
017200     05  WS-TBL-FULL-SW           PIC X(01).
017300         88  WS-MSG-TBL-IS-FULL   VALUE "Y".
017400      05  FILLER                      PIC X(01).
017500
017600 LINKAGE SECTION.
017700 01  APPOINTMENT-TABLE.
017800     05  APT-TBL-CNT                 PIC 9(03) COMP.
017900     05  APT-TBL-ROW OCCURS 100 TIMES INDEXED BY APT-IDX.
018000         10  APTT-ID                 PIC X(08).
018100         10  APTT-TITLE              PIC X(30).
018200         10  APTT-CLIENT-ID          PIC X(10).
018300         10  APTT-START-TS           PIC 9(14) COMP.
018400         10  APTT-END-TS             PIC 9(14) COMP.
018500         10  APTT-DURATION-MIN       PIC 9(04) COMP.
018600         10  APTT-TYPE               PIC X(12).
018700         10  APTT-PRIORITY           PIC 9(01).
018800         10  APTT-FLEXIBLE-FLAG      PIC X(01).
018900         10  APTT-FLEX-WINDOW-MIN    PIC 9(04) COMP.
019000         10  APTT-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
019100         10  APTT-SCORE              PIC 9(03)V9(04) COMP-3.
019200         10  APTT-REQ-CAP-CNT        PIC 9(01) COMP.
019300         10  APTT-REQ-CAP-TBL OCCURS 5 TIMES
019400                                    INDEXED BY APTT-REQ-IDX.
019500             15  APTT-REQ-CAP        PIC X(20).
019600         10  APTT-PREF-CAP-CNT       PIC 9(01) COMP.
019700         10  APTT-PREF-CAP-TBL OCCURS 5 TIMES
019800                                    INDEXED BY APTT-PREF-IDX.
019900             15  APTT-PREF-CAP       PIC X(20).
020000         10  FILLER                  PIC X(06).
020100
020200 01  RESOURCE-TABLE.
020300     05  RES-TBL-CNT                 PIC 9(02) COMP.
020400     05  RES-TBL-ROW OCCURS 50 TIMES INDEXED BY RES-IDX.
020500         10  REST-ID                 PIC X(08).
020600         10  REST-NAME               PIC X(30).
020700         10  REST-TYPE               PIC X(10).
020800         10  REST-COST-PER-HOUR      PIC 9(05)V99 COMP-3.
020900         10  REST-ACTIVE-FLAG        PIC X(01).
021000         10  REST-AVAIL-FROM-TS      PIC 9(14) COMP.
021100         10  REST-AVAIL-TO-TS        PIC 9(14) COMP.
021200         10  REST-CAP-CNT            PIC 9(02) COMP.
021300         10  REST-CAP-TBL OCCURS 10 TIMES
021400                                    INDEXED BY REST-CAP-IDX.
021500             15  REST-CAP            PIC X(20).
021600         10  FILLER                  PIC X(05).
021700
021800 COPY ASGVEC.
021900
022000* ONE METRICS RECORD PER CANDIDATE ALGORITHM - SAME SHAPE AS
022100* SCHMET.CPY, PASSED SEPARATELY SINCE EACH IS A SEPARATE 01 IN
022200* THE CALLER RATHER THAN AN OCCURS TABLE OF THREE.
022300 01  VAL-MET-CSP.
022400     05  VMC-ALGORITHM               PIC X(03).
022500     05  VMC-ITERATIONS              PIC 9(09) COMP.
022600     05  VMC-TOTAL-COST              PIC 9(09)V99 COMP-3.
022700     05  VMC-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
022800     05  VMC-CONFLICT-CNT            PIC 9(05) COMP.
022900     05  VMC-UTILIZATION             PIC 9(01)V9(04) COMP-3.
023000     05  VMC-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
023100     05  VMC-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
023200     05  FILLER                      PIC X(08).
023300
023400 01  VAL-MET-SA.
023500     05  VMS-ALGORITHM               PIC X(03).
023600     05  VMS-ITERATIONS              PIC 9(09) COMP.
023700     05  VMS-TOTAL-COST              PIC 9(09)V99 COMP-3.
023800     05  VMS-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
023900     05  VMS-CONFLICT-CNT            PIC 9(05) COMP.
024000     05  VMS-UTILIZATION             PIC 9(01)V9(04) COMP-3.
024100     05  VMS-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
024200     05  VMS-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
024300     05  FILLER                      PIC X(08).
024400
024500 01  VAL-MET-GA.
024600     05  VMG-ALGORITHM               PIC X(03).
024700     05  VMG-ITERATIONS              PIC 9(09) COMP.
024800     05  VMG-TOTAL-COST              PIC 9(09)V99 COMP-3.
024900     05  VMG-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
025000     05  VMG-CONFLICT-CNT            PIC 9(05) COMP.
025100     05  VMG-UTILIZATION             PIC 9(01)V9(04) COMP-3.
025200     05  VMG-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
025300     05  VMG-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
025400     05  FILLER                      PIC X(08).
025500
025600* ONE ROW PER ERROR/WARNING LINE HANDED BACK TO SCHDRV FOR
025700* PRINTING ON THE VALIDATION REPORT.  A CANNED MESSAGE (SAME
025800* IDIOM THIS SHOP USES ON THE EDIT REPORTS) PLUS WHATEVER
025900* APPOINTMENT/RESOURCE IDS THE MESSAGE NEEDS.
026000 01  VALIDATION-RESULT.
026100     05  VAL-VALID-FLAG              PIC X(01).
026200         88  VAL-SCHEDULE-VALID      VALUE "Y".
026300         88  VAL-SCHEDULE-NOT-VALID  VALUE "N".
026400     05  VAL-ERROR-CNT               PIC 9(03) COMP.
026500     05  VAL-WARN-CNT                PIC 9(03) COMP.
026600     05  VAL-MSG-CNT                 PIC 9(03) COMP.
026700     05  VAL-MSG-TBL OCCURS 50 TIMES INDEXED BY VAL-MSG-IDX.
026800         10  VAL-MSG-TYPE            PIC X(01).
026900             88  VAL-MSG-IS-ERROR    VALUE "E".
027000             88  VAL-MSG-IS-WARNING  VALUE "W".
027100         10  VAL-MSG-TEXT            PIC X(40).
027200         10  VAL-MSG-APT-ID-1        PIC X(08).
027300         10  VAL-MSG-APT-ID-2        PIC X(08).
027400         10  VAL-MSG-RES-ID          PIC X(08).
027500         10  FILLER                  PIC X(07).
027600     05  FILLER                      PIC X(08).
027700
027800* CROSS-SCHEDULE COMPARISON STATISTICS FOR THE PERFORMANCE
027900* ANALYSIS REPORT.
028000 01  COMPARISON-STATS.
028100     05  CMP-MEAN-EFFICIENCY         PIC 9(03)V9(04) COMP-3.
028200     05  CMP-STDDEV-EFFICIENCY       PIC 9(03)V9(04) COMP-3.
028300     05  CMP-MEAN-COST               PIC 9(09)V99 COMP-3.
028400     05  CMP-MEAN-CONFLICT-CNT       PIC 9(05)V9(04) COMP-3.
028500     05  FILLER                      PIC X(08).
028600
028700 01  RETURN-CD                       PIC S9(04) COMP.
028800
028900 PROCEDURE DIVISION USING APPOINTMENT-TABLE, RESOURCE-TABLE,
029000         ASSIGN-VECTOR, VAL-MET-CSP, VAL-MET-SA, VAL-MET-GA,
029100         VALIDATION-RESULT, COMPARISON-STATS, RETURN-CD.
029200
029300 100-MAINLINE.
029400     MOVE ZERO TO RETURN-CD.
029500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029600     PERFORM 300-VALIDATE-HARD THRU 300-EXIT.
029700     PERFORM 400-VALIDATE-WARN THRU 400-EXIT.
029800     IF VAL-ERROR-CNT = ZERO
029900         MOVE "Y" TO VAL-VALID-FLAG
030000     ELSE
030100         MOVE "N" TO VAL-VALID-FLAG.
030200     PERFORM 600-COMPARISON-STATS THRU 600-EXIT.
030300     PERFORM 900-CLEANUP THRU 900-EXIT.
030400     GOBACK.
030500
030600******************************************************************
030700* 000-HOUSEKEEPING
030800******************************************************************
030900 000-HOUSEKEEPING.
031000     MOVE ZERO TO VAL-ERROR-CNT.
031100     MOVE ZERO TO VAL-WARN-CNT.
031200     MOVE ZERO TO VAL-MSG-CNT.
031300     MOVE "N" TO WS-TBL-FULL-SW.
031400 000-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800* 300-VALIDATE-HARD (U6) - CONFLICT, CAPABILITY AND AVAILABILITY
031900* CHECKS OVER EVERY ASSIGNED APPOINTMENT.
032000******************************************************************
032100 300-VALIDATE-HARD.
032200     PERFORM 310-CHECK-CONFLICTS THRU 310-EXIT.
032300     PERFORM 320-CHECK-CAPS-AND-AVAIL THRU 320-EXIT
032400         VARYING APT-IDX FROM 1 BY 1
032500         UNTIL APT-IDX > APT-TBL-CNT.
032600 300-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* 310-CHECK-CONFLICTS (R1/R7) - EVERY PAIR OF ASSIGNED
033100* APPOINTMENTS SHARING A RESOURCE WHOSE WINDOWS OVERLAP IS A
033200* HARD ERROR ON THE VALIDATION REPORT.
033300******************************************************************
033400 310-CHECK-CONFLICTS.
033500     PERFORM 312-OUTER-APT THRU 312-EXIT
033600         VARYING WS-APT-IDX FROM 1 BY 1
033700         UNTIL WS-APT-IDX > APT-TBL-CNT.
033800 310-EXIT.
033900     EXIT.
034000
034100 312-OUTER-APT.
034200     IF ASV-NOT-ASSIGNED(WS-APT-IDX)
034300         GO TO 312-EXIT.
034400     COMPUTE WS-APT-IDX-2 = WS-APT-IDX + 1.
034500     PERFORM 314-INNER-APT THRU 314-EXIT
034600         UNTIL WS-APT-IDX-2 > APT-TBL-CNT.
034700 312-EXIT.
034800     EXIT.
034900
035000 314-INNER-APT.
035100     IF ASV-IS-ASSIGNED(WS-APT-IDX-2) AND
035200        ASV-RES-ID(WS-APT-IDX) = ASV-RES-ID(WS-APT-IDX-2)
035300         MOVE "OV" TO RULE-FUNCTION-CODE
035400         MOVE APTT-START-TS(WS-APT-IDX) TO RULE-TS-A-START
035500         MOVE APTT-END-TS(WS-APT-IDX)   TO RULE-TS-A-END
035600         MOVE APTT-START-TS(WS-APT-IDX-2) TO RULE-TS-B-START
035700         MOVE APTT-END-TS(WS-APT-IDX-2)   TO RULE-TS-B-END
035800         CALL "SCHRULE" USING RULE-CALC-REC, RULE-RETURN-CD
035900         IF RULE-RESULT-TRUE
036000             PERFORM 316-ADD-CONFLICT-MSG THRU 316-EXIT
036100         END-IF
036200     END-IF.
036300     ADD 1 TO WS-APT-IDX-2.
036400 314-EXIT.
036500     EXIT.
036600
036700 316-ADD-CONFLICT-MSG.
036800     ADD 1 TO VAL-ERROR-CNT.
036900     SET APT-IDX TO WS-APT-IDX.
037000     PERFORM 350-ADD-MSG-ROW THRU 350-EXIT.
037100     IF WS-MSG-TBL-IS-FULL
037200         GO TO 316-EXIT.
037300     MOVE "E" TO VAL-MSG-TYPE(VAL-MSG-CNT).
037400     MOVE "CONFLICT - SAME RESOURCE, OVERLAPPING TIMES"
037500         TO VAL-MSG-TEXT(VAL-MSG-CNT).
037600     MOVE APTT-ID(WS-APT-IDX)   TO VAL-MSG-APT-ID-1(VAL-MSG-CNT).
037700     MOVE APTT-ID(WS-APT-IDX-2) TO VAL-MSG-APT-ID-2(VAL-MSG-CNT).
037800     MOVE ASV-RES-ID(WS-APT-IDX) TO VAL-MSG-RES-ID(VAL-MSG-CNT).
037900 316-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300* 320-CHECK-CAPS-AND-AVAIL (R5) - FOR EVERY ASSIGNED APPOINTMENT,
038400* THE ASSIGNED RESOURCE MUST OWN EVERY REQUIRED CAPABILITY AND
038500* THE APPOINTMENT MUST FALL ENTIRELY WITHIN THE RESOURCE'S
038600* AVAILABILITY WINDOW.
038700******************************************************************
038800 320-CHECK-CAPS-AND-AVAIL.
038900     IF ASV-NOT-ASSIGNED(APT-IDX)
039000         GO TO 320-EXIT.
039100     PERFORM 325-FIND-RES-BY-ID THRU 325-EXIT.
039200     PERFORM 330-CHECK-CAPABILITY THRU 330-EXIT.
039300     PERFORM 340-CHECK-AVAILABILITY THRU 340-EXIT.
039400 320-EXIT.
039500     EXIT.
039600
039700 325-FIND-RES-BY-ID.
039800     MOVE 1 TO WS-RES-IDX.
039900     PERFORM 326-MATCH-ONE-RES THRU 326-EXIT
040000         VARYING RES-IDX FROM 1 BY 1
040100         UNTIL RES-IDX > RES-TBL-CNT.
040200 325-EXIT.
040300     EXIT.
040400
040500 326-MATCH-ONE-RES.
040600     IF REST-ID(RES-IDX) = ASV-RES-ID(APT-IDX)
040700         MOVE RES-IDX TO WS-RES-IDX.
040800 326-EXIT.
040900     EXIT.
041000
041100 330-CHECK-CAPABILITY.                                            SCH-0022
041200     SET RES-IDX TO WS-RES-IDX.
041300     MOVE APTT-REQ-CAP-CNT(APT-IDX) TO MATH-CAP-A-CNT.
041400     PERFORM 332-COPY-REQ-CAPS THRU 332-EXIT
041500         VARYING APTT-REQ-IDX FROM 1 BY 1
041600         UNTIL APTT-REQ-IDX > APTT-REQ-CAP-CNT(APT-IDX).
041700     MOVE REST-CAP-CNT(RES-IDX) TO MATH-CAP-B-CNT.
041800     PERFORM 334-COPY-RES-CAPS THRU 334-EXIT
041900         VARYING REST-CAP-IDX FROM 1 BY 1
042000         UNTIL REST-CAP-IDX > REST-CAP-CNT(RES-IDX).
042100     MOVE "SB" TO MATH-FUNCTION-CODE.
042200     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
042300     IF MATH-RESULT-FALSE
042400         ADD 1 TO VAL-ERROR-CNT
042500         PERFORM 350-ADD-MSG-ROW THRU 350-EXIT
042600         IF NOT WS-MSG-TBL-IS-FULL
042700             MOVE "E" TO VAL-MSG-TYPE(VAL-MSG-CNT)
042800             MOVE "CAPABILITY GAP - RESOURCE MISSING REQ CAP"
042900                 TO VAL-MSG-TEXT(VAL-MSG-CNT)
043000             MOVE APTT-ID(APT-IDX)
043100                 TO VAL-MSG-APT-ID-1(VAL-MSG-CNT)
043200             MOVE SPACES TO VAL-MSG-APT-ID-2(VAL-MSG-CNT)
043300             MOVE REST-ID(RES-IDX) TO VAL-MSG-RES-ID(VAL-MSG-CNT)
043400         END-IF.
043500 330-EXIT.
043600     EXIT.
043700
043800 332-COPY-REQ-CAPS.
043900     MOVE APTT-REQ-CAP(APT-IDX, APTT-REQ-IDX)
044000         TO MATH-CAP-A-TBL(APTT-REQ-IDX).
044100 332-EXIT.
044200     EXIT.
044300
044400 334-COPY-RES-CAPS.
044500     MOVE REST-CAP(RES-IDX, REST-CAP-IDX)
044600         TO MATH-CAP-B-TBL(REST-CAP-IDX).
044700 334-EXIT.
044800     EXIT.
044900
045000 340-CHECK-AVAILABILITY.
045100     SET RES-IDX TO WS-RES-IDX.
045200     IF APTT-START-TS(APT-IDX) < REST-AVAIL-FROM-TS(RES-IDX)
045300        OR APTT-END-TS(APT-IDX) > REST-AVAIL-TO-TS(RES-IDX)
045400         ADD 1 TO VAL-ERROR-CNT
045500         PERFORM 350-ADD-MSG-ROW THRU 350-EXIT
045600         IF NOT WS-MSG-TBL-IS-FULL
045700             MOVE "E" TO VAL-MSG-TYPE(VAL-MSG-CNT)
045800             MOVE "AVAILABILITY VIOLATION - OUTSIDE RES WINDOW"
045900                 TO VAL-MSG-TEXT(VAL-MSG-CNT)
046000             MOVE APTT-ID(APT-IDX)
046100                 TO VAL-MSG-APT-ID-1(VAL-MSG-CNT)
046200             MOVE SPACES TO VAL-MSG-APT-ID-2(VAL-MSG-CNT)
046300             MOVE REST-ID(RES-IDX) TO VAL-MSG-RES-ID(VAL-MSG-CNT)
046400         END-IF.
046500 340-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* 350-ADD-MSG-ROW (SCH-0071) - BUMPS VAL-MSG-CNT IF THE TABLE
047000* STILL HAS ROOM, ELSE SETS THE OVERFLOW SWITCH AND TRACES IT
047100* ONCE SO OPS KNOWS SOME MESSAGES DID NOT MAKE THE REPORT.
047200******************************************************************
047300 350-ADD-MSG-ROW.                                                 SCH-0071
047400     IF VAL-MSG-CNT >= 50
047500         IF NOT WS-MSG-TBL-IS-FULL
047600             MOVE "Y" TO WS-TBL-FULL-SW
047700             PERFORM 355-TRACE-OVERFLOW THRU 355-EXIT
047800         END-IF
047900     ELSE
048000         ADD 1 TO VAL-MSG-CNT.
048100 350-EXIT.
048200     EXIT.
048300
048400 355-TRACE-OVERFLOW.
048500     MOVE APTT-ID(APT-IDX) TO WS-OVERFLOW-TRACE-WORK.
048600     MOVE ASV-RES-ID(APT-IDX) TO WS-RES-ID-TRACE-WORK.
048700     DISPLAY "SCHVAL: MESSAGE TABLE FULL AT APPOINTMENT "
048800         WS-OVFL-TRACE-PFX WS-OVFL-TRACE-SFX
048900         " RESOURCE " WS-RES-TRACE-PFX WS-RES-TRACE-SFX.
049000 355-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400* 400-VALIDATE-WARN - EACH UNASSIGNED APPOINTMENT IS A WARNING,
049500* NOT A HARD ERROR (SCH-0071 - MUST STILL BUMP VAL-MSG-CNT).
049600******************************************************************
049700 400-VALIDATE-WARN.
049800     PERFORM 410-CHECK-ONE-APT THRU 410-EXIT
049900         VARYING APT-IDX FROM 1 BY 1
050000         UNTIL APT-IDX > APT-TBL-CNT.
050100 400-EXIT.
050200     EXIT.
050300
050400 410-CHECK-ONE-APT.
050500     IF ASV-NOT-ASSIGNED(APT-IDX)
050600         ADD 1 TO VAL-WARN-CNT
050700         PERFORM 350-ADD-MSG-ROW THRU 350-EXIT
050800         IF NOT WS-MSG-TBL-IS-FULL
050900             MOVE "W" TO VAL-MSG-TYPE(VAL-MSG-CNT)
051000             MOVE "UNASSIGNED - APPOINTMENT NOT SCHEDULED"
051100                 TO VAL-MSG-TEXT(VAL-MSG-CNT)
051200             MOVE APTT-ID(APT-IDX)
051300                 TO VAL-MSG-APT-ID-1(VAL-MSG-CNT)
051400             MOVE SPACES TO VAL-MSG-APT-ID-2(VAL-MSG-CNT)
051500             MOVE SPACES TO VAL-MSG-RES-ID(VAL-MSG-CNT)
051600         END-IF.
051700 410-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100* 600-COMPARISON-STATS (R11) - MEAN AND STANDARD DEVIATION OF
052200* EFFICIENCY ACROSS THE THREE ALGORITHMS, MEAN COST, MEAN
052300* CONFLICT COUNT.  SCHMATH DOES THE ARITHMETIC - WE JUST LOAD ITS
052400* 3-ELEMENT ARRAY THREE DIFFERENT WAYS.
052500******************************************************************
052600 600-COMPARISON-STATS.
052700     MOVE VMC-EFFICIENCY TO MATH-ARRAY(1).
052800     MOVE VMS-EFFICIENCY TO MATH-ARRAY(2).
052900     MOVE VMG-EFFICIENCY TO MATH-ARRAY(3).
053000     MOVE 3 TO MATH-ARRAY-CNT.
053100     MOVE "MN" TO MATH-FUNCTION-CODE.
053200     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
053300     MOVE MATH-RESULT TO CMP-MEAN-EFFICIENCY.
053400     MOVE "SD" TO MATH-FUNCTION-CODE.
053500     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
053600     MOVE MATH-RESULT TO CMP-STDDEV-EFFICIENCY.
053700
053800     MOVE VMC-TOTAL-COST TO MATH-ARRAY(1).
053900     MOVE VMS-TOTAL-COST TO MATH-ARRAY(2).
054000     MOVE VMG-TOTAL-COST TO MATH-ARRAY(3).
054100     MOVE "MN" TO MATH-FUNCTION-CODE.
054200     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
054300     MOVE MATH-RESULT TO WS-STAT-RAW.
054400     MOVE WS-STAT-RAW TO CMP-MEAN-COST.
054500
054600     MOVE VMC-CONFLICT-CNT TO MATH-ARRAY(1).
054700     MOVE VMS-CONFLICT-CNT TO MATH-ARRAY(2).
054800     MOVE VMG-CONFLICT-CNT TO MATH-ARRAY(3).
054900     MOVE "MN" TO MATH-FUNCTION-CODE.
055000     CALL "SCHMATH" USING MATH-CALC-REC, MATH-RETURN-CD.
055100     MOVE MATH-RESULT TO CMP-MEAN-CONFLICT-CNT.
055200 600-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600* 900-CLEANUP
055700******************************************************************
055800 900-CLEANUP.
055900     CONTINUE.
056000 900-EXIT.
056100     EXIT.
