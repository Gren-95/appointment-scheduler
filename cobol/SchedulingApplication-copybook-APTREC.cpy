000100******************************************************************
000200* APTREC  --  APPOINTMENT MASTER RECORD LAYOUT                  *
000300*             ONE ENTRY PER REQUESTED APPOINTMENT               *
000400******************************************************************
000500* ORIGINAL LAYOUT (JS, 1994) RAN 240 BYTES.  RECORD WAS WIDENED  *
000600* TO 310 BYTES IN 1999 TO CARRY THE FULL 5-DEEP REQUIRED AND     *
000700* PREFERRED CAPABILITY LISTS -- SEE CHANGE LOG IN SCHDRV.        *
000800******************************************************************
000900 01  APPOINTMENT-RECORD.
001000     05  APT-ID                      PIC X(08).
001100     05  APT-TITLE                   PIC X(30).
001200     05  APT-CLIENT-ID               PIC X(10).
001300     05  APT-START-TS                PIC 9(14).
001400     05  APT-DURATION-MIN            PIC 9(04).
001500     05  APT-TYPE                    PIC X(12).
001600         88  APT-CONSULTATION        VALUE "CONSULTATION".
001700         88  APT-FOLLOW-UP           VALUE "FOLLOW-UP".
001800         88  APT-TREATMENT           VALUE "TREATMENT".
001900         88  APT-EMERGENCY           VALUE "EMERGENCY".
002000         88  APT-SURGERY             VALUE "SURGERY".
002100         88  APT-DIAGNOSTIC          VALUE "DIAGNOSTIC".
002200         88  APT-THERAPY             VALUE "THERAPY".
002300         88  APT-VACCINATION         VALUE "VACCINATION".
002400     05  APT-PRIORITY                PIC 9(01).
002500         88  APT-PRI-LOW             VALUE 1.
002600         88  APT-PRI-MEDIUM          VALUE 2.
002700         88  APT-PRI-HIGH            VALUE 3.
002800         88  APT-PRI-URGENT          VALUE 4.
002900     05  APT-FLEXIBLE-FLAG           PIC X(01).
003000         88  APT-IS-FLEXIBLE         VALUE "Y".
003100         88  APT-NOT-FLEXIBLE        VALUE "N".
003200     05  APT-FLEX-WINDOW-MIN         PIC 9(04).
003300     05  APT-IMPORTANCE              PIC 9(02)V9(04).
003400     05  APT-STATUS                  PIC X(12).
003500         88  APT-STA-PENDING         VALUE "PENDING".
003600         88  APT-STA-SCHEDULED       VALUE "SCHEDULED".
003700         88  APT-STA-UNSCHEDULED     VALUE "UNSCHEDULED".
003800     05  APT-REQ-CAP-CNT             PIC 9(01).
003900     05  APT-REQ-CAP-TBL OCCURS 5 TIMES
004000                                     INDEXED BY APT-REQ-CAP-IDX.
004100         10  APT-REQ-CAP             PIC X(20).
004200     05  APT-PREF-CAP-CNT            PIC 9(01).
004300     05  APT-PREF-CAP-TBL OCCURS 5 TIMES
004400                                     INDEXED BY APT-PREF-CAP-IDX.
004500         10  APT-PREF-CAP            PIC X(20).
004600     05  FILLER                      PIC X(06).
