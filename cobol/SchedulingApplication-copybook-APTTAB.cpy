000100******************************************************************
000200* APTTAB  --  IN-CORE APPOINTMENT TABLE                         *
000300*             LOADED ONCE AT START-UP FROM THE APPTMSTR FILE,   *
000400*             HELD FOR THE LIFE OF THE RUN (SEE SCHDRV 820).    *
000500*             CAP = 100 APPOINTMENTS PER SPEC.                  *
000600******************************************************************
000700 01  APPOINTMENT-TABLE.
000800     05  APT-TBL-CNT                 PIC 9(03) COMP.
000900     05  APT-TBL-ROW OCCURS 100 TIMES INDEXED BY APT-IDX.
001000         10  APTT-ID                 PIC X(08).
001100         10  APTT-TITLE               PIC X(30).
001200         10  APTT-CLIENT-ID          PIC X(10).
001300         10  APTT-START-TS           PIC 9(14) COMP.
001400         10  APTT-END-TS             PIC 9(14) COMP.
001500         10  APTT-DURATION-MIN       PIC 9(04) COMP.
001600         10  APTT-TYPE               PIC X(12).
001700         10  APTT-PRIORITY           PIC 9(01).
001800         10  APTT-FLEXIBLE-FLAG      PIC X(01).
001900         10  APTT-FLEX-WINDOW-MIN    PIC 9(04) COMP.
002000         10  APTT-IMPORTANCE         PIC 9(02)V9(04) COMP-3.
002100         10  APTT-SCORE              PIC 9(03)V9(04) COMP-3.
002200         10  APTT-REQ-CAP-CNT        PIC 9(01) COMP.
002300         10  APTT-REQ-CAP-TBL OCCURS 5 TIMES
002400                                    INDEXED BY APTT-REQ-IDX.
002500             15  APTT-REQ-CAP        PIC X(20).
002600         10  APTT-PREF-CAP-CNT       PIC 9(01) COMP.
002700         10  APTT-PREF-CAP-TBL OCCURS 5 TIMES
002800                                    INDEXED BY APTT-PREF-IDX.
002900             15  APTT-PREF-CAP       PIC X(20).
003000         10  FILLER                  PIC X(06).
