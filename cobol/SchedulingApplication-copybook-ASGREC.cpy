000100******************************************************************
000200* ASGREC  --  ASSIGNMENT/RESULT OUTPUT RECORD LAYOUT             *
000300*             ONE ENTRY PER APPOINTMENT, WRITTEN IN INPUT ORDER *
000400*             FROM THE WINNING SCHEDULE OF THE THREE ALGORITHMS *
000500******************************************************************
000600 01  ASSIGNMENT-RECORD.
000700     05  ASG-APT-ID                  PIC X(08).
000800     05  ASG-RES-ID                  PIC X(08).
000900     05  ASG-STATUS                  PIC X(12).
001000         88  ASG-SCHEDULED           VALUE "SCHEDULED".
001100         88  ASG-UNSCHEDULED         VALUE "UNSCHEDULED".
001200     05  ASG-START-TS                PIC 9(14).
001300     05  ASG-DURATION                PIC 9(04).
001400     05  ASG-COST                    PIC 9(07)V99.
001500     05  ASG-SCORE                   PIC 9(03)V9(04).
001600     05  ASG-ALGORITHM               PIC X(03).
001700         88  ASG-ALG-CSP             VALUE "CSP".
001800         88  ASG-ALG-SA              VALUE "SA".
001900         88  ASG-ALG-GA              VALUE "GA".
002000     05  FILLER                      PIC X(15).
