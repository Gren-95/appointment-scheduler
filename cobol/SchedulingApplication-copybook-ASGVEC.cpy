000100******************************************************************
000200* ASGVEC  --  CANDIDATE ASSIGNMENT VECTOR                       *
000300*             ROW I CORRESPONDS TO APT-TBL-ROW(I) IN APTTAB.    *
000400*             ONE OF THESE IS BUILT BY EACH OF THE THREE        *
000500*             OPTIMIZERS (SCHCSP, SCHSA, SCHGA).                *
000600******************************************************************
000700 01  ASSIGN-VECTOR.
000800     05  ASV-CNT                     PIC 9(03) COMP.
000900     05  ASV-ROW OCCURS 100 TIMES INDEXED BY ASV-IDX.
001000         10  ASV-RES-ID              PIC X(08).
001100         10  ASV-ASSIGNED-FLAG       PIC X(01).
001200             88  ASV-IS-ASSIGNED     VALUE "Y".
001300             88  ASV-NOT-ASSIGNED    VALUE "N".
001400         10  FILLER                  PIC X(09).
