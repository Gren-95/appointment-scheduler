000100******************************************************************
000200* RESREC  --  RESOURCE MASTER RECORD LAYOUT                     *
000300*             ROOMS, EQUIPMENT, STAFF, VEHICLES, VIRTUAL SLOTS  *
000400******************************************************************
000500* TRAILING FILLER WIDENED FROM 3 TO 5 BYTES (JS, 1996) SO THE   *
000600* RECORD ROUNDS OUT TO THE 300-BYTE BLOCKING FACTOR USED BY     *
000700* THE NIGHTLY SCHEDULING RUN.                                   *
000800******************************************************************
000900 01  RESOURCE-RECORD.
001000     05  RES-ID                      PIC X(08).
001100     05  RES-NAME                    PIC X(30).
001200     05  RES-TYPE                    PIC X(10).
001300         88  RES-IS-ROOM             VALUE "ROOM".
001400         88  RES-IS-EQUIPMENT        VALUE "EQUIPMENT".
001500         88  RES-IS-STAFF            VALUE "STAFF".
001600         88  RES-IS-VEHICLE          VALUE "VEHICLE".
001700         88  RES-IS-VIRTUAL          VALUE "VIRTUAL".
001800     05  RES-COST-PER-HOUR           PIC 9(05)V99.
001900     05  RES-CAPACITY                PIC 9(03).
002000     05  RES-ACTIVE-FLAG             PIC X(01).
002100         88  RES-IS-ACTIVE           VALUE "Y".
002200         88  RES-IS-INACTIVE         VALUE "N".
002300     05  RES-AVAIL-FROM-TS           PIC 9(14).
002400     05  RES-AVAIL-TO-TS             PIC 9(14).
002500     05  RES-SETUP-MIN               PIC 9(03).
002600     05  RES-CLEANUP-MIN             PIC 9(03).
002700     05  RES-CAP-CNT                 PIC 9(02).
002800     05  RES-CAP-TBL OCCURS 10 TIMES
002900                                     INDEXED BY RES-CAP-IDX.
003000         10  RES-CAP                 PIC X(20).
003100     05  FILLER                      PIC X(05).
