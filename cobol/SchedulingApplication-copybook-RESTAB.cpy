000100******************************************************************
000200* RESTAB  --  IN-CORE RESOURCE TABLE                             *
000300*             LOADED ONCE AT START-UP FROM THE RESRCMST FILE,   *
000400*             HELD FOR THE LIFE OF THE RUN (SEE SCHDRV 810).    *
000500*             CAP = 50 RESOURCES PER SPEC.                      *
000600******************************************************************
000700 01  RESOURCE-TABLE.
000800     05  RES-TBL-CNT                 PIC 9(02) COMP.
000900     05  RES-TBL-ROW OCCURS 50 TIMES INDEXED BY RES-IDX.
001000         10  REST-ID                 PIC X(08).
001100         10  REST-NAME               PIC X(30).
001200         10  REST-TYPE               PIC X(10).
001300         10  REST-COST-PER-HOUR      PIC 9(05)V99 COMP-3.
001400         10  REST-ACTIVE-FLAG        PIC X(01).
001500         10  REST-AVAIL-FROM-TS      PIC 9(14) COMP.
001600         10  REST-AVAIL-TO-TS        PIC 9(14) COMP.
001700         10  REST-CAP-CNT            PIC 9(02) COMP.
001800         10  REST-CAP-TBL OCCURS 10 TIMES
001900                                    INDEXED BY REST-CAP-IDX.
002000             15  REST-CAP            PIC X(20).
002100         10  FILLER                  PIC X(05).
