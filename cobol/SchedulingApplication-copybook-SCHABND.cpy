000100******************************************************************
000200* SCHABND --  ABEND/DUMP LINE, WRITTEN TO SCHDRPT (OR SYSOUT)   *
000300*             AHEAD OF A FORCED ABEND.  SIZED TO THE 132-COL    *
000400*             REPORT LINE SO IT PRINTS LIKE ANY OTHER LINE.     *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  FILLER                      PIC X(01)  VALUE "*".
000800     05  ABEND-PARA-NAME             PIC X(20).
000900     05  FILLER                      PIC X(01)  VALUE SPACE.
001000     05  ABEND-REASON                PIC X(60).
001100     05  FILLER                      PIC X(01)  VALUE SPACE.
001200     05  ABEND-EXPECTED-VAL          PIC -9(9).
001300     05  FILLER                      PIC X(01)  VALUE SPACE.
001400     05  ABEND-ACTUAL-VAL            PIC -9(9).
001500     05  FILLER                      PIC X(28)  VALUE SPACES.
