000100******************************************************************
000200* SCHMET  --  SCHEDULE METRICS RECORD (RULES R7-R10)             *
000300*             ONE PER CANDIDATE SCHEDULE (CSP, SA, GA).         *
000400******************************************************************
000500 01  SCHEDULE-METRICS.
000600     05  MET-ALGORITHM               PIC X(03).
000700     05  MET-ITERATIONS              PIC 9(09) COMP.
000800     05  MET-TOTAL-COST              PIC 9(09)V99 COMP-3.
000900     05  MET-TOTAL-SCORE             PIC 9(07)V9(04) COMP-3.
001000     05  MET-CONFLICT-CNT            PIC 9(05) COMP.
001100     05  MET-UTILIZATION             PIC 9(01)V9(04) COMP-3.
001200     05  MET-ASSIGN-RATE             PIC 9(01)V9(04) COMP-3.
001300     05  MET-EFFICIENCY              PIC 9(03)V9(04) COMP-3.
001400     05  FILLER                      PIC X(08).
